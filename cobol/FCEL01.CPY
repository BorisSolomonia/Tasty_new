000100******************************************************************
000200*                 C O P Y   F C E L 0 1                          *
000300*------------------------------------------------------------------
000400* ARCHIVO      : FACELE                                          *
000500* DESCRIPCION  : DOCUMENTO TRIBUTARIO ELECTRONICO (FACTURA DE     *
000600*              : VENTA O DE COMPRA) RECIBIDO DEL ENTE FISCAL,     *
000700*              : YA NORMALIZADO (VER RUTINA 350-NORMALIZA-FACELE  *
000800*              : EN CADA PROGRAMA QUE LO LEE).                    *
000900* PROGRAMADOR  : E. RAMIREZ (PEDR)                                *
001000* FECHA        : 15/01/2025                                       *
001100******************************************************************
001200 01  FCE-REG.
001300*------------------> IDENTIFICADOR DEL DOCUMENTO
001400     05  FCE-NUMERO              PIC X(12).
001500*------------------> TIPO DE DOCUMENTO
001600     05  FCE-TIPO                PIC X(01).
001700         88  FCE-ES-VENTA                    VALUE "S".
001800         88  FCE-ES-COMPRA                   VALUE "P".
001900*------------------> DATOS DEL COMPRADOR
002000     05  FCE-NIT-COMPRADOR       PIC X(11).
002100     05  FCE-NOMBRE-COMPRADOR    PIC X(40).
002200*------------------> DATOS DEL VENDEDOR
002300     05  FCE-NIT-VENDEDOR        PIC X(11).
002400     05  FCE-NOMBRE-VENDEDOR     PIC X(40).
002500*------------------> FECHA DEL DOCUMENTO, FORMATO AAAA-MM-DD
002600     05  FCE-FECHA               PIC X(10).
002700     05  FCE-FECHA-R REDEFINES FCE-FECHA.
002800         10  FCE-FECHA-ANIO      PIC X(04).
002900         10  FILLER              PIC X(01).
003000         10  FCE-FECHA-MES       PIC X(02).
003100         10  FILLER              PIC X(01).
003200         10  FCE-FECHA-DIA       PIC X(02).
003300*------------------> MONTO BRUTO (INCLUYE IVA) -- CAMPO PRINCIPAL
003400     05  FCE-MONTO-TOTAL         PIC S9(09)V99.
003500*------------------> LISTA DE PRIORIDAD DE CAMPOS DE MONTO QUE
003600*                    TRAE EL FEED DEL ENTE FISCAL CUANDO EL
003700*                    MONTO PRINCIPAL VIENE VACIO (U11)
003800     05  FCE-MONTOS-ALTERNOS.
003900         10  FCE-MONTO-TOTAL-DOC PIC S9(09)V99.
004000         10  FCE-MONTO-NETO      PIC S9(09)V99.
004100         10  FCE-MONTO-BRUTO     PIC S9(09)V99.
004200         10  FCE-MONTO-GENERICO  PIC S9(09)V99.
004300         10  FCE-PRECIO          PIC S9(09)V99.
004400         10  FCE-COSTO           PIC S9(09)V99.
004500*------------------> ESTADO DEL DOCUMENTO ANTE EL ENTE FISCAL
004600     05  FCE-ESTADO              PIC S9(04).
004700         88  FCE-ANULADA-TIPO-1           VALUE -1.
004800         88  FCE-ANULADA-TIPO-2           VALUE -2.
004900*------------------> RESERVADO PARA AMPLIACIONES FUTURAS
005000     05  FILLER                  PIC X(20).
