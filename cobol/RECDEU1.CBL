000100******************************************************************
000200* FECHA       : 18/01/1988                                       *
000300* PROGRAMADOR : J. L. MENDOZA (JLM)                               *
000400* APLICACION  : CARTERA / CONCILIACION DE PAGOS                  *
000500* PROGRAMA    : RECDEU1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESO PRINCIPAL DE QUIEBRE DE CONTROL QUE      *
000800*             : CRUZA FACTURAS (FACELE), PAGOS DE BANCO Y CAJA   *
000900*             : (MAEPAG) Y SALDOS DE APERTURA (SALDOI) PARA      *
001000*             : OBTENER, POR CADA CLIENTE, EL SALDO ACTUAL DE    *
001100*             : CARTERA Y DETECTAR LOS REGISTROS QUE CAMBIARON   *
001200*             : DESDE LA CORRIDA ANTERIOR (RESDEU).              *
001300* ARCHIVOS    : FACELE=E, MAEPAG=E, SALDOI=E, RESDEU=A, LISTADO=S*
001400* ACCION (ES) : A=ACTUALIZA RESUMEN DE DEUDA                     *
001500* INSTALADO   : 01/02/1988                                       *
001600* BPM/RATIONAL: 107850                                           *
001700* NOMBRE      : CONCILIACION DE CARTERA POR CLIENTE              *
001800******************************************************************
001900*                 B I T A C O R A   D E   C A M B I O S          *
002000******************************************************************
002100* 18/01/1988 JLM TKT-00160 VERSION ORIGINAL DEL PROGRAMA.        *TKT00160
002200* 03/05/1988 JLM TKT-00201 SE AGREGA RESOLUCION DE NOMBRE DEL    *TKT00201
002300*                          CLIENTE CUANDO NO HAY FACTURA.        *
002400* 22/02/1991 RAC TKT-00710 SE AGREGA EL SALDO DE CAJA MANUAL AL  *TKT00710
002500*                          CALCULO DEL SALDO ACTUAL.             *
002600* 09/06/1994 SML TKT-01077 SE ESTANDARIZA LA FORMULA DE SALDO    *TKT01077
002700*                          ACTUAL (SALDO INICIAL + VENTAS -      *
002800*                          PAGOS BANCO - PAGOS CAJA).            *
002900* 11/09/1998 PEDR TKT-01712 REVISION DEL SIGLO 2000 SOBRE LAS    *TKT01712
003000*                          FECHAS DE ULTIMA VENTA Y ULTIMO PAGO. *
003100* 14/03/2002 PEDR TKT-02110 SE EXCLUYEN DEL CRUCE LOS PAGOS      *TKT02110
003200*                          MARCADOS COMO DUPLICADOS (MPG-BORRADO)*
003300* 16/01/2025 PEDR TKT-05514 MIGRACION HACIA CARTERA DE           *TKT05514
003400*                          DISTRIBUCION DE CARNICOS.             *
003500* 23/01/2025 PEDR TKT-05521 SE AGREGA LA DETECCION DE CAMBIOS    *TKT05521
003600*                          CONTRA EL RESUMEN DE LA CORRIDA       *
003700*                          ANTERIOR (SOLO SE REGRABA SI CAMBIO). *
003800* 02/02/2025 PEDR TKT-05546 EL RENGLON DE DETALLE DEL REPORTE    *TKT05546
003900*                          AHORA MUESTRA VENTAS, PAGOS DE BANCO, *
004000*                          PAGOS DE CAJA Y SALDO INICIAL, NO*
004100*                          SOLO EL SALDO ACTUAL.            *
004200* 09/08/2026 PEDR TKT-05553 SE AGREGA 355-QUITA-SEPARADORES-NIT  *TKT05553
004300*                          (RUTINA DE RECCAJ1) PARA QUE EL NIT   *
004400*                          DEL COMPRADOR DE LA FACELE NO LLEGUE  *
004500*                          CON ESPACIOS, GUIONES, PUNTOS O       *
004600*                          GUION-BAJO A 215-BUSCA-CLIENTE Y SE   *
004700*                          DIVIDA LA DEUDA DE UN MISMO CLIENTE.  *
004800*                          TAMBIEN SE AGREGA EL INDICADOR         *
004900*                          ES-DESPUES-DE-CORTE EN 200-ACUMULA-   *
005000*                          VENTAS EN LUGAR DE LA COMPARACION     *
005100*                          DE FECHA EN LINEA.                    *
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID. RECDEU1.
005500 AUTHOR. JORGE LUIS MENDOZA.
005600 INSTALLATION. DEPARTAMENTO DE SISTEMAS - CARTERA.
005700 DATE-WRITTEN. 18/01/1988.
005800 DATE-COMPILED.
005900 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS DIGITOS IS "0" THRU "9".
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT FACELE  ASSIGN   TO FACELE
007000            ORGANIZATION     IS LINE SEQUENTIAL
007100            FILE STATUS      IS FS-FACELE.
007200
007300     SELECT MAEPAG  ASSIGN   TO MAEPAG
007400            ORGANIZATION     IS LINE SEQUENTIAL
007500            FILE STATUS      IS FS-MAEPAG.
007600
007700     SELECT SALDOI  ASSIGN   TO SALDOI
007800            ORGANIZATION     IS LINE SEQUENTIAL
007900            FILE STATUS      IS FS-SALDOI.
008000
008100     SELECT RESDEU  ASSIGN   TO RESDEU
008200            ORGANIZATION     IS LINE SEQUENTIAL
008300            FILE STATUS      IS FS-RESDEU.
008400
008500     SELECT LISTADO ASSIGN   TO LISTADO
008600            ORGANIZATION     IS LINE SEQUENTIAL
008700            FILE STATUS      IS FS-LISTADO.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100*   FACTURAS ELECTRONICAS (VENTAS Y COMPRAS), SE USAN SOLO LAS
009200*   DE VENTA PARA ESTE PROCESO.
009300 FD  FACELE.
009400     COPY FCEL01.
009500*   MAESTRO ACUMULADO DE PAGOS (BANCO Y CAJA).
009600 FD  MAEPAG.
009700     COPY MPGA01.
009800*   SALDOS DE APERTURA POR CLIENTE.
009900 FD  SALDOI.
010000     COPY SDIA01.
010100*   RESUMEN DE DEUDA POR CLIENTE (SE LEE LA CORRIDA ANTERIOR Y
010200*   SE EXTIENDE CON LOS REGISTROS QUE CAMBIARON EN ESTA CORRIDA).
010300 FD  RESDEU.
010400     COPY RDUA01.
010500*   LISTADO DE CONTROL DE LA CORRIDA.
010600 FD  LISTADO.
010700 01  REPORT-LINE                  PIC X(100).
010800
010900 WORKING-STORAGE SECTION.
011000 01  WKS-FS-STATUS.
011100     02  FS-FACELE             PIC 9(02) VALUE ZEROES.
011200     02  FS-MAEPAG             PIC 9(02) VALUE ZEROES.
011300     02  FS-SALDOI             PIC 9(02) VALUE ZEROES.
011400     02  FS-RESDEU             PIC 9(02) VALUE ZEROES.
011500     02  FS-LISTADO            PIC 9(02) VALUE ZEROES.
011600     02  FSE-FACELE.
011700         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
011800         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
011900         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
012000     02  FSE-RESDEU.
012100         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
012200         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
012300         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
012400     02  PROGRAMA              PIC X(08) VALUE "RECDEU1".
012500     02  ARCHIVO               PIC X(08) VALUE SPACES.
012600     02  ACCION                PIC X(10) VALUE SPACES.
012700     02  LLAVE                 PIC X(32) VALUE SPACES.
012800
012900 01  WKS-PARAMETROS-SYSIN.
013000     02  WKS-FECHA-CORTE-P     PIC X(10) VALUE SPACES.
013100 01  WKS-FECHA-CORTE           PIC X(10) VALUE "2025-04-29".
013200
013300 01  WKS-INDICADORES.
013400     02  WKS-FIN-FACELE        PIC 9(01) VALUE ZERO.
013500         88  FIN-FACELE                  VALUE 1.
013600*    U11 - MARCA SI LA FACTURA CAE DESPUES DE LA FECHA DE CORTE;
013700*    SE EVALUA EN 200-ACUMULA-VENTAS UNA VEZ CONVERTIDA LA FECHA.
013800     02  WKS-ES-DESPUES-CORTE  PIC 9(01) VALUE ZERO.
013900         88  ES-DESPUES-DE-CORTE         VALUE 1.
014000     02  WKS-FIN-MAEPAG        PIC 9(01) VALUE ZERO.
014100         88  FIN-MAEPAG                  VALUE 1.
014200     02  WKS-FIN-SALDOI        PIC 9(01) VALUE ZERO.
014300         88  FIN-SALDOI                  VALUE 1.
014400     02  WKS-FIN-RESDEU        PIC 9(01) VALUE ZERO.
014500         88  FIN-RESDEU                  VALUE 1.
014600     02  WKS-ES-VALIDA         PIC 9(01) VALUE ZERO.
014700         88  ES-VALIDA                   VALUE 1.
014800     02  WKS-IND-CAMBIO        PIC 9(01) VALUE ZERO.
014900         88  HUBO-CAMBIO                 VALUE 1.
015000
015100******************************************************************
015200*   T A B L A   D E   C L I E N T E S   E N   L A   C O R R I D A *
015300******************************************************************
015400 01  WKS-TABLA-CLIENTES.
015500     02  WKS-TOPE-CLIENTES     PIC S9(04) COMP VALUE ZERO.
015600     02  WKS-REN-CLIENTE OCCURS 0 TO 3000 TIMES
015700                         DEPENDING ON WKS-TOPE-CLIENTES
015800                         INDEXED BY WKS-IX-CLI.
015900         04  WKS-CLI-ID            PIC X(11).
016000         04  WKS-CLI-NOMBRE-VENTA  PIC X(40) VALUE SPACES.
016100         04  WKS-CLI-NOMBRE-PAGO   PIC X(40) VALUE SPACES.
016200         04  WKS-CLI-NOMBRE-INIC   PIC X(40) VALUE SPACES.
016300         04  WKS-CLI-TOTAL-VENTAS  PIC S9(11)V99 VALUE ZERO.
016400         04  WKS-CLI-CANT-VENTAS   PIC 9(07)     VALUE ZERO.
016500         04  WKS-CLI-FECHA-ULT-VTA PIC X(10) VALUE SPACES.
016600         04  WKS-CLI-TOTAL-BANCO   PIC S9(11)V99 VALUE ZERO.
016700         04  WKS-CLI-CANT-BANCO    PIC 9(07)     VALUE ZERO.
016800         04  WKS-CLI-FECHA-ULT-PAG PIC X(10) VALUE SPACES.
016900         04  WKS-CLI-TOTAL-CAJA    PIC S9(11)V99 VALUE ZERO.
017000         04  WKS-CLI-CANT-CAJA     PIC 9(07)     VALUE ZERO.
017100         04  WKS-CLI-SALDO-INICIAL PIC S9(11)V99 VALUE ZERO.
017200         04  WKS-CLI-FECHA-SALDO   PIC X(10) VALUE SPACES.
017300         04  WKS-CLI-SALDO-ACTUAL  PIC S9(11)V99 VALUE ZERO.
017400
017500******************************************************************
017600*   T A B L A   D E L   R E S U M E N   D E   L A   C O R R I D A *
017700*   A N T E R I O R   (P A R A   D E T E C T A R   C A M B I O S) *
017800******************************************************************
017900 01  WKS-TABLA-ANTERIOR.
018000     02  WKS-TOPE-ANTERIOR     PIC S9(04) COMP VALUE ZERO.
018100     02  WKS-REN-ANTERIOR OCCURS 0 TO 3000 TIMES
018200                          DEPENDING ON WKS-TOPE-ANTERIOR
018300                          INDEXED BY WKS-IX-ANT.
018400         04  WKS-ANT-ID            PIC X(11).
018500         04  WKS-ANT-TOTAL-VENTAS  PIC S9(11)V99.
018600         04  WKS-ANT-CANT-VENTAS   PIC 9(07).
018700         04  WKS-ANT-FECHA-ULT-VTA PIC X(10).
018800         04  WKS-ANT-TOTAL-BANCO   PIC S9(11)V99.
018900         04  WKS-ANT-CANT-BANCO    PIC 9(07).
019000         04  WKS-ANT-FECHA-ULT-PAG PIC X(10).
019100         04  WKS-ANT-TOTAL-CAJA    PIC S9(11)V99.
019200         04  WKS-ANT-CANT-CAJA     PIC 9(07).
019300         04  WKS-ANT-SALDO-INICIAL PIC S9(11)V99.
019400         04  WKS-ANT-SALDO-ACTUAL  PIC S9(11)V99.
019500
019600 01  WKS-ID-BUSCADO            PIC X(11).
019700 01  WKS-IX-ENCONTRADO         PIC S9(04) COMP VALUE ZERO.
019800
019900 01  WKS-CONTADORES.
020000     02  WKS-CONT-NUEVOS       PIC S9(07) COMP VALUE ZERO.
020100     02  WKS-CONT-ACTUALIZADOS PIC S9(07) COMP VALUE ZERO.
020200     02  WKS-CONT-SIN-CAMBIO   PIC S9(07) COMP VALUE ZERO.
020300 01  WKS-TOTALES.
020400     02  WKS-TOTAL-VENTAS-GRAL PIC S9(13)V99 VALUE ZERO.
020500     02  WKS-TOTAL-BANCO-GRAL  PIC S9(13)V99 VALUE ZERO.
020600     02  WKS-TOTAL-CAJA-GRAL   PIC S9(13)V99 VALUE ZERO.
020700     02  WKS-TOTAL-DEUDA-GRAL  PIC S9(13)V99 VALUE ZERO.
020800
020900******************************************************************
021000*        C A M P O S   D E   T R A B A J O   D E   F I L A       *
021100******************************************************************
021200 01  WKS-FILA-TRABAJO.
021300     02  WKS-ENTRADA-MONTO     PIC S9(09)V99.
021400     02  WKS-MONTO-FILA        PIC S9(09)V99.
021500     02  WKS-ENTRADA-FECHA     PIC X(10).
021600     02  WKS-FECHA-FILA        PIC X(10).
021700     02  WKS-CLIENTE-FILA      PIC X(11).
021800     02  WKS-NOMBRE-FILA       PIC X(40).
021900
022000*************************************************************
022100*      C A M P O S   P A R A   L I M P I A R   E L   N I T   *
022200*    (U11 - MISMA RUTINA DE 625-QUITA-SEPARADORES DE RECCAJ1)*
022300*************************************************************
022400      01  WKS-AREA-NIT.
022500          02  WKS-NIT-ENTRADA       PIC X(11).
022600          02  WKS-NIT-LIMPIO        PIC X(11) VALUE SPACES.
022700          02  WKS-NIT-LIMPIO-R REDEFINES WKS-NIT-LIMPIO.
022800              04  WKS-NL-CARACTER   PIC X(01) OCCURS 11 TIMES.
022900          02  WKS-NL-POS            PIC S9(02) COMP VALUE ZERO.
023000          02  WKS-NIT-POS           PIC S9(02) COMP VALUE ZERO.
023100          02  FILLER                PIC X(05) VALUE SPACES.
023200
023300 01  WKS-AREA-MONTO.
023400     02  WKS-MONTO-CENTAVOS    PIC S9(11) COMP.
023500     02  WKS-MONTO-NUM-9       PIC 9(11)V99.
023600     02  WKS-MONTO-CENTAVOS-R REDEFINES WKS-MONTO-NUM-9.
023700         04  WKS-MT-ENTEROS    PIC 9(11).
023800         04  WKS-MT-DECIMALES  PIC 9(02).
023900
024000 01  WKS-AREA-FECHA.
024100     02  WKS-TEXTO-FECHA       PIC X(10).
024200     02  WKS-TEXTO-FECHA-R REDEFINES WKS-TEXTO-FECHA.
024300         04  WKS-TF-CARACTER   PIC X(01) OCCURS 10 TIMES.
024400     02  WKS-FECHA-AAAAMMDD.
024500         04  WKS-FAM-ANIO      PIC 9(04).
024600         04  WKS-FAM-MES       PIC 9(02).
024700         04  WKS-FAM-DIA       PIC 9(02).
024800     02  WKS-FECHA-SERIAL      PIC S9(07) COMP.
024900 01  WKS-CALENDARIO-AUX.
025000     02  WKS-CIV-Z             PIC S9(09) COMP.
025100     02  WKS-CIV-ERA           PIC S9(09) COMP.
025200     02  WKS-CIV-DOE           PIC S9(09) COMP.
025300     02  WKS-CIV-YOE           PIC S9(09) COMP.
025400     02  WKS-CIV-Y             PIC S9(09) COMP.
025500     02  WKS-CIV-DOY           PIC S9(09) COMP.
025600     02  WKS-CIV-MP            PIC S9(09) COMP.
025700     02  WKS-CIV-D             PIC S9(09) COMP.
025800     02  WKS-CIV-M             PIC S9(09) COMP.
025900     02  WKS-CIV-T1            PIC S9(09) COMP.
026000     02  WKS-CIV-T2            PIC S9(09) COMP.
026100     02  WKS-CIV-T3            PIC S9(09) COMP.
026200
026300 01  WKS-MASCARA              PIC Z,ZZZ,ZZ9.
026400 01  WKS-MASCARA-MONTO        PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
026500*    R11 - MASCARAS ADICIONALES PARA EL RENGLON DE DETALLE DEL
026600*    750-IMPRIME-DETALLE (VENTAS, PAGOS BANCO, PAGOS CAJA Y
026700*    SALDO INICIAL), YA QUE WKS-MASCARA-MONTO SOLO GUARDA UN
026800*    VALOR A LA VEZ.
026900 01  WKS-MASCARA-VENTAS       PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
027000 01  WKS-MASCARA-BANCO        PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
027100 01  WKS-MASCARA-CAJA         PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
027200 01  WKS-MASCARA-SAL-INI      PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
027300
027400 PROCEDURE DIVISION.
027500 000-MAIN SECTION.
027600     PERFORM 010-INICIO
027700     PERFORM 050-CARGA-SALDOS-INICIALES THRU
027800             050-CARGA-SALDOS-INICIALES-E UNTIL FIN-SALDOI
027900     PERFORM 100-CARGA-RESDEU-ANTERIOR THRU
028000             100-CARGA-RESDEU-ANTERIOR-E UNTIL FIN-RESDEU
028100     PERFORM 150-REABRE-RESDEU
028200     PERFORM 200-ACUMULA-VENTAS THRU 200-ACUMULA-VENTAS-E
028300             UNTIL FIN-FACELE
028400     PERFORM 300-ACUMULA-PAGOS THRU 300-ACUMULA-PAGOS-E
028500             UNTIL FIN-MAEPAG
028600     PERFORM 600-CALCULA-Y-ESCRIBE
028700             VARYING WKS-IX-CLI FROM 1 BY 1
028800             UNTIL WKS-IX-CLI > WKS-TOPE-CLIENTES
028900     PERFORM 900-ESTADISTICAS
029000     PERFORM 950-CIERRA-ARCHIVOS
029100     STOP RUN.
029200 000-MAIN-E. EXIT.
029300
029400 010-INICIO SECTION.
029500     ACCEPT WKS-PARAMETROS-SYSIN FROM SYSIN
029600     MOVE WKS-FECHA-CORTE-P TO WKS-FECHA-CORTE
029700     OPEN INPUT FACELE MAEPAG SALDOI RESDEU
029800          OUTPUT LISTADO
029900     IF FS-FACELE NOT = 0
030000        MOVE "FACELE" TO ARCHIVO
030100        MOVE "OPEN"   TO ACCION
030200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
030300                               LLAVE, FS-FACELE, FSE-FACELE
030400        MOVE 91 TO RETURN-CODE
030500        STOP RUN
030600     END-IF
030700     IF FS-RESDEU NOT = 0 AND NOT = 35
030800        MOVE "RESDEU" TO ARCHIVO
030900        MOVE "OPEN"   TO ACCION
031000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
031100                               LLAVE, FS-RESDEU, FSE-RESDEU
031200        MOVE 91 TO RETURN-CODE
031300        STOP RUN
031400     END-IF
031500     IF FS-RESDEU = 35
031600        MOVE 1 TO WKS-FIN-RESDEU
031700     END-IF.
031800 010-INICIO-E. EXIT.
031900
032000******************************************************************
032100*     050 - CARGA LA TABLA DE SALDOS DE APERTURA (U8 PASO 1)     *
032200******************************************************************
032300 050-CARGA-SALDOS-INICIALES SECTION.
032400     READ SALDOI
032500          AT END
032600             MOVE 1 TO WKS-FIN-SALDOI
032700             GO TO 050-CARGA-SALDOS-INICIALES-E
032800     END-READ
032900     MOVE SDI-CUENTA-CLIENTE TO WKS-ID-BUSCADO
033000     PERFORM 215-BUSCA-CLIENTE
033100     IF WKS-IX-ENCONTRADO = 0
033200        ADD 1 TO WKS-TOPE-CLIENTES
033300        SET WKS-IX-CLI TO WKS-TOPE-CLIENTES
033400        MOVE SDI-CUENTA-CLIENTE TO WKS-CLI-ID (WKS-IX-CLI)
033500     ELSE
033600        SET WKS-IX-CLI TO WKS-IX-ENCONTRADO
033700     END-IF
033800     MOVE SDI-NOMBRE-CLIENTE TO WKS-CLI-NOMBRE-INIC (WKS-IX-CLI)
033900     MOVE SDI-SALDO-INICIAL  TO WKS-CLI-SALDO-INICIAL (WKS-IX-CLI)
034000     MOVE SDI-FECHA-SALDO    TO WKS-CLI-FECHA-SALDO (WKS-IX-CLI).
034100 050-CARGA-SALDOS-INICIALES-E. EXIT.
034200
034300******************************************************************
034400*   100 - CARGA EL RESUMEN DE LA CORRIDA ANTERIOR (R11)          *
034500******************************************************************
034600 100-CARGA-RESDEU-ANTERIOR SECTION.
034700     READ RESDEU
034800          AT END
034900             MOVE 1 TO WKS-FIN-RESDEU
035000             GO TO 100-CARGA-RESDEU-ANTERIOR-E
035100     END-READ
035200     IF WKS-TOPE-ANTERIOR < 3000
035300        ADD 1 TO WKS-TOPE-ANTERIOR
035400        SET WKS-IX-ANT TO WKS-TOPE-ANTERIOR
035500        MOVE RDU-CUENTA-CLIENTE     TO WKS-ANT-ID (WKS-IX-ANT)
035600        MOVE RDU-TOTAL-VENTAS       TO
035700             WKS-ANT-TOTAL-VENTAS (WKS-IX-ANT)
035800        MOVE RDU-CANTIDAD-VENTAS    TO
035900             WKS-ANT-CANT-VENTAS (WKS-IX-ANT)
036000        MOVE RDU-FECHA-ULT-VENTA    TO
036100             WKS-ANT-FECHA-ULT-VTA (WKS-IX-ANT)
036200        MOVE RDU-TOTAL-PAGOS-BANCO  TO
036300             WKS-ANT-TOTAL-BANCO (WKS-IX-ANT)
036400        MOVE RDU-CANTIDAD-PAGOS-BCO TO
036500             WKS-ANT-CANT-BANCO (WKS-IX-ANT)
036600        MOVE RDU-FECHA-ULT-PAGO     TO
036700             WKS-ANT-FECHA-ULT-PAG (WKS-IX-ANT)
036800        MOVE RDU-TOTAL-PAGOS-CAJA   TO
036900             WKS-ANT-TOTAL-CAJA (WKS-IX-ANT)
037000        MOVE RDU-CANTIDAD-PAGOS-CAJA TO
037100             WKS-ANT-CANT-CAJA (WKS-IX-ANT)
037200        MOVE RDU-SALDO-INICIAL      TO
037300             WKS-ANT-SALDO-INICIAL (WKS-IX-ANT)
037400        MOVE RDU-SALDO-ACTUAL       TO
037500             WKS-ANT-SALDO-ACTUAL (WKS-IX-ANT)
037600     END-IF.
037700 100-CARGA-RESDEU-ANTERIOR-E. EXIT.
037800
037900 150-REABRE-RESDEU SECTION.
038000     MOVE ZERO TO WKS-FIN-RESDEU
038100     CLOSE RESDEU
038200     OPEN EXTEND RESDEU.
038300 150-REABRE-RESDEU-E. EXIT.
038400
038500******************************************************************
038600*   200 - ACUMULA VENTAS POR CLIENTE DESDE FACELE (U8/U11)       *
038700******************************************************************
038800 200-ACUMULA-VENTAS SECTION.
038900     READ FACELE
039000          AT END
039100             MOVE 1 TO WKS-FIN-FACELE
039200             GO TO 200-ACUMULA-VENTAS-E
039300     END-READ
039400     IF NOT FCE-ES-VENTA OR FCE-ANULADA-TIPO-1
039500                          OR FCE-ANULADA-TIPO-2
039600        GO TO 200-ACUMULA-VENTAS-E
039700     END-IF
039800     PERFORM 350-NORMALIZA-FACELE
039900     MOVE FCE-FECHA TO WKS-ENTRADA-FECHA
040000     PERFORM 650-CONVIERTE-FECHA
040100*    U11 - ACTUALIZA LA MARCA DE "DESPUES DE CORTE" CON LA FECHA
040200*    YA CONVERTIDA, ANTES DE DECIDIR SI LA FACTURA ENTRA AL CORTE.
040300     MOVE 0 TO WKS-ES-DESPUES-CORTE
040400     IF ES-VALIDA AND WKS-FECHA-FILA > WKS-FECHA-CORTE
040500        MOVE 1 TO WKS-ES-DESPUES-CORTE
040600     END-IF
040700     IF NOT ES-DESPUES-DE-CORTE
040800        GO TO 200-ACUMULA-VENTAS-E
040900     END-IF
041000     MOVE WKS-CLIENTE-FILA TO WKS-ID-BUSCADO
041100     PERFORM 215-BUSCA-CLIENTE
041200     IF WKS-IX-ENCONTRADO = 0
041300        ADD 1 TO WKS-TOPE-CLIENTES
041400        SET WKS-IX-CLI TO WKS-TOPE-CLIENTES
041500        MOVE WKS-CLIENTE-FILA TO WKS-CLI-ID (WKS-IX-CLI)
041600     ELSE
041700        SET WKS-IX-CLI TO WKS-IX-ENCONTRADO
041800     END-IF
041900     IF WKS-CLI-NOMBRE-VENTA (WKS-IX-CLI) = SPACES
042000        MOVE WKS-NOMBRE-FILA TO
042100             WKS-CLI-NOMBRE-VENTA (WKS-IX-CLI)
042200     END-IF
042300     ADD WKS-MONTO-FILA TO WKS-CLI-TOTAL-VENTAS (WKS-IX-CLI)
042400     ADD 1              TO WKS-CLI-CANT-VENTAS (WKS-IX-CLI)
042500     IF WKS-FECHA-FILA > WKS-CLI-FECHA-ULT-VTA (WKS-IX-CLI)
042600        MOVE WKS-FECHA-FILA TO
042700             WKS-CLI-FECHA-ULT-VTA (WKS-IX-CLI)
042800     END-IF.
042900 200-ACUMULA-VENTAS-E. EXIT.
043000
043100*    350 - NORMALIZA UNA FACTURA DE VENTA (U11): TOMA EL NIT Y
043200*    NOMBRE DEL COMPRADOR Y RESUELVE EL MONTO POR LA LISTA DE
043300*    PRIORIDAD DE CAMPOS CUANDO EL MONTO PRINCIPAL VIENE VACIO.
043400 350-NORMALIZA-FACELE SECTION.
043500     MOVE FCE-NIT-COMPRADOR    TO WKS-NIT-ENTRADA
043600*    U11 - NORMALIZA EL NIT DEL COMPRADOR ANTES DE USARLO COMO
043700*    LLAVE DE BUSQUEDA EN 215-BUSCA-CLIENTE (ELIMINA ESPACIOS,
043800*    GUIONES, GUION BAJO Y PUNTOS, IGUAL QUE 625-QUITA-SEPARADORES
043900*    DE RECCAJ1, PARA QUE UN MISMO CLIENTE NO QUEDE PARTIDO EN DOS
044000*    REGISTROS POR UN NIT MAL DIGITADO EN LA FACTURA).
044100     MOVE SPACES TO WKS-NIT-LIMPIO
044200     MOVE 0      TO WKS-NL-POS
044300     PERFORM 355-QUITA-SEPARADORES-NIT
044400             VARYING WKS-NIT-POS FROM 1 BY 1
044500             UNTIL WKS-NIT-POS > 11
044600     MOVE WKS-NIT-LIMPIO       TO WKS-CLIENTE-FILA
044700     MOVE FCE-NOMBRE-COMPRADOR TO WKS-NOMBRE-FILA
044800     EVALUATE TRUE
044900        WHEN FCE-MONTO-TOTAL     NOT = 0
045000             MOVE FCE-MONTO-TOTAL     TO WKS-MONTO-FILA
045100        WHEN FCE-MONTO-TOTAL-DOC NOT = 0
045200             MOVE FCE-MONTO-TOTAL-DOC TO WKS-MONTO-FILA
045300        WHEN FCE-MONTO-NETO      NOT = 0
045400             MOVE FCE-MONTO-NETO      TO WKS-MONTO-FILA
045500        WHEN FCE-MONTO-BRUTO     NOT = 0
045600             MOVE FCE-MONTO-BRUTO     TO WKS-MONTO-FILA
045700        WHEN FCE-MONTO-GENERICO  NOT = 0
045800             MOVE FCE-MONTO-GENERICO  TO WKS-MONTO-FILA
045900        WHEN FCE-PRECIO          NOT = 0
046000             MOVE FCE-PRECIO          TO WKS-MONTO-FILA
046100        WHEN FCE-COSTO           NOT = 0
046200             MOVE FCE-COSTO           TO WKS-MONTO-FILA
046300        WHEN OTHER
046400             MOVE ZERO                TO WKS-MONTO-FILA
046500     END-EVALUATE.
046600 350-NORMALIZA-FACELE-E. EXIT.
046700
046800*    355 - ELIMINA ESPACIOS, GUIONES, GUION BAJO Y PUNTOS DEL NIT DEL
046900*    COMPRADOR, CARACTER POR CARACTER (MISMA LOGICA DE
047000*    625-QUITA-SEPARADORES DE RECCAJ1, REESCRITA AQUI PORQUE LA CASA
047100*    NO COMPARTE PARRAFOS DE NEGOCIO ENTRE PROGRAMAS).
047200 355-QUITA-SEPARADORES-NIT SECTION.
047300     IF WKS-NIT-ENTRADA (WKS-NIT-POS:1) NOT = SPACE AND
047400        WKS-NIT-ENTRADA (WKS-NIT-POS:1) NOT = "-"    AND
047500        WKS-NIT-ENTRADA (WKS-NIT-POS:1) NOT = "_"    AND
047600        WKS-NIT-ENTRADA (WKS-NIT-POS:1) NOT = "."
047700        ADD 1 TO WKS-NL-POS
047800        MOVE WKS-NIT-ENTRADA (WKS-NIT-POS:1)
047900             TO WKS-NL-CARACTER (WKS-NL-POS)
048000     END-IF.
048100 355-QUITA-SEPARADORES-NIT-E. EXIT.
048200
048300******************************************************************
048400*   300 - ACUMULA PAGOS DE BANCO Y DE CAJA POR CLIENTE (R6)      *
048500******************************************************************
048600 300-ACUMULA-PAGOS SECTION.
048700     READ MAEPAG
048800          AT END
048900             MOVE 1 TO WKS-FIN-MAEPAG
049000             GO TO 300-ACUMULA-PAGOS-E
049100     END-READ
049200     IF MPG-BORRADO OR MPG-FECHA NOT > WKS-FECHA-CORTE
049300        GO TO 300-ACUMULA-PAGOS-E
049400     END-IF
049500     MOVE MPG-CUENTA-CLIENTE TO WKS-ID-BUSCADO
049600     PERFORM 215-BUSCA-CLIENTE
049700     IF WKS-IX-ENCONTRADO = 0
049800        ADD 1 TO WKS-TOPE-CLIENTES
049900        SET WKS-IX-CLI TO WKS-TOPE-CLIENTES
050000        MOVE MPG-CUENTA-CLIENTE TO WKS-CLI-ID (WKS-IX-CLI)
050100     ELSE
050200        SET WKS-IX-CLI TO WKS-IX-ENCONTRADO
050300     END-IF
050400     IF WKS-CLI-NOMBRE-PAGO (WKS-IX-CLI) = SPACES
050500        MOVE MPG-DESCRIPCION TO WKS-CLI-NOMBRE-PAGO (WKS-IX-CLI)
050600     END-IF
050700     IF MPG-ORIGEN-TBC OR MPG-ORIGEN-BOG OR MPG-ORIGEN-EXCEL
050800                       OR MPG-ORIGEN-API
050900        ADD MPG-MONTO TO WKS-CLI-TOTAL-BANCO (WKS-IX-CLI)
051000        ADD 1         TO WKS-CLI-CANT-BANCO (WKS-IX-CLI)
051100        IF MPG-FECHA > WKS-CLI-FECHA-ULT-PAG (WKS-IX-CLI)
051200           MOVE MPG-FECHA TO WKS-CLI-FECHA-ULT-PAG (WKS-IX-CLI)
051300        END-IF
051400     ELSE
051500        IF MPG-ORIGEN-CAJA
051600           ADD MPG-MONTO TO WKS-CLI-TOTAL-CAJA (WKS-IX-CLI)
051700           ADD 1         TO WKS-CLI-CANT-CAJA (WKS-IX-CLI)
051800        END-IF
051900     END-IF.
052000 300-ACUMULA-PAGOS-E. EXIT.
052100
052200******************************************************************
052300*  215 - BUSCA UN CLIENTE EN LA TABLA POR WKS-ID-BUSCADO         *
052400******************************************************************
052500 215-BUSCA-CLIENTE SECTION.
052600     MOVE 0 TO WKS-IX-ENCONTRADO
052700     PERFORM 216-COMPARA-UN-CLIENTE
052800             VARYING WKS-IX-CLI FROM 1 BY 1
052900             UNTIL WKS-IX-CLI > WKS-TOPE-CLIENTES
053000                OR WKS-IX-ENCONTRADO NOT = 0.
053100 215-BUSCA-CLIENTE-E. EXIT.
053200
053300 216-COMPARA-UN-CLIENTE SECTION.
053400     IF WKS-CLI-ID (WKS-IX-CLI) = WKS-ID-BUSCADO
053500        SET WKS-IX-ENCONTRADO TO WKS-IX-CLI
053600     END-IF.
053700 216-COMPARA-UN-CLIENTE-E. EXIT.
053800
053900******************************************************************
054000*  600 - CALCULA EL SALDO ACTUAL (R7), COMPARA CONTRA LA CORRIDA *
054100*  ANTERIOR (R11) Y GRABA/IMPRIME SOLO SI HUBO CAMBIO            *
054200******************************************************************
054300 600-CALCULA-Y-ESCRIBE SECTION.
054400     COMPUTE WKS-CLI-SALDO-ACTUAL (WKS-IX-CLI) =
054500             WKS-CLI-SALDO-INICIAL (WKS-IX-CLI) +
054600             WKS-CLI-TOTAL-VENTAS  (WKS-IX-CLI) -
054700             WKS-CLI-TOTAL-BANCO   (WKS-IX-CLI) -
054800             WKS-CLI-TOTAL-CAJA    (WKS-IX-CLI)
054900     ADD WKS-CLI-TOTAL-VENTAS (WKS-IX-CLI) TO WKS-TOTAL-VENTAS-GRAL
055000     ADD WKS-CLI-TOTAL-BANCO  (WKS-IX-CLI) TO WKS-TOTAL-BANCO-GRAL
055100     ADD WKS-CLI-TOTAL-CAJA   (WKS-IX-CLI) TO WKS-TOTAL-CAJA-GRAL
055200     ADD WKS-CLI-SALDO-ACTUAL (WKS-IX-CLI) TO WKS-TOTAL-DEUDA-GRAL
055300     MOVE WKS-CLI-ID (WKS-IX-CLI) TO WKS-ID-BUSCADO
055400     PERFORM 700-BUSCA-ANTERIOR
055500     PERFORM 650-DETECTA-CAMBIOS
055600     IF HUBO-CAMBIO
055700        IF WKS-IX-ENCONTRADO = 0
055800           ADD 1 TO WKS-CONT-NUEVOS
055900        ELSE
056000           ADD 1 TO WKS-CONT-ACTUALIZADOS
056100        END-IF
056200        PERFORM 700-ESCRIBE-RESDEU
056300        PERFORM 750-IMPRIME-DETALLE
056400     ELSE
056500        ADD 1 TO WKS-CONT-SIN-CAMBIO
056600     END-IF.
056700 600-CALCULA-Y-ESCRIBE-E. EXIT.
056800
056900 700-BUSCA-ANTERIOR SECTION.
057000     MOVE 0 TO WKS-IX-ENCONTRADO
057100     PERFORM 705-COMPARA-UN-ANTERIOR
057200             VARYING WKS-IX-ANT FROM 1 BY 1
057300             UNTIL WKS-IX-ANT > WKS-TOPE-ANTERIOR
057400                OR WKS-IX-ENCONTRADO NOT = 0.
057500 700-BUSCA-ANTERIOR-E. EXIT.
057600
057700 705-COMPARA-UN-ANTERIOR SECTION.
057800     IF WKS-ANT-ID (WKS-IX-ANT) = WKS-ID-BUSCADO
057900        SET WKS-IX-ENCONTRADO TO WKS-IX-ANT
058000     END-IF.
058100 705-COMPARA-UN-ANTERIOR-E. EXIT.
058200
058300*    650 - COMPARA EL RENGLON NUEVO CONTRA EL ANTERIOR (R11).
058400*    SI NO HABIA RENGLON ANTERIOR, SIEMPRE ES CAMBIO (ES NUEVO).
058500 650-DETECTA-CAMBIOS SECTION.
058600     IF WKS-IX-ENCONTRADO = 0
058700        MOVE 1 TO WKS-IND-CAMBIO
058800     ELSE
058900        SET WKS-IX-ANT TO WKS-IX-ENCONTRADO
059000        IF WKS-CLI-TOTAL-VENTAS (WKS-IX-CLI) NOT =
059100                WKS-ANT-TOTAL-VENTAS (WKS-IX-ANT)
059200           OR WKS-CLI-CANT-VENTAS (WKS-IX-CLI) NOT =
059300                WKS-ANT-CANT-VENTAS (WKS-IX-ANT)
059400           OR WKS-CLI-FECHA-ULT-VTA (WKS-IX-CLI) NOT =
059500                WKS-ANT-FECHA-ULT-VTA (WKS-IX-ANT)
059600           OR WKS-CLI-TOTAL-BANCO (WKS-IX-CLI) NOT =
059700                WKS-ANT-TOTAL-BANCO (WKS-IX-ANT)
059800           OR WKS-CLI-CANT-BANCO (WKS-IX-CLI) NOT =
059900                WKS-ANT-CANT-BANCO (WKS-IX-ANT)
060000           OR WKS-CLI-FECHA-ULT-PAG (WKS-IX-CLI) NOT =
060100                WKS-ANT-FECHA-ULT-PAG (WKS-IX-ANT)
060200           OR WKS-CLI-TOTAL-CAJA (WKS-IX-CLI) NOT =
060300                WKS-ANT-TOTAL-CAJA (WKS-IX-ANT)
060400           OR WKS-CLI-CANT-CAJA (WKS-IX-CLI) NOT =
060500                WKS-ANT-CANT-CAJA (WKS-IX-ANT)
060600           OR WKS-CLI-SALDO-INICIAL (WKS-IX-CLI) NOT =
060700                WKS-ANT-SALDO-INICIAL (WKS-IX-ANT)
060800           OR WKS-CLI-SALDO-ACTUAL (WKS-IX-CLI) NOT =
060900                WKS-ANT-SALDO-ACTUAL (WKS-IX-ANT)
061000           MOVE 1 TO WKS-IND-CAMBIO
061100        ELSE
061200           MOVE 0 TO WKS-IND-CAMBIO
061300        END-IF
061400     END-IF.
061500 650-DETECTA-CAMBIOS-E. EXIT.
061600
061700 700-ESCRIBE-RESDEU SECTION.
061800     INITIALIZE RDU-REG
061900     MOVE WKS-CLI-ID (WKS-IX-CLI)        TO RDU-CUENTA-CLIENTE
062000     PERFORM 720-RESUELVE-NOMBRE
062100     MOVE WKS-NOMBRE-FILA                 TO RDU-NOMBRE-CLIENTE
062200     MOVE WKS-CLI-TOTAL-VENTAS  (WKS-IX-CLI) TO RDU-TOTAL-VENTAS
062300     MOVE WKS-CLI-CANT-VENTAS   (WKS-IX-CLI) TO
062400          RDU-CANTIDAD-VENTAS
062500     MOVE WKS-CLI-FECHA-ULT-VTA (WKS-IX-CLI) TO
062600          RDU-FECHA-ULT-VENTA
062700     MOVE WKS-CLI-TOTAL-BANCO   (WKS-IX-CLI) TO
062800          RDU-TOTAL-PAGOS-BANCO
062900     MOVE WKS-CLI-CANT-BANCO    (WKS-IX-CLI) TO
063000          RDU-CANTIDAD-PAGOS-BCO
063100     MOVE WKS-CLI-FECHA-ULT-PAG (WKS-IX-CLI) TO RDU-FECHA-ULT-PAGO
063200     MOVE WKS-CLI-TOTAL-CAJA    (WKS-IX-CLI) TO
063300          RDU-TOTAL-PAGOS-CAJA
063400     MOVE WKS-CLI-CANT-CAJA     (WKS-IX-CLI) TO
063500          RDU-CANTIDAD-PAGOS-CAJA
063600     MOVE WKS-CLI-SALDO-INICIAL (WKS-IX-CLI) TO RDU-SALDO-INICIAL
063700     MOVE WKS-CLI-FECHA-SALDO   (WKS-IX-CLI) TO
063800          RDU-FECHA-SALDO-INIC
063900     MOVE WKS-CLI-SALDO-ACTUAL  (WKS-IX-CLI) TO RDU-SALDO-ACTUAL
064000     WRITE RDU-REG
064100     IF FS-RESDEU NOT = 0
064200        MOVE "RESDEU" TO ARCHIVO
064300        MOVE "WRITE"  TO ACCION
064400        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
064500                               LLAVE, FS-RESDEU, FSE-RESDEU
064600        MOVE 91 TO RETURN-CODE
064700        STOP RUN
064800     END-IF.
064900 700-ESCRIBE-RESDEU-E. EXIT.
065000
065100*    720 - RESUELVE EL NOMBRE: VENTA, SI NO HAY PAGO, SI NO
065200*    HAY SALDO INICIAL, SI NO "Unknown Customer" (U8 PASO 3).
065300 720-RESUELVE-NOMBRE SECTION.
065400     IF WKS-CLI-NOMBRE-VENTA (WKS-IX-CLI) NOT = SPACES
065500        MOVE WKS-CLI-NOMBRE-VENTA (WKS-IX-CLI) TO WKS-NOMBRE-FILA
065600     ELSE
065700        IF WKS-CLI-NOMBRE-PAGO (WKS-IX-CLI) NOT = SPACES
065800           MOVE WKS-CLI-NOMBRE-PAGO (WKS-IX-CLI) TO WKS-NOMBRE-FILA
065900        ELSE
066000           IF WKS-CLI-NOMBRE-INIC (WKS-IX-CLI) NOT = SPACES
066100              MOVE WKS-CLI-NOMBRE-INIC (WKS-IX-CLI) TO
066200                   WKS-NOMBRE-FILA
066300           ELSE
066400              MOVE "Unknown Customer" TO WKS-NOMBRE-FILA
066500           END-IF
066600        END-IF
066700     END-IF.
066800 720-RESUELVE-NOMBRE-E. EXIT.
066900
067000 750-IMPRIME-DETALLE SECTION.
067100     MOVE SPACES TO REPORT-LINE
067200*    U5/R11 - EL RENGLON DE DETALLE MUESTRA CLIENTE, NOMBRE,
067300*    VENTAS, PAGOS BANCO, PAGOS CAJA, SALDO INICIAL Y SALDO
067400*    ACTUAL (DEBT ACTUAL), NO SOLO EL SALDO ACTUAL.
067500     MOVE WKS-CLI-TOTAL-VENTAS  (WKS-IX-CLI) TO WKS-MASCARA-VENTAS
067600     MOVE WKS-CLI-TOTAL-BANCO   (WKS-IX-CLI) TO WKS-MASCARA-BANCO
067700     MOVE WKS-CLI-TOTAL-CAJA    (WKS-IX-CLI) TO WKS-MASCARA-CAJA
067800     MOVE WKS-CLI-SALDO-INICIAL (WKS-IX-CLI) TO WKS-MASCARA-SAL-INI
067900     MOVE WKS-CLI-SALDO-ACTUAL (WKS-IX-CLI) TO WKS-MASCARA-MONTO
068000     STRING WKS-CLI-ID (WKS-IX-CLI) " "
068100            RDU-NOMBRE-CLIENTE       " VENTAS: "
068200            WKS-MASCARA-VENTAS       " BANCO: "
068300            WKS-MASCARA-BANCO        " CAJA: "
068400            WKS-MASCARA-CAJA         " SALDO-INI: "
068500            WKS-MASCARA-SAL-INI      " SALDO: "
068600            WKS-MASCARA-MONTO
068700            DELIMITED BY SIZE INTO REPORT-LINE
068800     WRITE REPORT-LINE.
068900 750-IMPRIME-DETALLE-E. EXIT.
069000
069100******************************************************************
069200*                900 - REPORTE DE LA CORRIDA                     *
069300******************************************************************
069400 900-ESTADISTICAS SECTION.
069500     MOVE SPACES TO REPORT-LINE
069600     MOVE "CONCILIACION DE CARTERA POR CLIENTE - RECDEU1"
069700          TO REPORT-LINE
069800     WRITE REPORT-LINE
069900
070000     MOVE WKS-CONT-NUEVOS TO WKS-MASCARA
070100     MOVE SPACES TO REPORT-LINE
070200     STRING "CLIENTES NUEVOS         : " WKS-MASCARA
070300            DELIMITED BY SIZE INTO REPORT-LINE
070400     WRITE REPORT-LINE
070500
070600     MOVE WKS-CONT-ACTUALIZADOS TO WKS-MASCARA
070700     MOVE SPACES TO REPORT-LINE
070800     STRING "CLIENTES ACTUALIZADOS   : " WKS-MASCARA
070900            DELIMITED BY SIZE INTO REPORT-LINE
071000     WRITE REPORT-LINE
071100
071200     MOVE WKS-CONT-SIN-CAMBIO TO WKS-MASCARA
071300     MOVE SPACES TO REPORT-LINE
071400     STRING "CLIENTES SIN CAMBIO     : " WKS-MASCARA
071500            DELIMITED BY SIZE INTO REPORT-LINE
071600     WRITE REPORT-LINE
071700
071800     MOVE WKS-TOTAL-VENTAS-GRAL TO WKS-MASCARA-MONTO
071900     MOVE SPACES TO REPORT-LINE
072000     STRING "TOTAL VENTAS            : " WKS-MASCARA-MONTO
072100            DELIMITED BY SIZE INTO REPORT-LINE
072200     WRITE REPORT-LINE
072300
072400     MOVE WKS-TOTAL-BANCO-GRAL TO WKS-MASCARA-MONTO
072500     MOVE SPACES TO REPORT-LINE
072600     STRING "TOTAL PAGOS BANCO       : " WKS-MASCARA-MONTO
072700            DELIMITED BY SIZE INTO REPORT-LINE
072800     WRITE REPORT-LINE
072900
073000     MOVE WKS-TOTAL-CAJA-GRAL TO WKS-MASCARA-MONTO
073100     MOVE SPACES TO REPORT-LINE
073200     STRING "TOTAL PAGOS CAJA        : " WKS-MASCARA-MONTO
073300            DELIMITED BY SIZE INTO REPORT-LINE
073400     WRITE REPORT-LINE
073500
073600     MOVE WKS-TOTAL-DEUDA-GRAL TO WKS-MASCARA-MONTO
073700     MOVE SPACES TO REPORT-LINE
073800     STRING "TOTAL SALDO ACTUAL      : " WKS-MASCARA-MONTO
073900            DELIMITED BY SIZE INTO REPORT-LINE
074000     WRITE REPORT-LINE.
074100 900-ESTADISTICAS-E. EXIT.
074200
074300 950-CIERRA-ARCHIVOS SECTION.
074400     CLOSE FACELE MAEPAG SALDOI RESDEU LISTADO.
074500 950-CIERRA-ARCHIVOS-E. EXIT.
074600
074700******************************************************************
074800*   650 - NORMALIZA LA FECHA DE LA FILA A AAAA-MM-DD (U3)        *
074900******************************************************************
075000 650-CONVIERTE-FECHA SECTION.
075100     MOVE 0 TO WKS-ES-VALIDA
075200     MOVE WKS-ENTRADA-FECHA TO WKS-TEXTO-FECHA
075300     IF WKS-TF-CARACTER (5) = "-" AND WKS-TF-CARACTER (8) = "-"
075400        MOVE WKS-TEXTO-FECHA (1:4) TO WKS-FAM-ANIO
075500        MOVE WKS-TEXTO-FECHA (6:2) TO WKS-FAM-MES
075600        MOVE WKS-TEXTO-FECHA (9:2) TO WKS-FAM-DIA
075700        MOVE WKS-TEXTO-FECHA       TO WKS-FECHA-FILA
075800        MOVE 1                     TO WKS-ES-VALIDA
075900     ELSE
076000        IF WKS-TF-CARACTER (3) = "/" AND WKS-TF-CARACTER (6) = "/"
076100           MOVE WKS-TEXTO-FECHA (7:4) TO WKS-FAM-ANIO
076200           MOVE WKS-TEXTO-FECHA (1:2) TO WKS-FAM-MES
076300           MOVE WKS-TEXTO-FECHA (4:2) TO WKS-FAM-DIA
076400           STRING WKS-FAM-ANIO "-" WKS-FAM-MES "-" WKS-FAM-DIA
076500                  DELIMITED BY SIZE INTO WKS-FECHA-FILA
076600           MOVE 1                     TO WKS-ES-VALIDA
076700        ELSE
076800           IF WKS-TEXTO-FECHA (1:10) IS NUMERIC
076900              MOVE WKS-TEXTO-FECHA TO WKS-FECHA-SERIAL
077000              PERFORM 690-SERIAL-A-CALENDARIO
077100              MOVE 1 TO WKS-ES-VALIDA
077200           END-IF
077300        END-IF
077400     END-IF.
077500 650-CONVIERTE-FECHA-E. EXIT.
077600
077700*    ALGORITMO DE USO COMUN "DIAS A FECHA CIVIL" (H. HINNANT),
077800*    EXPRESADO AQUI SOLO CON DIVIDE/COMPUTE DE ENTEROS -- NINGUNA
077900*    FUNCION INTRINSECA.  EL SERIAL 25569 EQUIVALE A 01/01/1970.
078000 690-SERIAL-A-CALENDARIO SECTION.
078100     COMPUTE WKS-CIV-Z   = WKS-FECHA-SERIAL - 25569 + 719468
078200     COMPUTE WKS-CIV-ERA = WKS-CIV-Z / 146097
078300     COMPUTE WKS-CIV-DOE = WKS-CIV-Z - (WKS-CIV-ERA * 146097)
078400     COMPUTE WKS-CIV-T1  = WKS-CIV-DOE / 1460
078500     COMPUTE WKS-CIV-T2  = WKS-CIV-DOE / 36524
078600     COMPUTE WKS-CIV-T3  = WKS-CIV-DOE / 146096
078700     COMPUTE WKS-CIV-YOE = (WKS-CIV-DOE - WKS-CIV-T1 +
078800                            WKS-CIV-T2 - WKS-CIV-T3) / 365
078900     COMPUTE WKS-CIV-Y   = WKS-CIV-YOE + (WKS-CIV-ERA * 400)
079000     COMPUTE WKS-CIV-T1  = WKS-CIV-YOE / 4
079100     COMPUTE WKS-CIV-T2  = WKS-CIV-YOE / 100
079200     COMPUTE WKS-CIV-DOY = WKS-CIV-DOE -
079300             ((365 * WKS-CIV-YOE) + WKS-CIV-T1 - WKS-CIV-T2)
079400     COMPUTE WKS-CIV-MP  = ((5 * WKS-CIV-DOY) + 2) / 153
079500     COMPUTE WKS-CIV-T1  = ((153 * WKS-CIV-MP) + 2) / 5
079600     COMPUTE WKS-CIV-D   = WKS-CIV-DOY - WKS-CIV-T1 + 1
079700     IF WKS-CIV-MP < 10
079800        COMPUTE WKS-CIV-M = WKS-CIV-MP + 3
079900     ELSE
080000        COMPUTE WKS-CIV-M = WKS-CIV-MP - 9
080100     END-IF
080200     IF WKS-CIV-M <= 2
080300        ADD 1 TO WKS-CIV-Y
080400     END-IF
080500     MOVE WKS-CIV-Y TO WKS-FAM-ANIO
080600     MOVE WKS-CIV-M TO WKS-FAM-MES
080700     MOVE WKS-CIV-D TO WKS-FAM-DIA
080800     STRING WKS-FAM-ANIO "-" WKS-FAM-MES "-" WKS-FAM-DIA
080900            DELIMITED BY SIZE INTO WKS-FECHA-FILA.
081000 690-SERIAL-A-CALENDARIO-E. EXIT.
