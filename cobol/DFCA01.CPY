000100******************************************************************
000200*                 C O P Y   D F C A 0 1                          *
000300*------------------------------------------------------------------
000400* ARCHIVO      : DETFAC                                          *
000500* DESCRIPCION  : RENGLON DE PRODUCTO DE UNA FACTURA DE VENTA      *
000600*              : (DETALLE DE MERCADERIA: RES O CERDO) USADO PARA  *
000700*              : EL REPORTE DE KILOGRAMOS VENDIDOS POR CLIENTE.   *
000800* PROGRAMADOR  : E. RAMIREZ (PEDR)                                *
000900* FECHA        : 15/01/2025                                       *
001000******************************************************************
001100 01  DFC-REG.
001200*------------------> FACTURA A LA QUE PERTENECE EL RENGLON
001300     05  DFC-NUMERO-FACTURA      PIC X(12).
001400*------------------> NIT DEL CLIENTE COMPRADOR
001500     05  DFC-CUENTA-CLIENTE      PIC X(11).
001600*------------------> NOMBRE DEL PRODUCTO (TEXTO EN IDIOMA LOCAL)
001700     05  DFC-NOMBRE-PRODUCTO     PIC X(40).
001800*------------------> CANTIDAD EN KILOGRAMOS, 3 DECIMALES
001900     05  DFC-CANTIDAD-KG         PIC S9(07)V999.
002000*------------------> RESERVADO PARA AMPLIACIONES FUTURAS
002100     05  FILLER                  PIC X(10).
