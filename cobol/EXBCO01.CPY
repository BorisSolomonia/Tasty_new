000100******************************************************************
000200*                 C O P Y   E X B C O 0 1                        *
000300*------------------------------------------------------------------
000400* ARCHIVO      : EXTBCO                                          *
000500* DESCRIPCION  : LAYOUT DE FILA DE EXTRACTO BANCARIO (UN BANCO    *
000600*              : POR CORRIDA, TBC O BOG) TAL COMO SE RECIBE DE LA *
000700*              : EXPORTACION DE EXCEL DEL BANCO HACIA EL PROCESO  *
000800*              : DE CONCILIACION DE CARTERA.                     *
000900* PROGRAMADOR  : E. RAMIREZ (PEDR)                                *
001000* FECHA        : 14/01/2025                                       *
001100******************************************************************
001200 01  EXBC-REG.
001300*------------------> COLUMNA A DEL EXTRACTO (FECHA TRANSACCION)
001400     05  EXBC-FECHA              PIC X(10).
001500     05  EXBC-FECHA-R REDEFINES EXBC-FECHA.
001600         10  EXBC-FECHA-ANIO     PIC X(04).
001700         10  FILLER              PIC X(01).
001800         10  EXBC-FECHA-MES      PIC X(02).
001900         10  FILLER              PIC X(01).
002000         10  EXBC-FECHA-DIA      PIC X(02).
002100*------------------> DESCRIPCION LIBRE DE LA TRANSACCION
002200     05  EXBC-DESCRIPCION        PIC X(40).
002300*------------------> COLUMNA E DEL EXTRACTO (MONTO ABONADO)
002400     05  EXBC-MONTO              PIC S9(09)V99.
002500*------------------> COLUMNA F DEL EXTRACTO (SALDO DESPUES DE LA
002600*                    TRANSACCION)
002700     05  EXBC-SALDO              PIC S9(09)V99.
002800*------------------> COLUMNA L DEL EXTRACTO (NIT DEL PAGADOR)
002900     05  EXBC-CUENTA-CLIENTE     PIC X(11).
003000*------------------> RESERVADO PARA AMPLIACIONES FUTURAS DEL
003100*                    LAYOUT DEL BANCO (NO USAR SIN AUTORIZACION)
003200     05  FILLER                  PIC X(20).
