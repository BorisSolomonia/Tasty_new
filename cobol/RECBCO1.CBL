000100******************************************************************
000200* FECHA       : 12/03/1987                                       *
000300* PROGRAMADOR : J. L. MENDOZA (JLM)                               *
000400* APLICACION  : CARTERA / CONCILIACION DE PAGOS                  *
000500* PROGRAMA    : RECBCO1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONCILIA EL EXTRACTO BANCARIO DE UN BANCO (TBC O *
000800*             : BOG) CONTRA EL MAESTRO DE PAGOS, DESCARTANDO     *
000900*             : FILAS INVALIDAS, FILAS FUERA DE LA VENTANA DE    *
001000*             : COBRO Y FILAS YA TRASLADADAS EN UNA CORRIDA      *
001100*             : ANTERIOR (TRASLAPE), Y AGREGA LAS FILAS NUEVAS AL*
001200*             : MAESTRO DE PAGOS CON SU CODIGO UNICO DE CONTROL. *
001300* ARCHIVOS    : EXTBCO=E, MAEPAG=A, LISTADO=S                    *
001400* ACCION (ES) : A=ACTUALIZA MAESTRO DE PAGOS                     *
001500* INSTALADO   : 30/03/1987                                       *
001600* BPM/RATIONAL: 107744                                           *
001700* NOMBRE      : CONCILIACION DE EXTRACTO BANCARIO                *
001800******************************************************************
001900*                 B I T A C O R A   D E   C A M B I O S          *
002000******************************************************************
002100* 12/03/1987 JLM TKT-00118 VERSION ORIGINAL DEL PROGRAMA.        *TKT00118
002200* 02/06/1987 JLM TKT-00142 SE AGREGA CONTEO DE FILAS ANTES DE LA *TKT00142
002300*                          VENTANA DE COBRO PARA EL LISTADO.     *
002400* 19/11/1988 RAC TKT-00390 SE CORRIGE EL CALCULO DE LA VALIDACION*TKT00390
002500*                          FINAL CUANDO NO HAY FILAS DUPLICADAS. *
002600* 07/04/1990 RAC TKT-00655 SE AGREGA EL PRE-PASO DE TRASLAPE     *TKT00655
002700*                          PARA EVITAR RECONTAR UNA FECHA QUE YA *
002800*                          SE HABIA CARGADO POR COMPLETO.        *
002900* 14/08/1992 SML TKT-00981 SE AMPLIA CUENTA-CLIENTE A 11 DIGITOS *TKT00981
003000*                          PARA SOPORTAR NIT DE PERSONA INDIVID. *
003100* 23/01/1995 SML TKT-01204 SE ESTANDARIZA EL FORMATO DE FECHA A  *TKT01204
003200*                          AAAA-MM-DD EN TODO EL MAESTRO.        *
003300* 11/09/1998 PEDR TKT-01710 REVISION DEL SIGLO 2000: SE VALIDA   *TKT01710
003400*                          QUE EL ANIO DE 4 DIGITOS SE PROPAGUE  *
003500*                          CORRECTAMENTE DESDE EL SERIAL DE HOJA *
003600*                          DE CALCULO (VER 650-CONVIERTE-FECHA). *
003700* 02/02/1999 PEDR TKT-01733 PRUEBAS ADICIONALES DE FIN DE SIGLO  *TKT01733
003800*                          SOBRE EL CALCULO DE DIA ABSOLUTO.     *
003900* 18/05/2001 PEDR TKT-02015 SE AGREGA ORIGEN bank-api A LA LISTA *TKT02015
004000*                          DE ORIGENES BANCARIOS AUTORIZADOS.    *
004100* 09/10/2003 PEDR TKT-02299 SE AGREGA LA VALIDACION FINAL DE     *TKT02299
004200*                          CONTROL (DIFERENCIA <= 0.01).         *
004300* 14/01/2025 PEDR TKT-05512 MIGRACION DEL PROCESO DE CARTERA DE  *TKT05512
004400*                          TARJETA HACIA CARTERA DE DISTRIBUCION *
004500*                          (CLIENTES MAYORISTAS DE CARNICOS).    *
004600* 02/02/2025 PEDR TKT-05544 SE AGREGA AL REPORTE EL RENGLON DE   *TKT05544
004700*                          "FILAS SIN DATOS VALIDOS" (MONTO,*
004800*                          CLIENTE O FECHA), QUE SE CONTABA PERO *
004900*                          NO SE IMPRIMIA.                  *
005000* 09/08/2026 PEDR TKT-05548 SE SEPARA WKS-FECHA-CORTE-GLOBAL DE  *TKT05548
005100*                          LA FECHA DE TRASLAPE: LA VENTANA FIJA*
005200*                          YA NO SE SOBREESCRIBIA CON LA FECHA  *
005300*                          GRABADA Y DEJABA EN CERO EL CONTEO Y *
005400*                          EL MONTO DE FILAS TRASLAPADAS.       *
005500* 09/08/2026 PEDR TKT-05549 SE AGREGA VALIDACION DE CANTIDAD DE  *TKT05549
005600*                          CLIENTES (WKS-TOPE-SUBIDA CONTRA     *
005700*                          WKS-TOPE-GRABADO) EN 150-COMPARA-    *
005800*                          TRASLAPE PARA EVITAR FALSOS POSITIVOS*
005900*                          DE TRASLAPE CON CLIENTES NUEVOS.     *
006000* 09/08/2026 PEDR TKT-05552 SE EXTIENDE EL TRIM DE LA CUENTA     *TKT05552
006100*                          DEL EXTRACTO A UN SCRUB COMPLETO     *
006200*                          (117-QUITA-SEPARADORES-CUENTA) PARA  *
006300*                          QUE CUADRE CONTRA LA MISMA CUENTA YA *
006400*                          LIMPIADA EN MAEPAG POR RECCAJ1 Y     *
006500*                          RECDEU1.  SE AGREGA TAMBIEN EL       *
006600*                          CONTADOR WKS-TOTAL-LECTURAS-EXT.     *
006700******************************************************************
006800 IDENTIFICATION DIVISION.
006900 PROGRAM-ID. RECBCO1.
007000 AUTHOR. JORGE LUIS MENDOZA.
007100 INSTALLATION. DEPARTAMENTO DE SISTEMAS - CARTERA.
007200 DATE-WRITTEN. 12/03/1987.
007300 DATE-COMPILED.
007400 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
007500
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     CLASS DIGITOS IS "0" THRU "9"
008100     UPSI-0 IS WS-INTERRUPTOR ON  STATUS IS WS-MODO-REPROCESO
008200                               OFF STATUS IS WS-MODO-NORMAL.
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT EXTBCO  ASSIGN   TO EXTBCO
008700            ORGANIZATION     IS LINE SEQUENTIAL
008800            FILE STATUS      IS FS-EXTBCO.
008900
009000     SELECT MAEPAG  ASSIGN   TO MAEPAG
009100            ORGANIZATION     IS LINE SEQUENTIAL
009200            FILE STATUS      IS FS-MAEPAG.
009300
009400     SELECT LISTADO ASSIGN   TO LISTADO
009500            ORGANIZATION     IS LINE SEQUENTIAL
009600            FILE STATUS      IS FS-LISTADO.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000******************************************************************
010100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010200******************************************************************
010300*   EXTRACTO DE UN BANCO (TBC O BOG), UNA FILA POR TRANSACCION.
010400 FD  EXTBCO.
010500     COPY EXBCO01.
010600*   MAESTRO ACUMULADO DE PAGOS (SE LEE Y SE EXTIENDE).
010700 FD  MAEPAG.
010800     COPY MPGA01.
010900*   LISTADO DE CONTROL DE LA CORRIDA.
011000 FD  LISTADO.
011100 01  REPORT-LINE                  PIC X(100).
011200
011300 WORKING-STORAGE SECTION.
011400*   CONTADOR DE LECTURAS DE EXTBCO EN AMBOS PASES (100 Y 300),
011500*   PARA CUADRAR QUE LAS DOS PASADAS VIERON EL MISMO EXTRACTO.
011600 77  WKS-TOTAL-LECTURAS-EXT  COMP-3 PIC S9(07) VALUE ZERO.
011700******************************************************************
011800*           RECURSOS RUTINA DE VALIDACION DE FILE STATUS         *
011900******************************************************************
012000 01  WKS-FS-STATUS.
012100     02  FS-EXTBCO             PIC 9(02) VALUE ZEROES.
012200     02  FS-MAEPAG             PIC 9(02) VALUE ZEROES.
012300     02  FS-LISTADO            PIC 9(02) VALUE ZEROES.
012400     02  FSE-EXTBCO.
012500         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
012600         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
012700         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
012800     02  FSE-MAEPAG.
012900         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
013000         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
013100         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
013200     02  PROGRAMA              PIC X(08) VALUE "RECBCO1".
013300     02  ARCHIVO               PIC X(08) VALUE SPACES.
013400     02  ACCION                PIC X(10) VALUE SPACES.
013500     02  LLAVE                 PIC X(32) VALUE SPACES.
013600
013700******************************************************************
013800*              PARAMETROS DE LA CORRIDA (SYSIN)                  *
013900******************************************************************
014000 01  WKS-PARAMETROS-SYSIN.
014100     02  WKS-BANCO-ORIGEN      PIC X(12) VALUE SPACES.
014200         88  WKS-BANCO-ES-TBC            VALUE "tbc         ".
014300         88  WKS-BANCO-ES-BOG            VALUE "bog         ".
014400     02  FILLER                PIC X(01).
014500     02  WKS-FECHA-CORTE-P     PIC X(10) VALUE SPACES.
014600
014700 01  WKS-CONSTANTES-VENTANA.
014800*    R9/R10 - WKS-FECHA-CORTE-GLOBAL ES LA VENTANA DE COBRO FIJA
014900*    DE LA CORRIDA (PASO 2/4 DE U5); NUNCA SE SOBREESCRIBE CON
015000*    LA FECHA DE TRASLAPE, QUE VIVE APARTE EN
015100*    WKS-ULTIMA-FECHA-GRABADA.
015200     02  WKS-FECHA-CORTE-GLOBAL PIC X(10) VALUE "2025-04-29".
015300     02  WKS-FECHA-VENTANA       PIC X(10) VALUE "2025-04-30".
015400
015500******************************************************************
015600*                    I N D I C A D O R E S                       *
015700******************************************************************
015800 01  WKS-INDICADORES.
015900     02  WKS-FIN-EXTBCO        PIC 9(01) VALUE ZERO.
016000         88  FIN-EXTBCO                  VALUE 1.
016100     02  WKS-FIN-MAEPAG        PIC 9(01) VALUE ZERO.
016200         88  FIN-MAEPAG                  VALUE 1.
016300     02  WKS-ES-FECHA-VALIDA   PIC 9(01) VALUE ZERO.
016400         88  FECHA-ES-VALIDA             VALUE 1.
016500     02  WKS-ENCONTRO-TRASLAPE PIC 9(01) VALUE ZERO.
016600         88  HUBO-TRASLAPE               VALUE 1.
016700
016800******************************************************************
016900*    T A B L A   D E   A C U M U L A D O   D E   S U B I D A     *
017000*    (FECHA, CLIENTE) --> MONTO, CARGADA EN EL PRE-PASO (U5.2)   *
017100******************************************************************
017200 01  WKS-TABLA-SUBIDA.
017300     02  WKS-TOPE-SUBIDA       PIC S9(04) COMP VALUE ZERO.
017400     02  WKS-REN-SUBIDA OCCURS 0 TO 3000 TIMES
017500                        DEPENDING ON WKS-TOPE-SUBIDA
017600                        INDEXED BY WKS-IX-SUB.
017700         04  WKS-SUB-FECHA     PIC X(10).
017800         04  WKS-SUB-CLIENTE   PIC X(11).
017900         04  WKS-SUB-MONTO     PIC S9(09)V99.
018000
018100******************************************************************
018200*   T A B L A   D E   A C U M U L A D O   Y A   G R A B A D O    *
018300*   (SOLO DE LA ULTIMA FECHA BANCARIA GRABADA EN MAEPAG)         *
018400******************************************************************
018500 01  WKS-TABLA-GRABADO.
018600     02  WKS-TOPE-GRABADO      PIC S9(04) COMP VALUE ZERO.
018700     02  WKS-REN-GRABADO OCCURS 0 TO 3000 TIMES
018800                         DEPENDING ON WKS-TOPE-GRABADO
018900                         INDEXED BY WKS-IX-GRA.
019000         04  WKS-GRA-CLIENTE   PIC X(11).
019100         04  WKS-GRA-MONTO     PIC S9(09)V99.
019200
019300******************************************************************
019400*     T A B L A   D E   C O D I G O S   V I G E N T E S          *
019500*     (CODIGOS UNICOS YA GRABADOS DENTRO DE LA VENTANA, MAS LOS  *
019600*      AGREGADOS EN ESTA MISMA CORRIDA)                          *
019700******************************************************************
019800 01  WKS-TABLA-CODIGOS.
019900     02  WKS-TOPE-CODIGOS      PIC S9(04) COMP VALUE ZERO.
020000     02  WKS-REN-CODIGO OCCURS 0 TO 6000 TIMES
020100                        DEPENDING ON WKS-TOPE-CODIGOS
020200                        INDEXED BY WKS-IX-COD.
020300         04  WKS-COD-VALOR     PIC X(40).
020400
020500 01  WKS-ULTIMA-FECHA-GRABADA  PIC X(10) VALUE SPACES.
020600
020700******************************************************************
020800*               C O N T A D O R E S   Y   T O T A L E S          *
020900******************************************************************
021000 01  WKS-CONTADORES.
021100     02  WKS-CONT-PROCESADAS   PIC S9(07) COMP VALUE ZERO.
021200     02  WKS-CONT-AGREGADAS    PIC S9(07) COMP VALUE ZERO.
021300     02  WKS-CONT-DUPLICADAS   PIC S9(07) COMP VALUE ZERO.
021400     02  WKS-CONT-TRASLAPE     PIC S9(07) COMP VALUE ZERO.
021500     02  WKS-CONT-ANTES-VENT   PIC S9(07) COMP VALUE ZERO.
021600     02  WKS-CONT-SIN-MONTO    PIC S9(07) COMP VALUE ZERO.
021700     02  WKS-CONT-SIN-CLIENTE  PIC S9(07) COMP VALUE ZERO.
021800     02  WKS-CONT-SIN-FECHA    PIC S9(07) COMP VALUE ZERO.
021900*   R8 - TOTAL DE FILAS SIN DATOS VALIDOS (SUMA DE LAS TRES
022000*   CAUSAS ANTERIORES), PARA EL RENGLON DE "SKIPPED" DEL REPORTE.
022100     02  WKS-CONT-SIN-DATOS    PIC S9(07) COMP VALUE ZERO.
022200     02  WKS-SECUENCIA-CARGA   PIC S9(09) COMP VALUE ZERO.
022300 01  WKS-TOTALES.
022400     02  WKS-TOTAL-EXCEL-TODO  PIC S9(11)V99 VALUE ZERO.
022500     02  WKS-TOTAL-EXCEL-VENT  PIC S9(11)V99 VALUE ZERO.
022600     02  WKS-TOTAL-ANALIZADO   PIC S9(11)V99 VALUE ZERO.
022700     02  WKS-TOTAL-DUPLICADO   PIC S9(11)V99 VALUE ZERO.
022800     02  WKS-TOTAL-TRASLAPADO  PIC S9(11)V99 VALUE ZERO.
022900     02  WKS-DIFERENCIA-VALID  PIC S9(11)V99 VALUE ZERO.
023000     02  WKS-IND-VALIDACION    PIC X(04) VALUE SPACES.
023100
023200******************************************************************
023300*        C A M P O S   D E   T R A B A J O   D E   F I L A       *
023400******************************************************************
023500 01  WKS-FILA-TRABAJO.
023600     02  WKS-ENTRADA-MONTO     PIC S9(09)V99.
023700     02  WKS-MONTO-FILA        PIC S9(09)V99.
023800     02  WKS-ENTRADA-FECHA     PIC X(10).
023900     02  WKS-FECHA-FILA        PIC X(10).
024000     02  WKS-CLIENTE-FILA      PIC X(11).
024100     02  WKS-SALDO-FILA        PIC S9(09)V99.
024200     02  WKS-CODIGO-FILA       PIC X(40).
024300     02  WKS-LONG-CLIENTE      PIC S9(02) COMP.
024400     02  WKS-LONG-FECHA        PIC S9(02) COMP.
024500
024600*************************************************************
024700*      C A M P O S   P A R A   L I M P I A R   L A   CTA.    *
024800*    (U2 - MISMA RUTINA DE 625-QUITA-SEPARADORES DE RECCAJ1; *
024900*    SE EXTIENDE EL "TRIM" DE LA CUENTA DEL EXTRACTO A UN    *
025000*    SCRUB COMPLETO PARA QUE CUADRE CONTRA LA CUENTA YA      *
025100*    LIMPIADA POR RECCAJ1/RECDEU1 EN EL MISMO MAEPAG.)       *
025200*************************************************************
025300 01  WKS-AREA-CUENTA.
025400     02  WKS-NIT-ENTRADA       PIC X(11).
025500     02  WKS-NIT-LIMPIO        PIC X(11) VALUE SPACES.
025600     02  WKS-NIT-LIMPIO-R REDEFINES WKS-NIT-LIMPIO.
025700         04  WKS-NL-CARACTER   PIC X(01) OCCURS 11 TIMES.
025800     02  WKS-NL-POS            PIC S9(02) COMP VALUE ZERO.
025900     02  WKS-NIT-POS           PIC S9(02) COMP VALUE ZERO.
026000     02  FILLER                PIC X(05) VALUE SPACES.
026100******************************************************************
026200*   C A M P O S   P A R A   C O N V E R S I O N   D E   M O N T O *
026300******************************************************************
026400 01  WKS-AREA-MONTO.
026500     02  WKS-MONTO-CENTAVOS    PIC S9(11) COMP.
026600     02  WKS-MONTO-NUM-9       PIC 9(11)V99.
026700     02  WKS-MONTO-CENTAVOS-R REDEFINES WKS-MONTO-NUM-9.
026800         04  WKS-MT-ENTEROS    PIC 9(11).
026900         04  WKS-MT-DECIMALES  PIC 9(02).
027000
027100******************************************************************
027200*   C A M P O S   P A R A   C O N V E R S I O N   D E   F E C H A *
027300******************************************************************
027400 01  WKS-AREA-FECHA.
027500     02  WKS-TEXTO-FECHA       PIC X(10).
027600     02  WKS-TEXTO-FECHA-R REDEFINES WKS-TEXTO-FECHA.
027700         04  WKS-TF-CARACTER   PIC X(01) OCCURS 10 TIMES.
027800     02  WKS-FECHA-AAAAMMDD.
027900         04  WKS-FAM-ANIO      PIC 9(04).
028000         04  WKS-FAM-MES       PIC 9(02).
028100         04  WKS-FAM-DIA       PIC 9(02).
028200     02  WKS-FECHA-SERIAL      PIC S9(07) COMP.
028300******************************************************************
028400*   CAMPOS DEL ALGORITMO "DIAS A FECHA CIVIL" (PROLEPTICO       *
028500*   GREGORIANO), TODO POR ARITMETICA ENTERA, SIN FUNCIONES.      *
028600******************************************************************
028700 01  WKS-CALENDARIO-AUX.
028800     02  WKS-CIV-Z             PIC S9(09) COMP.
028900     02  WKS-CIV-ERA           PIC S9(09) COMP.
029000     02  WKS-CIV-DOE           PIC S9(09) COMP.
029100     02  WKS-CIV-YOE           PIC S9(09) COMP.
029200     02  WKS-CIV-Y             PIC S9(09) COMP.
029300     02  WKS-CIV-DOY           PIC S9(09) COMP.
029400     02  WKS-CIV-MP            PIC S9(09) COMP.
029500     02  WKS-CIV-D             PIC S9(09) COMP.
029600     02  WKS-CIV-M             PIC S9(09) COMP.
029700     02  WKS-CIV-T1            PIC S9(09) COMP.
029800     02  WKS-CIV-T2            PIC S9(09) COMP.
029900     02  WKS-CIV-T3            PIC S9(09) COMP.
030000
030100******************************************************************
030200*          M A S C A R A S   P A R A   E L   L I S T A D O        *
030300******************************************************************
030400 01  WKS-MASCARA              PIC Z,ZZZ,ZZ9.
030500 01  WKS-MASCARA-MONTO        PIC Z,ZZZ,ZZZ,ZZ9.99-.
030600
030700 PROCEDURE DIVISION.
030800******************************************************************
030900*               S E C C I O N   P R I N C I P A L                *
031000******************************************************************
031100 000-MAIN SECTION.
031200     PERFORM 010-INICIO
031300     PERFORM 100-PRE-PASO-TRASLAPE
031400     PERFORM 200-CARGA-CODIGOS-VIGENTES
031500     PERFORM 300-PROCESA-EXTRACTO THRU 300-PROCESA-EXTRACTO-E
031600             UNTIL FIN-EXTBCO
031700     PERFORM 800-VALIDACION-FIN
031800     PERFORM 900-ESTADISTICAS
031900     PERFORM 950-CIERRA-ARCHIVOS
032000     STOP RUN.
032100 000-MAIN-E. EXIT.
032200
032300 010-INICIO SECTION.
032400     ACCEPT WKS-PARAMETROS-SYSIN FROM SYSIN
032500     MOVE WKS-FECHA-CORTE-P TO WKS-FECHA-CORTE-GLOBAL
032600     OPEN INPUT  EXTBCO MAEPAG
032700          OUTPUT LISTADO
032800     IF FS-EXTBCO NOT = 0
032900        MOVE "EXTBCO" TO ARCHIVO
033000        MOVE "OPEN"   TO ACCION
033100        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
033200                               LLAVE, FS-EXTBCO, FSE-EXTBCO
033300        MOVE 91 TO RETURN-CODE
033400        STOP RUN
033500     END-IF
033600     IF FS-MAEPAG NOT = 0 AND NOT = 35
033700        MOVE "MAEPAG" TO ARCHIVO
033800        MOVE "OPEN"   TO ACCION
033900        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
034000                               LLAVE, FS-MAEPAG, FSE-MAEPAG
034100        MOVE 91 TO RETURN-CODE
034200        STOP RUN
034300     END-IF.
034400 010-INICIO-E. EXIT.
034500
034600******************************************************************
034700*      100 - PRE-PASO DE TRASLAPE (PASO 2 DEL FLUJO U5)          *
034800******************************************************************
034900 100-PRE-PASO-TRASLAPE SECTION.
035000     PERFORM 110-ACUMULA-SUBIDA UNTIL FIN-EXTBCO
035100     PERFORM 130-BUSCA-ULTIMA-GRABADA UNTIL FIN-MAEPAG
035200     MOVE ZERO TO WKS-FIN-MAEPAG
035300     CLOSE MAEPAG
035400     OPEN INPUT MAEPAG
035500     IF WKS-ULTIMA-FECHA-GRABADA NOT = SPACES
035600        PERFORM 140-ACUMULA-GRABADO UNTIL FIN-MAEPAG
035700        PERFORM 150-COMPARA-TRASLAPE
035800     END-IF
035900     MOVE ZERO TO WKS-FIN-EXTBCO WKS-FIN-MAEPAG
036000     CLOSE EXTBCO MAEPAG
036100     OPEN INPUT EXTBCO MAEPAG.
036200 100-PRE-PASO-TRASLAPE-E. EXIT.
036300
036400 110-ACUMULA-SUBIDA SECTION.
036500     READ EXTBCO
036600          AT END
036700             MOVE 1 TO WKS-FIN-EXTBCO
036800          NOT AT END
036900             ADD 1 TO WKS-TOTAL-LECTURAS-EXT
037000             MOVE EXBC-MONTO TO WKS-ENTRADA-MONTO
037100             PERFORM 600-CONVIERTE-MONTO
037200             MOVE EXBC-FECHA TO WKS-ENTRADA-FECHA
037300             PERFORM 650-CONVIERTE-FECHA
037400             IF FECHA-ES-VALIDA AND WKS-MONTO-FILA > 0
037500                AND WKS-FECHA-FILA > WKS-FECHA-CORTE-GLOBAL
037600                MOVE EXBC-CUENTA-CLIENTE TO WKS-NIT-ENTRADA
037700                MOVE SPACES TO WKS-NIT-LIMPIO
037800                MOVE 0 TO WKS-NL-POS
037900                PERFORM 117-QUITA-SEPARADORES-CUENTA
038000                        VARYING WKS-NIT-POS FROM 1 BY 1
038100                        UNTIL WKS-NIT-POS > 11
038200                PERFORM 115-BUSCA-O-AGREGA-SUBIDA
038300             END-IF
038400     END-READ.
038500 110-ACUMULA-SUBIDA-E. EXIT.
038600
038700 115-BUSCA-O-AGREGA-SUBIDA SECTION.
038800     MOVE 0 TO WKS-ENCONTRO-TRASLAPE
038900     PERFORM 116-COMPARA-UNA-SUBIDA
039000             VARYING WKS-IX-SUB FROM 1 BY 1
039100             UNTIL WKS-IX-SUB > WKS-TOPE-SUBIDA
039200                OR WKS-ENCONTRO-TRASLAPE = 1
039300     IF WKS-ENCONTRO-TRASLAPE = 0 AND
039400        WKS-TOPE-SUBIDA < 3000
039500        ADD 1 TO WKS-TOPE-SUBIDA
039600        SET WKS-IX-SUB TO WKS-TOPE-SUBIDA
039700        MOVE WKS-FECHA-FILA          TO WKS-SUB-FECHA (WKS-IX-SUB)
039800        MOVE WKS-NIT-LIMPIO          TO WKS-SUB-CLIENTE (WKS-IX-SUB)
039900        MOVE WKS-MONTO-FILA          TO WKS-SUB-MONTO (WKS-IX-SUB)
040000     END-IF.
040100 115-BUSCA-O-AGREGA-SUBIDA-E. EXIT.
040200
040300 116-COMPARA-UNA-SUBIDA SECTION.
040400     IF WKS-SUB-FECHA (WKS-IX-SUB) = WKS-FECHA-FILA AND
040500        WKS-SUB-CLIENTE (WKS-IX-SUB) = WKS-NIT-LIMPIO
040600        ADD WKS-MONTO-FILA TO WKS-SUB-MONTO (WKS-IX-SUB)
040700        MOVE 1 TO WKS-ENCONTRO-TRASLAPE
040800     END-IF.
040900 116-COMPARA-UNA-SUBIDA-E. EXIT.
041000
041100*************************************************************
041200*    U2 - QUITA SEPARADORES DE LA CUENTA DEL EXTRACTO        *
041300*    (REESCRITA DE 625-QUITA-SEPARADORES DE RECCAJ1 PARA     *
041400*    QUE LA CUENTA BANCARIA CUADRE CONTRA EL MISMO MAEPAG    *
041500*    YA LIMPIADO POR RECCAJ1/RECDEU1.)                       *
041600*************************************************************
041700 117-QUITA-SEPARADORES-CUENTA SECTION.
041800     IF WKS-NIT-ENTRADA (WKS-NIT-POS:1) NOT = SPACE AND
041900        WKS-NIT-ENTRADA (WKS-NIT-POS:1) NOT = "-" AND
042000        WKS-NIT-ENTRADA (WKS-NIT-POS:1) NOT = "_" AND
042100        WKS-NIT-ENTRADA (WKS-NIT-POS:1) NOT = "."
042200        ADD 1 TO WKS-NL-POS
042300        MOVE WKS-NIT-ENTRADA (WKS-NIT-POS:1) TO
042400             WKS-NL-CARACTER (WKS-NL-POS)
042500     END-IF.
042600 117-QUITA-SEPARADORES-CUENTA-E. EXIT.
042700
042800 130-BUSCA-ULTIMA-GRABADA SECTION.
042900     READ MAEPAG
043000          AT END
043100             MOVE 1 TO WKS-FIN-MAEPAG
043200          NOT AT END
043300             IF (MPG-ORIGEN-TBC OR MPG-ORIGEN-BOG OR
043400                 MPG-ORIGEN-EXCEL OR MPG-ORIGEN-API)
043500                AND MPG-FECHA > WKS-FECHA-CORTE-GLOBAL
043600                AND MPG-FECHA > WKS-ULTIMA-FECHA-GRABADA
043700                MOVE MPG-FECHA TO WKS-ULTIMA-FECHA-GRABADA
043800             END-IF
043900     END-READ.
044000 130-BUSCA-ULTIMA-GRABADA-E. EXIT.
044100
044200 140-ACUMULA-GRABADO SECTION.
044300     READ MAEPAG
044400          AT END
044500             MOVE 1 TO WKS-FIN-MAEPAG
044600          NOT AT END
044700             IF (MPG-ORIGEN-TBC OR MPG-ORIGEN-BOG OR
044800                 MPG-ORIGEN-EXCEL OR MPG-ORIGEN-API)
044900                AND MPG-FECHA = WKS-ULTIMA-FECHA-GRABADA
045000                PERFORM 145-BUSCA-O-AGREGA-GRABADO
045100             END-IF
045200     END-READ.
045300 140-ACUMULA-GRABADO-E. EXIT.
045400
045500 145-BUSCA-O-AGREGA-GRABADO SECTION.
045600     MOVE 0 TO WKS-ENCONTRO-TRASLAPE
045700     PERFORM 146-COMPARA-UN-GRABADO
045800             VARYING WKS-IX-GRA FROM 1 BY 1
045900             UNTIL WKS-IX-GRA > WKS-TOPE-GRABADO
046000                OR WKS-ENCONTRO-TRASLAPE = 1
046100     IF WKS-ENCONTRO-TRASLAPE = 0 AND
046200        WKS-TOPE-GRABADO < 3000
046300        ADD 1 TO WKS-TOPE-GRABADO
046400        SET WKS-IX-GRA TO WKS-TOPE-GRABADO
046500        MOVE MPG-CUENTA-CLIENTE TO WKS-GRA-CLIENTE (WKS-IX-GRA)
046600        MOVE MPG-MONTO          TO WKS-GRA-MONTO (WKS-IX-GRA)
046700     END-IF.
046800 145-BUSCA-O-AGREGA-GRABADO-E. EXIT.
046900
047000 146-COMPARA-UN-GRABADO SECTION.
047100     IF WKS-GRA-CLIENTE (WKS-IX-GRA) = MPG-CUENTA-CLIENTE
047200        ADD MPG-MONTO TO WKS-GRA-MONTO (WKS-IX-GRA)
047300        MOVE 1 TO WKS-ENCONTRO-TRASLAPE
047400     END-IF.
047500 146-COMPARA-UN-GRABADO-E. EXIT.
047600
047700******************************************************************
047800*    150 - COMPARA LOS ACUMULADOS DE SUBIDA CONTRA LO GRABADO    *
047900*    PARA LA ULTIMA FECHA (R9)                                   *
048000******************************************************************
048100 150-COMPARA-TRASLAPE SECTION.
048200     MOVE 1 TO WKS-ENCONTRO-TRASLAPE
048300     IF WKS-TOPE-GRABADO = 0
048400        MOVE 0 TO WKS-ENCONTRO-TRASLAPE
048500*    R9 - "MISMA CANTIDAD DE CLIENTES PARA LA FECHA": SI LA
048600*    SUBIDA TRAE UN NUMERO DE CUENTAS DISTINTO AL GRABADO (POR
048700*    EJEMPLO UN CLIENTE NUEVO QUE NO APARECE EN LO GRABADO), NO
048800*    SE PUEDE DAR POR VALIDO EL TRASLAPE AUNQUE LAS CUENTAS EN
048900*    COMUN CUADREN.
049000     ELSE
049100        IF WKS-TOPE-SUBIDA NOT = WKS-TOPE-GRABADO
049200           MOVE 0 TO WKS-ENCONTRO-TRASLAPE
049300        ELSE
049400           PERFORM 155-VERIFICA-UNA-CUENTA
049500                   VARYING WKS-IX-GRA FROM 1 BY 1
049600                   UNTIL WKS-IX-GRA > WKS-TOPE-GRABADO
049700                      OR WKS-ENCONTRO-TRASLAPE = 0
049800        END-IF
049900     END-IF.
050000 150-COMPARA-TRASLAPE-E. EXIT.
050100
050200*    BUSCA, DENTRO DE LA SUBIDA, LA MISMA CUENTA DEL RENGLON
050300*    GRABADO WKS-IX-GRA; SI NO APARECE CON MONTO IGUAL (+/- 0.01)
050400*    SE DESCARTA LA HIPOTESIS DE TRASLAPE PARA TODA LA FECHA.
050500 155-VERIFICA-UNA-CUENTA SECTION.
050600     MOVE 0 TO WKS-ES-FECHA-VALIDA
050700     PERFORM 156-COMPARA-UNA-FILA-SUB
050800             VARYING WKS-IX-SUB FROM 1 BY 1
050900             UNTIL WKS-IX-SUB > WKS-TOPE-SUBIDA
051000                OR WKS-ES-FECHA-VALIDA = 1
051100     MOVE WKS-ES-FECHA-VALIDA TO WKS-ENCONTRO-TRASLAPE.
051200 155-VERIFICA-UNA-CUENTA-E. EXIT.
051300
051400 156-COMPARA-UNA-FILA-SUB SECTION.
051500     IF WKS-SUB-FECHA (WKS-IX-SUB) = WKS-ULTIMA-FECHA-GRABADA
051600        AND WKS-SUB-CLIENTE (WKS-IX-SUB) =
051700            WKS-GRA-CLIENTE (WKS-IX-GRA)
051800        COMPUTE WKS-DIFERENCIA-VALID =
051900                WKS-SUB-MONTO (WKS-IX-SUB) -
052000                WKS-GRA-MONTO  (WKS-IX-GRA)
052100        IF WKS-DIFERENCIA-VALID >= -0.01 AND
052200           WKS-DIFERENCIA-VALID <=  0.01
052300           MOVE 1 TO WKS-ES-FECHA-VALIDA
052400        END-IF
052500     END-IF.
052600 156-COMPARA-UNA-FILA-SUB-E. EXIT.
052700
052800******************************************************************
052900*   200 - CARGA LOS CODIGOS UNICOS YA GRABADOS (PASO 3 DE U5)    *
053000******************************************************************
053100 200-CARGA-CODIGOS-VIGENTES SECTION.
053200     PERFORM 210-LEE-PARA-CODIGOS UNTIL FIN-MAEPAG
053300     MOVE ZERO TO WKS-FIN-MAEPAG
053400     CLOSE MAEPAG
053500     OPEN EXTEND MAEPAG.
053600 200-CARGA-CODIGOS-VIGENTES-E. EXIT.
053700
053800 210-LEE-PARA-CODIGOS SECTION.
053900     READ MAEPAG
054000          AT END
054100             MOVE 1 TO WKS-FIN-MAEPAG
054200          NOT AT END
054300             IF MPG-FECHA > WKS-FECHA-CORTE-GLOBAL AND
054400                WKS-TOPE-CODIGOS < 6000
054500                ADD 1 TO WKS-TOPE-CODIGOS
054600                SET WKS-IX-COD TO WKS-TOPE-CODIGOS
054700                MOVE MPG-CODIGO-UNICO TO
054800                     WKS-COD-VALOR (WKS-IX-COD)
054900             END-IF
055000     END-READ.
055100 210-LEE-PARA-CODIGOS-E. EXIT.
055200
055300******************************************************************
055400*       300 - PASO PRINCIPAL, UNA FILA DEL EXTRACTO (PASO 4)     *
055500******************************************************************
055600 300-PROCESA-EXTRACTO SECTION.
055700     READ EXTBCO
055800          AT END
055900             MOVE 1 TO WKS-FIN-EXTBCO
056000             GO TO 300-PROCESA-EXTRACTO-E
056100     END-READ
056200     ADD 1 TO WKS-TOTAL-LECTURAS-EXT
056300     ADD 1 TO WKS-CONT-PROCESADAS
056400     MOVE EXBC-MONTO TO WKS-ENTRADA-MONTO
056500     PERFORM 600-CONVIERTE-MONTO
056600     IF WKS-MONTO-FILA > 0
056700        ADD WKS-MONTO-FILA TO WKS-TOTAL-EXCEL-TODO
056800     END-IF
056900     IF WKS-MONTO-FILA NOT > 0
057000        ADD 1 TO WKS-CONT-SIN-MONTO
057100        GO TO 300-PROCESA-EXTRACTO-E
057200     END-IF
057300     IF EXBC-CUENTA-CLIENTE = SPACES
057400        ADD 1 TO WKS-CONT-SIN-CLIENTE
057500        GO TO 300-PROCESA-EXTRACTO-E
057600     END-IF
057700     MOVE EXBC-CUENTA-CLIENTE TO WKS-NIT-ENTRADA
057800     MOVE SPACES TO WKS-NIT-LIMPIO
057900     MOVE 0 TO WKS-NL-POS
058000     PERFORM 117-QUITA-SEPARADORES-CUENTA
058100             VARYING WKS-NIT-POS FROM 1 BY 1
058200             UNTIL WKS-NIT-POS > 11
058300     MOVE EXBC-FECHA TO WKS-ENTRADA-FECHA
058400     PERFORM 650-CONVIERTE-FECHA
058500     IF NOT FECHA-ES-VALIDA
058600        ADD 1 TO WKS-CONT-SIN-FECHA
058700        GO TO 300-PROCESA-EXTRACTO-E
058800     END-IF
058900     IF WKS-FECHA-FILA NOT > WKS-FECHA-CORTE-GLOBAL
059000        ADD 1 TO WKS-CONT-ANTES-VENT
059100        GO TO 300-PROCESA-EXTRACTO-E
059200     END-IF
059300     ADD WKS-MONTO-FILA TO WKS-TOTAL-EXCEL-VENT
059400*    R9 - EL TRASLAPE SE MIDE CONTRA LA FECHA DE TRASLAPE
059500*    (WKS-ULTIMA-FECHA-GRABADA), NO CONTRA LA VENTANA FIJA,
059600*    PARA NO CONFUNDIR FILAS YA TRASLADADAS CON FILAS ANTES DE
059700*    VENTANA (VER 150-COMPARA-TRASLAPE).
059800     IF WKS-ULTIMA-FECHA-GRABADA NOT = SPACES AND
059900        WKS-FECHA-FILA NOT > WKS-ULTIMA-FECHA-GRABADA
060000        ADD 1              TO WKS-CONT-TRASLAPE
060100        ADD WKS-MONTO-FILA TO WKS-TOTAL-TRASLAPADO
060200        GO TO 300-PROCESA-EXTRACTO-E
060300     END-IF
060400     MOVE WKS-NIT-LIMPIO TO WKS-CLIENTE-FILA
060500     MOVE EXBC-SALDO          TO WKS-SALDO-FILA
060600     PERFORM 680-GENERA-CODIGO-UNICO
060700     PERFORM 360-VERIFICA-DUPLICADO
060800     IF WKS-ENCONTRO-TRASLAPE = 1
060900        ADD 1              TO WKS-CONT-DUPLICADAS
061000        ADD WKS-MONTO-FILA TO WKS-TOTAL-DUPLICADO
061100     ELSE
061200        PERFORM 370-ESCRIBE-PAGO
061300     END-IF.
061400 300-PROCESA-EXTRACTO-E. EXIT.
061500
061600 360-VERIFICA-DUPLICADO SECTION.
061700     MOVE 0 TO WKS-ENCONTRO-TRASLAPE
061800     PERFORM 365-COMPARA-UN-CODIGO
061900             VARYING WKS-IX-COD FROM 1 BY 1
062000             UNTIL WKS-IX-COD > WKS-TOPE-CODIGOS
062100                OR WKS-ENCONTRO-TRASLAPE = 1.
062200 360-VERIFICA-DUPLICADO-E. EXIT.
062300
062400 365-COMPARA-UN-CODIGO SECTION.
062500     IF WKS-COD-VALOR (WKS-IX-COD) = WKS-CODIGO-FILA
062600        MOVE 1 TO WKS-ENCONTRO-TRASLAPE
062700     END-IF.
062800 365-COMPARA-UN-CODIGO-E. EXIT.
062900
063000 370-ESCRIBE-PAGO SECTION.
063100     INITIALIZE MPG-REG
063200     MOVE WKS-CODIGO-FILA      TO MPG-CODIGO-UNICO
063300     MOVE WKS-NIT-LIMPIO       TO MPG-CUENTA-CLIENTE
063400     MOVE WKS-FECHA-FILA       TO MPG-FECHA
063500     MOVE WKS-MONTO-FILA       TO MPG-MONTO
063600     MOVE EXBC-SALDO           TO MPG-SALDO
063700     MOVE WKS-BANCO-ORIGEN     TO MPG-ORIGEN
063800     MOVE EXBC-DESCRIPCION     TO MPG-DESCRIPCION
063900     ADD  1 TO WKS-SECUENCIA-CARGA
064000     MOVE WKS-SECUENCIA-CARGA  TO MPG-SECUENCIA-CARGA
064100     MOVE SPACES               TO MPG-IND-BORRADO
064200     WRITE MPG-REG
064300     IF FS-MAEPAG NOT = 0
064400        MOVE "MAEPAG" TO ARCHIVO
064500        MOVE "WRITE"  TO ACCION
064600        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
064700                               LLAVE, FS-MAEPAG, FSE-MAEPAG
064800        MOVE 91 TO RETURN-CODE
064900        STOP RUN
065000     END-IF
065100     ADD 1 TO WKS-CONT-AGREGADAS
065200     ADD 1 TO WKS-TOPE-CODIGOS
065300     SET WKS-IX-COD TO WKS-TOPE-CODIGOS
065400     IF WKS-TOPE-CODIGOS <= 6000
065500        MOVE WKS-CODIGO-FILA TO WKS-COD-VALOR (WKS-IX-COD)
065600     END-IF
065700     ADD WKS-MONTO-FILA TO WKS-TOTAL-ANALIZADO.
065800 370-ESCRIBE-PAGO-E. EXIT.
065900
066000******************************************************************
066100*         800 - VALIDACION FINAL DE CONTROL (R10)                *
066200******************************************************************
066300 800-VALIDACION-FIN SECTION.
066400     COMPUTE WKS-DIFERENCIA-VALID =
066500             WKS-TOTAL-EXCEL-VENT -
066600             (WKS-TOTAL-ANALIZADO + WKS-TOTAL-DUPLICADO +
066700              WKS-TOTAL-TRASLAPADO)
066800     IF WKS-DIFERENCIA-VALID < 0
066900        COMPUTE WKS-DIFERENCIA-VALID = WKS-DIFERENCIA-VALID * -1
067000     END-IF
067100     IF WKS-DIFERENCIA-VALID <= 0.01
067200        MOVE "PASS" TO WKS-IND-VALIDACION
067300     ELSE
067400        MOVE "FAIL" TO WKS-IND-VALIDACION
067500     END-IF.
067600 800-VALIDACION-FIN-E. EXIT.
067700
067800******************************************************************
067900*                900 - REPORTE DE LA CORRIDA                     *
068000******************************************************************
068100 900-ESTADISTICAS SECTION.
068200     MOVE SPACES TO REPORT-LINE
068300     MOVE "CONCILIACION DE EXTRACTO BANCARIO - RECBCO1"
068400          TO REPORT-LINE
068500     WRITE REPORT-LINE
068600     MOVE SPACES TO REPORT-LINE
068700     STRING "BANCO PROCESADO        : " WKS-BANCO-ORIGEN
068800            DELIMITED BY SIZE INTO REPORT-LINE
068900     WRITE REPORT-LINE
069000
069100     MOVE WKS-TOTAL-LECTURAS-EXT TO WKS-MASCARA
069200     MOVE SPACES TO REPORT-LINE
069300     STRING "LECTURAS EXTBCO (2 PASES): " WKS-MASCARA
069400            DELIMITED BY SIZE INTO REPORT-LINE
069500     WRITE REPORT-LINE
069600
069700     MOVE WKS-CONT-PROCESADAS TO WKS-MASCARA
069800     MOVE SPACES TO REPORT-LINE
069900     STRING "FILAS PROCESADAS        : " WKS-MASCARA
070000            DELIMITED BY SIZE INTO REPORT-LINE
070100     WRITE REPORT-LINE
070200
070300     MOVE WKS-CONT-AGREGADAS TO WKS-MASCARA
070400     MOVE SPACES TO REPORT-LINE
070500     STRING "FILAS AGREGADAS         : " WKS-MASCARA
070600            DELIMITED BY SIZE INTO REPORT-LINE
070700     WRITE REPORT-LINE
070800
070900     MOVE WKS-CONT-DUPLICADAS TO WKS-MASCARA
071000     MOVE SPACES TO REPORT-LINE
071100     STRING "FILAS DUPLICADAS        : " WKS-MASCARA
071200            DELIMITED BY SIZE INTO REPORT-LINE
071300     WRITE REPORT-LINE
071400
071500     MOVE WKS-CONT-TRASLAPE TO WKS-MASCARA
071600     MOVE SPACES TO REPORT-LINE
071700     STRING "FILAS POR TRASLAPE      : " WKS-MASCARA
071800            DELIMITED BY SIZE INTO REPORT-LINE
071900     WRITE REPORT-LINE
072000
072100     MOVE WKS-CONT-ANTES-VENT TO WKS-MASCARA
072200     MOVE SPACES TO REPORT-LINE
072300     STRING "FILAS ANTES DE VENTANA  : " WKS-MASCARA
072400            DELIMITED BY SIZE INTO REPORT-LINE
072500     WRITE REPORT-LINE
072600*   R8 - FILAS DESCARTADAS POR NO TRAER MONTO, CLIENTE O FECHA
072700*   VALIDOS (SIN-MONTO + SIN-CLIENTE + SIN-FECHA).
072800     COMPUTE WKS-CONT-SIN-DATOS =
072900             WKS-CONT-SIN-MONTO + WKS-CONT-SIN-CLIENTE
073000             + WKS-CONT-SIN-FECHA
073100     MOVE WKS-CONT-SIN-DATOS TO WKS-MASCARA
073200     MOVE SPACES TO REPORT-LINE
073300     STRING "FILAS SIN DATOS VALIDOS : " WKS-MASCARA
073400            DELIMITED BY SIZE INTO REPORT-LINE
073500     WRITE REPORT-LINE
073600
073700
073800     MOVE WKS-TOTAL-EXCEL-TODO TO WKS-MASCARA-MONTO
073900     MOVE SPACES TO REPORT-LINE
074000     STRING "TOTAL EXCEL (TODO)      : " WKS-MASCARA-MONTO
074100            DELIMITED BY SIZE INTO REPORT-LINE
074200     WRITE REPORT-LINE
074300
074400     MOVE WKS-TOTAL-EXCEL-VENT TO WKS-MASCARA-MONTO
074500     MOVE SPACES TO REPORT-LINE
074600     STRING "TOTAL EXCEL (VENTANA)   : " WKS-MASCARA-MONTO
074700            DELIMITED BY SIZE INTO REPORT-LINE
074800     WRITE REPORT-LINE
074900
075000     MOVE WKS-TOTAL-ANALIZADO TO WKS-MASCARA-MONTO
075100     MOVE SPACES TO REPORT-LINE
075200     STRING "TOTAL ANALIZADO         : " WKS-MASCARA-MONTO
075300            DELIMITED BY SIZE INTO REPORT-LINE
075400     WRITE REPORT-LINE
075500
075600     MOVE WKS-DIFERENCIA-VALID TO WKS-MASCARA-MONTO
075700     MOVE SPACES TO REPORT-LINE
075800     STRING "DIFERENCIA DE VALIDACION: " WKS-MASCARA-MONTO
075900            DELIMITED BY SIZE INTO REPORT-LINE
076000     WRITE REPORT-LINE
076100
076200     MOVE SPACES TO REPORT-LINE
076300     STRING "RESULTADO DE VALIDACION : " WKS-IND-VALIDACION
076400            DELIMITED BY SIZE INTO REPORT-LINE
076500     WRITE REPORT-LINE.
076600 900-ESTADISTICAS-E. EXIT.
076700
076800 950-CIERRA-ARCHIVOS SECTION.
076900     CLOSE EXTBCO MAEPAG LISTADO.
077000 950-CIERRA-ARCHIVOS-E. EXIT.
077100
077200******************************************************************
077300*    600 - CONVIERTE MONTO DE LA FILA A 2 DECIMALES (U1)         *
077400*    EL MONTO DEL EXTRACTO YA LLEGA COMO CAMPO NUMERICO CON 2    *
077500*    DECIMALES; AQUI SOLO SE DESCARTAN MONTOS NO POSITIVOS.      *
077600******************************************************************
077700 600-CONVIERTE-MONTO SECTION.
077800     IF WKS-ENTRADA-MONTO > 0
077900        MOVE WKS-ENTRADA-MONTO TO WKS-MONTO-FILA
078000     ELSE
078100        MOVE ZERO TO WKS-MONTO-FILA
078200     END-IF.
078300 600-CONVIERTE-MONTO-E. EXIT.
078400
078500******************************************************************
078600*   650 - NORMALIZA LA FECHA DE LA FILA A AAAA-MM-DD (U3)        *
078700*   RECONOCE TRES FORMAS DE LLEGADA: AAAA-MM-DD, MM/DD/AAAA Y    *
078800*   SERIAL DE HOJA DE CALCULO (SOLO DIGITOS, DERECHO-JUSTIFICADO)*
078900******************************************************************
079000 650-CONVIERTE-FECHA SECTION.
079100     MOVE 0 TO WKS-ES-FECHA-VALIDA
079200     MOVE WKS-ENTRADA-FECHA TO WKS-TEXTO-FECHA
079300     IF WKS-TF-CARACTER (5) = "-" AND WKS-TF-CARACTER (8) = "-"
079400        MOVE WKS-TEXTO-FECHA (1:4) TO WKS-FAM-ANIO
079500        MOVE WKS-TEXTO-FECHA (6:2) TO WKS-FAM-MES
079600        MOVE WKS-TEXTO-FECHA (9:2) TO WKS-FAM-DIA
079700        MOVE WKS-TEXTO-FECHA       TO WKS-FECHA-FILA
079800        MOVE 1                     TO WKS-ES-FECHA-VALIDA
079900     ELSE
080000        IF WKS-TF-CARACTER (3) = "/" AND WKS-TF-CARACTER (6) = "/"
080100           MOVE WKS-TEXTO-FECHA (7:4) TO WKS-FAM-ANIO
080200           MOVE WKS-TEXTO-FECHA (1:2) TO WKS-FAM-MES
080300           MOVE WKS-TEXTO-FECHA (4:2) TO WKS-FAM-DIA
080400           STRING WKS-FAM-ANIO "-" WKS-FAM-MES "-" WKS-FAM-DIA
080500                  DELIMITED BY SIZE INTO WKS-FECHA-FILA
080600           MOVE 1                     TO WKS-ES-FECHA-VALIDA
080700        ELSE
080800           IF WKS-TEXTO-FECHA (1:10) IS NUMERIC
080900              MOVE WKS-TEXTO-FECHA TO WKS-FECHA-SERIAL
081000              PERFORM 690-SERIAL-A-CALENDARIO
081100              MOVE 1 TO WKS-ES-FECHA-VALIDA
081200           END-IF
081300        END-IF
081400     END-IF.
081500 650-CONVIERTE-FECHA-E. EXIT.
081600
081700******************************************************************
081800*  690 - CONVIERTE UN SERIAL DE HOJA DE CALCULO (DIAS DESDE EL   *
081900*  29/12/1899) A AAAA-MM-DD, SIN USAR FUNCIONES INTRINSECAS.     *
082000*  EL SERIAL 25569 EQUIVALE A 01/01/1970.                        *
082100******************************************************************
082200*    ALGORITMO DE USO COMUN "DIAS A FECHA CIVIL" (H. HINNANT),
082300*    EXPRESADO AQUI SOLO CON DIVIDE/COMPUTE DE ENTEROS -- NINGUNA
082400*    FUNCION INTRINSECA.  EL SERIAL 25569 EQUIVALE A 01/01/1970.
082500 690-SERIAL-A-CALENDARIO SECTION.
082600     COMPUTE WKS-CIV-Z   = WKS-FECHA-SERIAL - 25569 + 719468
082700     COMPUTE WKS-CIV-ERA = WKS-CIV-Z / 146097
082800     COMPUTE WKS-CIV-DOE = WKS-CIV-Z - (WKS-CIV-ERA * 146097)
082900     COMPUTE WKS-CIV-T1  = WKS-CIV-DOE / 1460
083000     COMPUTE WKS-CIV-T2  = WKS-CIV-DOE / 36524
083100     COMPUTE WKS-CIV-T3  = WKS-CIV-DOE / 146096
083200     COMPUTE WKS-CIV-YOE = (WKS-CIV-DOE - WKS-CIV-T1 +
083300                            WKS-CIV-T2 - WKS-CIV-T3) / 365
083400     COMPUTE WKS-CIV-Y   = WKS-CIV-YOE + (WKS-CIV-ERA * 400)
083500     COMPUTE WKS-CIV-T1  = WKS-CIV-YOE / 4
083600     COMPUTE WKS-CIV-T2  = WKS-CIV-YOE / 100
083700     COMPUTE WKS-CIV-DOY = WKS-CIV-DOE -
083800             ((365 * WKS-CIV-YOE) + WKS-CIV-T1 - WKS-CIV-T2)
083900     COMPUTE WKS-CIV-MP  = ((5 * WKS-CIV-DOY) + 2) / 153
084000     COMPUTE WKS-CIV-T1  = ((153 * WKS-CIV-MP) + 2) / 5
084100     COMPUTE WKS-CIV-D   = WKS-CIV-DOY - WKS-CIV-T1 + 1
084200     IF WKS-CIV-MP < 10
084300        COMPUTE WKS-CIV-M = WKS-CIV-MP + 3
084400     ELSE
084500        COMPUTE WKS-CIV-M = WKS-CIV-MP - 9
084600     END-IF
084700     IF WKS-CIV-M <= 2
084800        ADD 1 TO WKS-CIV-Y
084900     END-IF
085000     MOVE WKS-CIV-Y TO WKS-FAM-ANIO
085100     MOVE WKS-CIV-M TO WKS-FAM-MES
085200     MOVE WKS-CIV-D TO WKS-FAM-DIA
085300     STRING WKS-FAM-ANIO "-" WKS-FAM-MES "-" WKS-FAM-DIA
085400            DELIMITED BY SIZE INTO WKS-FECHA-FILA.
085500 690-SERIAL-A-CALENDARIO-E. EXIT.
085600
085700******************************************************************
085800*   680 - CONSTRUYE LA LLAVE DE DEDUPLICACION DETERMINISTICA     *
085900*   FECHA|MONTO-EN-CENTAVOS|CLIENTE|SALDO-EN-CENTAVOS (R4)       *
086000******************************************************************
086100 680-GENERA-CODIGO-UNICO SECTION.
086200     COMPUTE WKS-MONTO-NUM-9 = WKS-MONTO-FILA
086300     COMPUTE WKS-MONTO-CENTAVOS =
086400             (WKS-MT-ENTEROS * 100) + WKS-MT-DECIMALES
086500     MOVE SPACES TO WKS-CODIGO-FILA
086600     STRING WKS-FECHA-FILA    DELIMITED BY SIZE
086700            "|"               DELIMITED BY SIZE
086800            WKS-MONTO-CENTAVOS DELIMITED BY SIZE
086900            "|"               DELIMITED BY SIZE
087000            WKS-CLIENTE-FILA  DELIMITED BY SPACE
087100            "|"               DELIMITED BY SIZE
087200            WKS-SALDO-FILA    DELIMITED BY SIZE
087300            INTO WKS-CODIGO-FILA.
087400 680-GENERA-CODIGO-UNICO-E. EXIT.
