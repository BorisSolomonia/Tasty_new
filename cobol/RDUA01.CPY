000100******************************************************************
000200*                 C O P Y   R D U A 0 1                          *
000300*------------------------------------------------------------------
000400* ARCHIVO      : RESDEU                                          *
000500* DESCRIPCION  : RESUMEN DE DEUDA POR CLIENTE, UN REGISTRO POR    *
000600*              : NIT, RESULTADO DEL PROCESO DE CONCILIACION DE    *
000700*              : CARTERA (RECDEU1).  SE REGRABA CADA CORRIDA     *
000800*              : UNICAMENTE CUANDO CAMBIA (VER R11).              *
000900* PROGRAMADOR  : E. RAMIREZ (PEDR)                                *
001000* FECHA        : 16/01/2025                                       *
001100******************************************************************
001200 01  RDU-REG.
001300*------------------> NIT DEL CLIENTE (LLAVE UNICA)
001400     05  RDU-CUENTA-CLIENTE      PIC X(11).
001500*------------------> NOMBRE RESUELTO DEL CLIENTE
001600     05  RDU-NOMBRE-CLIENTE      PIC X(40).
001700*------------------> VENTAS (FACTURAS) DESPUES DEL CORTE
001800     05  RDU-TOTAL-VENTAS        PIC S9(11)V99.
001900     05  RDU-CANTIDAD-VENTAS     PIC 9(07).
002000     05  RDU-FECHA-ULT-VENTA     PIC X(10).
002100*------------------> PAGOS BANCARIOS DENTRO DE LA VENTANA
002200     05  RDU-TOTAL-PAGOS-BANCO   PIC S9(11)V99.
002300     05  RDU-CANTIDAD-PAGOS-BCO  PIC 9(07).
002400     05  RDU-FECHA-ULT-PAGO      PIC X(10).
002500*------------------> PAGOS EN CAJA DENTRO DE LA VENTANA
002600     05  RDU-TOTAL-PAGOS-CAJA    PIC S9(11)V99.
002700     05  RDU-CANTIDAD-PAGOS-CAJA PIC 9(07).
002800*------------------> SALDO DE APERTURA
002900     05  RDU-SALDO-INICIAL       PIC S9(11)V99.
003000     05  RDU-FECHA-SALDO-INIC    PIC X(10).
003100*------------------> SALDO ACTUAL (FORMULA R7)
003200     05  RDU-SALDO-ACTUAL        PIC S9(11)V99.
003300*------------------> RESERVADO PARA AMPLIACIONES FUTURAS
003400     05  FILLER                  PIC X(15).
