000100******************************************************************
000200* FECHA       : 25/01/1988                                       *
000300* PROGRAMADOR : J. L. MENDOZA (JLM)                               *
000400* APLICACION  : CARTERA / CONCILIACION DE PAGOS                  *
000500* PROGRAMA    : DEPPAG1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RELEE TODO EL MAESTRO DE PAGOS, RECONSTRUYE EL   *
000800*             : CODIGO UNICO DE CADA RENGLON Y MARCA COMO        *
000900*             : BORRADOS LOS DUPLICADOS DE UN MISMO GRUPO,       *
001000*             : DEJANDO VIGENTE EL DE MENOR SECUENCIA DE CARGA.  *
001100*             : DE PASO ACUMULA LAS ESTADISTICAS GLOBALES DE     *
001200*             : PAGOS DE BANCO Y DE CAJA.                        *
001300* ARCHIVOS    : MAEPAG=A, LISTADO=S                              *
001400* ACCION (ES) : A=REGRABA MAESTRO DE PAGOS DEPURADO              *
001500* INSTALADO   : 05/02/1988                                       *
001600* BPM/RATIONAL: 107880                                           *
001700* NOMBRE      : DEPURACION DE PAGOS DUPLICADOS                   *
001800******************************************************************
001900*                 B I T A C O R A   D E   C A M B I O S          *
002000******************************************************************
002100* 25/01/1988 JLM TKT-00175 VERSION ORIGINAL DEL PROGRAMA.        *TKT00175
002200* 14/10/1990 RAC TKT-00690 SE AGREGA EL CONTEO DE GRUPOS DE      *TKT00690
002300*                          DUPLICADOS AL REPORTE.                *
002400* 11/09/1998 PEDR TKT-01713 REVISION DEL SIGLO 2000 SOBRE LA     *TKT01713
002500*                          COMPARACION DE FECHAS DENTRO DEL      *
002600*                          CODIGO UNICO RECONSTRUIDO.            *
002700* 16/01/2025 PEDR TKT-05515 MIGRACION HACIA CARTERA DE           *TKT05515
002800*                          DISTRIBUCION DE CARNICOS.             *
002900* 24/01/2025 PEDR TKT-05522 SE FUNDEN LAS ESTADISTICAS DE PAGOS  *TKT05522
003000*                          DE BANCO Y DE CAJA EN ESTA MISMA      *
003100*                          PASADA (ANTES ERAN DOS PROGRAMAS).    *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. DEPPAG1.
003500 AUTHOR. JORGE LUIS MENDOZA.
003600 INSTALLATION. DEPARTAMENTO DE SISTEMAS - CARTERA.
003700 DATE-WRITTEN. 25/01/1988.
003800 DATE-COMPILED.
003900 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS DIGITOS IS "0" THRU "9".
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT MAEPAG  ASSIGN   TO MAEPAG
005000            ORGANIZATION     IS LINE SEQUENTIAL
005100            FILE STATUS      IS FS-MAEPAG.
005200
005300     SELECT LISTADO ASSIGN   TO LISTADO
005400            ORGANIZATION     IS LINE SEQUENTIAL
005500            FILE STATUS      IS FS-LISTADO.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900*   MAESTRO ACUMULADO DE PAGOS, SE RELEE POR COMPLETO Y SE
006000*   REGRABA POR COMPLETO YA DEPURADO.
006100 FD  MAEPAG.
006200     COPY MPGA01.
006300*   LISTADO DE CONTROL DE LA CORRIDA.
006400 FD  LISTADO.
006500 01  REPORT-LINE                  PIC X(100).
006600
006700 WORKING-STORAGE SECTION.
006800 01  WKS-FS-STATUS.
006900     02  FS-MAEPAG             PIC 9(02) VALUE ZEROES.
007000     02  FS-LISTADO            PIC 9(02) VALUE ZEROES.
007100     02  FSE-MAEPAG.
007200         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
007300         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
007400         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
007500     02  PROGRAMA              PIC X(08) VALUE "DEPPAG1".
007600     02  ARCHIVO               PIC X(08) VALUE SPACES.
007700     02  ACCION                PIC X(10) VALUE SPACES.
007800     02  LLAVE                 PIC X(32) VALUE SPACES.
007900
008000 01  WKS-INDICADORES.
008100     02  WKS-FIN-MAEPAG        PIC 9(01) VALUE ZERO.
008200         88  FIN-MAEPAG                  VALUE 1.
008300
008400******************************************************************
008500*    T A B L A   D E   T O D O S   L O S   P A G O S             *
008600******************************************************************
008700 01  WKS-TABLA-PAGOS.
008800     02  WKS-TOPE-PAGOS        PIC S9(05) COMP VALUE ZERO.
008900     02  WKS-REN-PAGO OCCURS 0 TO 20000 TIMES
009000                       DEPENDING ON WKS-TOPE-PAGOS
009100                       INDEXED BY WKS-IX-PAG WKS-IX-PAG2.
009200         04  WKS-PAG-CODIGO-NUEVO  PIC X(40).
009300         04  WKS-PAG-CLIENTE       PIC X(11).
009400         04  WKS-PAG-FECHA         PIC X(10).
009500         04  WKS-PAG-FECHA-R REDEFINES WKS-PAG-FECHA.
009600             06  WKS-PF-ANIO        PIC X(04).
009700             06  FILLER             PIC X(01).
009800             06  WKS-PF-MES         PIC X(02).
009900             06  FILLER             PIC X(01).
010000             06  WKS-PF-DIA         PIC X(02).
010100         04  WKS-PAG-MONTO         PIC S9(09)V99.
010200         04  WKS-PAG-SALDO         PIC S9(09)V99.
010300         04  WKS-PAG-ORIGEN        PIC X(12).
010400         04  WKS-PAG-DESCRIPCION   PIC X(40).
010500         04  WKS-PAG-SECUENCIA     PIC 9(09).
010600         04  WKS-PAG-BORRADO       PIC X(01).
010700         04  WKS-PAG-PROCESADO     PIC 9(01) VALUE ZERO.
010800
010900 01  WKS-ID-BUSCADO            PIC X(40).
011000 01  WKS-SECUENCIA-MINIMA      PIC 9(09).
011100 01  WKS-IX-MINIMO             PIC S9(05) COMP VALUE ZERO.
011200 01  WKS-TAM-GRUPO             PIC S9(05) COMP VALUE ZERO.
011300
011400 01  WKS-AREA-MONTO.
011500     02  WKS-MONTO-CENTAVOS    PIC S9(11) COMP.
011600     02  WKS-MONTO-NUM-9       PIC 9(11)V99.
011700     02  WKS-MONTO-CENTAVOS-R REDEFINES WKS-MONTO-NUM-9.
011800         04  WKS-MT-ENTEROS    PIC 9(11).
011900         04  WKS-MT-DECIMALES  PIC 9(02).
012000
012100 01  WKS-CONTADORES.
012200     02  WKS-CONT-TOTAL        PIC S9(07) COMP VALUE ZERO.
012300     02  WKS-CONT-GRUPOS-DUP   PIC S9(07) COMP VALUE ZERO.
012400     02  WKS-CONT-BORRADOS     PIC S9(07) COMP VALUE ZERO.
012500     02  WKS-CONT-BANCO        PIC S9(07) COMP VALUE ZERO.
012600     02  WKS-CONT-CAJA         PIC S9(07) COMP VALUE ZERO.
012700 01  WKS-TOTALES.
012800     02  WKS-TOTAL-RECUPERADO  PIC S9(11)V99 VALUE ZERO.
012900     02  WKS-TOTAL-BANCO       PIC S9(11)V99 VALUE ZERO.
013000     02  WKS-TOTAL-CAJA        PIC S9(11)V99 VALUE ZERO.
013100     02  WKS-TOTAL-GRAL-PAGOS  PIC S9(12)V99 VALUE ZERO.
013200     02  WKS-TOTAL-GRAL-PAGOS-R REDEFINES WKS-TOTAL-GRAL-PAGOS.
013300         04  WKS-TGP-ENTEROS    PIC 9(12).
013400         04  WKS-TGP-DECIMALES  PIC 99.
013500     02  WKS-TOTAL-TBC         PIC S9(11)V99 VALUE ZERO.
013600     02  WKS-TOTAL-BOG         PIC S9(11)V99 VALUE ZERO.
013700     02  WKS-TOTAL-API         PIC S9(11)V99 VALUE ZERO.
013800
013900 01  WKS-MASCARA              PIC Z,ZZZ,ZZ9.
014000 01  WKS-MASCARA-MONTO        PIC Z,ZZZ,ZZZ,ZZ9.99-.
014100
014200 PROCEDURE DIVISION.
014300 000-MAIN SECTION.
014400     PERFORM 010-INICIO
014500     PERFORM 100-CARGA-PAGOS THRU 100-CARGA-PAGOS-E
014600             UNTIL FIN-MAEPAG
014700     PERFORM 200-REVISA-UN-PAGO
014800             VARYING WKS-IX-PAG FROM 1 BY 1
014900             UNTIL WKS-IX-PAG > WKS-TOPE-PAGOS
015000     PERFORM 800-REGRABA-MAESTRO
015100     PERFORM 900-ESTADISTICAS-PAGOS
015200     PERFORM 950-CIERRA-ARCHIVOS
015300     STOP RUN.
015400 000-MAIN-E. EXIT.
015500
015600 010-INICIO SECTION.
015700     OPEN INPUT MAEPAG
015800     OPEN OUTPUT LISTADO
015900     IF FS-MAEPAG NOT = 0
016000        MOVE "MAEPAG" TO ARCHIVO
016100        MOVE "OPEN"   TO ACCION
016200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
016300                               LLAVE, FS-MAEPAG, FSE-MAEPAG
016400        MOVE 91 TO RETURN-CODE
016500        STOP RUN
016600     END-IF.
016700 010-INICIO-E. EXIT.
016800
016900******************************************************************
017000*    100 - CARGA TODOS LOS PAGOS Y RECONSTRUYE SU CODIGO (U9)    *
017100******************************************************************
017200 100-CARGA-PAGOS SECTION.
017300     READ MAEPAG
017400          AT END
017500             MOVE 1 TO WKS-FIN-MAEPAG
017600             GO TO 100-CARGA-PAGOS-E
017700     END-READ
017800     ADD 1 TO WKS-CONT-TOTAL
017900     IF WKS-TOPE-PAGOS < 20000
018000        ADD 1 TO WKS-TOPE-PAGOS
018100        SET WKS-IX-PAG TO WKS-TOPE-PAGOS
018200        MOVE MPG-CUENTA-CLIENTE TO WKS-PAG-CLIENTE (WKS-IX-PAG)
018300        MOVE MPG-FECHA          TO WKS-PAG-FECHA (WKS-IX-PAG)
018400        MOVE MPG-MONTO          TO WKS-PAG-MONTO (WKS-IX-PAG)
018500        MOVE MPG-SALDO          TO WKS-PAG-SALDO (WKS-IX-PAG)
018600        MOVE MPG-ORIGEN         TO WKS-PAG-ORIGEN (WKS-IX-PAG)
018700        MOVE MPG-DESCRIPCION    TO WKS-PAG-DESCRIPCION (WKS-IX-PAG)
018800        MOVE MPG-SECUENCIA-CARGA TO
018900             WKS-PAG-SECUENCIA (WKS-IX-PAG)
019000        MOVE SPACES             TO WKS-PAG-BORRADO (WKS-IX-PAG)
019100        PERFORM 150-GENERA-CODIGO-UNICO
019200        IF MPG-ORIGEN-TBC OR MPG-ORIGEN-BOG OR MPG-ORIGEN-EXCEL
019300                          OR MPG-ORIGEN-API
019400           ADD MPG-MONTO TO WKS-TOTAL-BANCO
019500           ADD 1         TO WKS-CONT-BANCO
019600           IF MPG-ORIGEN-TBC ADD MPG-MONTO TO WKS-TOTAL-TBC END-IF
019700           IF MPG-ORIGEN-BOG ADD MPG-MONTO TO WKS-TOTAL-BOG END-IF
019800           IF MPG-ORIGEN-API ADD MPG-MONTO TO WKS-TOTAL-API END-IF
019900        ELSE
020000           IF MPG-ORIGEN-CAJA
020100              ADD MPG-MONTO TO WKS-TOTAL-CAJA
020200              ADD 1         TO WKS-CONT-CAJA
020300           END-IF
020400        END-IF
020500     END-IF.
020600 100-CARGA-PAGOS-E. EXIT.
020700
020800*    150 - RECONSTRUYE EL CODIGO UNICO A PARTIR DE LOS PROPIOS
020900*    CAMPOS DEL RENGLON RECIEN LEIDO (U4/U9).
021000 150-GENERA-CODIGO-UNICO SECTION.
021100     COMPUTE WKS-MONTO-NUM-9 = WKS-PAG-MONTO (WKS-IX-PAG)
021200     COMPUTE WKS-MONTO-CENTAVOS =
021300             (WKS-MT-ENTEROS * 100) + WKS-MT-DECIMALES
021400     MOVE SPACES TO WKS-PAG-CODIGO-NUEVO (WKS-IX-PAG)
021500     STRING WKS-PAG-FECHA (WKS-IX-PAG) DELIMITED BY SIZE
021600            "|"                        DELIMITED BY SIZE
021700            WKS-MONTO-CENTAVOS         DELIMITED BY SIZE
021800            "|"                        DELIMITED BY SIZE
021900            WKS-PAG-CLIENTE (WKS-IX-PAG) DELIMITED BY SPACE
022000            "|"                        DELIMITED BY SIZE
022100            WKS-PAG-SALDO (WKS-IX-PAG) DELIMITED BY SIZE
022200            INTO WKS-PAG-CODIGO-NUEVO (WKS-IX-PAG).
022300 150-GENERA-CODIGO-UNICO-E. EXIT.
022400
022500******************************************************************
022600*   200 - POR CADA PAGO NO PROCESADO, RESUELVE TODO SU GRUPO     *
022700*   DE DUPLICADOS (R12)                                          *
022800******************************************************************
022900 200-REVISA-UN-PAGO SECTION.
023000     IF WKS-PAG-PROCESADO (WKS-IX-PAG) = 0
023100        MOVE WKS-PAG-CODIGO-NUEVO (WKS-IX-PAG) TO WKS-ID-BUSCADO
023200        MOVE 999999999 TO WKS-SECUENCIA-MINIMA
023300        MOVE 0         TO WKS-IX-MINIMO
023400        MOVE 0         TO WKS-TAM-GRUPO
023500        PERFORM 220-BUSCA-MINIMO-GRUPO
023600                VARYING WKS-IX-PAG2 FROM 1 BY 1
023700                UNTIL WKS-IX-PAG2 > WKS-TOPE-PAGOS
023800        PERFORM 230-MARCA-GRUPO
023900                VARYING WKS-IX-PAG2 FROM 1 BY 1
024000                UNTIL WKS-IX-PAG2 > WKS-TOPE-PAGOS
024100        IF WKS-TAM-GRUPO > 1
024200           ADD 1 TO WKS-CONT-GRUPOS-DUP
024300        END-IF
024400     END-IF.
024500 200-REVISA-UN-PAGO-E. EXIT.
024600
024700 220-BUSCA-MINIMO-GRUPO SECTION.
024800     IF WKS-PAG-CODIGO-NUEVO (WKS-IX-PAG2) = WKS-ID-BUSCADO
024900        ADD 1 TO WKS-TAM-GRUPO
025000        IF WKS-PAG-SECUENCIA (WKS-IX-PAG2) < WKS-SECUENCIA-MINIMA
025100           MOVE WKS-PAG-SECUENCIA (WKS-IX-PAG2) TO
025200                WKS-SECUENCIA-MINIMA
025300           SET WKS-IX-MINIMO TO WKS-IX-PAG2
025400        END-IF
025500     END-IF.
025600 220-BUSCA-MINIMO-GRUPO-E. EXIT.
025700
025800 230-MARCA-GRUPO SECTION.
025900     IF WKS-PAG-CODIGO-NUEVO (WKS-IX-PAG2) = WKS-ID-BUSCADO
026000        MOVE 1 TO WKS-PAG-PROCESADO (WKS-IX-PAG2)
026100        IF WKS-IX-PAG2 = WKS-IX-MINIMO
026200           MOVE SPACES TO WKS-PAG-BORRADO (WKS-IX-PAG2)
026300        ELSE
026400           MOVE "B" TO WKS-PAG-BORRADO (WKS-IX-PAG2)
026500           ADD 1 TO WKS-CONT-BORRADOS
026600           ADD WKS-PAG-MONTO (WKS-IX-PAG2) TO WKS-TOTAL-RECUPERADO
026700        END-IF
026800     END-IF.
026900 230-MARCA-GRUPO-E. EXIT.
027000
027100******************************************************************
027200*    800 - REGRABA EL MAESTRO COMPLETO, YA DEPURADO              *
027300******************************************************************
027400 800-REGRABA-MAESTRO SECTION.
027500     CLOSE MAEPAG
027600     OPEN OUTPUT MAEPAG
027700     PERFORM 810-GRABA-UN-PAGO
027800             VARYING WKS-IX-PAG FROM 1 BY 1
027900             UNTIL WKS-IX-PAG > WKS-TOPE-PAGOS.
028000 800-REGRABA-MAESTRO-E. EXIT.
028100
028200 810-GRABA-UN-PAGO SECTION.
028300     INITIALIZE MPG-REG
028400     MOVE WKS-PAG-CODIGO-NUEVO (WKS-IX-PAG) TO MPG-CODIGO-UNICO
028500     MOVE WKS-PAG-CLIENTE      (WKS-IX-PAG) TO MPG-CUENTA-CLIENTE
028600     MOVE WKS-PAG-FECHA        (WKS-IX-PAG) TO MPG-FECHA
028700     MOVE WKS-PAG-MONTO        (WKS-IX-PAG) TO MPG-MONTO
028800     MOVE WKS-PAG-SALDO        (WKS-IX-PAG) TO MPG-SALDO
028900     MOVE WKS-PAG-ORIGEN       (WKS-IX-PAG) TO MPG-ORIGEN
029000     MOVE WKS-PAG-DESCRIPCION  (WKS-IX-PAG) TO MPG-DESCRIPCION
029100     MOVE WKS-PAG-SECUENCIA    (WKS-IX-PAG) TO MPG-SECUENCIA-CARGA
029200     MOVE WKS-PAG-BORRADO      (WKS-IX-PAG) TO MPG-IND-BORRADO
029300     WRITE MPG-REG
029400     IF FS-MAEPAG NOT = 0
029500        MOVE "MAEPAG" TO ARCHIVO
029600        MOVE "WRITE"  TO ACCION
029700        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
029800                               LLAVE, FS-MAEPAG, FSE-MAEPAG
029900        MOVE 91 TO RETURN-CODE
030000        STOP RUN
030100     END-IF.
030200 810-GRABA-UN-PAGO-E. EXIT.
030300
030400******************************************************************
030500*      900 - REPORTE DE DEPURACION Y ESTADISTICAS (U14)          *
030600******************************************************************
030700 900-ESTADISTICAS-PAGOS SECTION.
030800     COMPUTE WKS-TOTAL-GRAL-PAGOS = WKS-TOTAL-BANCO + WKS-TOTAL-CAJA
030900
031000     MOVE SPACES TO REPORT-LINE
031100     MOVE "DEPURACION Y ESTADISTICAS DE PAGOS - DEPPAG1"
031200          TO REPORT-LINE
031300     WRITE REPORT-LINE
031400
031500     MOVE WKS-CONT-TOTAL TO WKS-MASCARA
031600     MOVE SPACES TO REPORT-LINE
031700     STRING "REGISTROS TOTALES       : " WKS-MASCARA
031800            DELIMITED BY SIZE INTO REPORT-LINE
031900     WRITE REPORT-LINE
032000
032100     MOVE WKS-CONT-GRUPOS-DUP TO WKS-MASCARA
032200     MOVE SPACES TO REPORT-LINE
032300     STRING "GRUPOS DUPLICADOS       : " WKS-MASCARA
032400            DELIMITED BY SIZE INTO REPORT-LINE
032500     WRITE REPORT-LINE
032600
032700     MOVE WKS-CONT-BORRADOS TO WKS-MASCARA
032800     MOVE SPACES TO REPORT-LINE
032900     STRING "REGISTROS BORRADOS      : " WKS-MASCARA
033000            DELIMITED BY SIZE INTO REPORT-LINE
033100     WRITE REPORT-LINE
033200
033300     MOVE WKS-TOTAL-RECUPERADO TO WKS-MASCARA-MONTO
033400     MOVE SPACES TO REPORT-LINE
033500     STRING "MONTO RECUPERADO        : " WKS-MASCARA-MONTO
033600            DELIMITED BY SIZE INTO REPORT-LINE
033700     WRITE REPORT-LINE
033800
033900     MOVE WKS-TOTAL-BANCO TO WKS-MASCARA-MONTO
034000     MOVE SPACES TO REPORT-LINE
034100     STRING "TOTAL PAGOS DE BANCO    : " WKS-MASCARA-MONTO
034200            DELIMITED BY SIZE INTO REPORT-LINE
034300     WRITE REPORT-LINE
034400
034500     MOVE WKS-TOTAL-CAJA TO WKS-MASCARA-MONTO
034600     MOVE SPACES TO REPORT-LINE
034700     STRING "TOTAL PAGOS DE CAJA     : " WKS-MASCARA-MONTO
034800            DELIMITED BY SIZE INTO REPORT-LINE
034900     WRITE REPORT-LINE
035000
035100     MOVE WKS-TOTAL-GRAL-PAGOS TO WKS-MASCARA-MONTO
035200     MOVE SPACES TO REPORT-LINE
035300     STRING "TOTAL GENERAL DE PAGOS  : " WKS-MASCARA-MONTO
035400            DELIMITED BY SIZE INTO REPORT-LINE
035500     WRITE REPORT-LINE
035600
035700     MOVE WKS-TOTAL-TBC TO WKS-MASCARA-MONTO
035800     MOVE SPACES TO REPORT-LINE
035900     STRING "  ORIGEN TBC            : " WKS-MASCARA-MONTO
036000            DELIMITED BY SIZE INTO REPORT-LINE
036100     WRITE REPORT-LINE
036200
036300     MOVE WKS-TOTAL-BOG TO WKS-MASCARA-MONTO
036400     MOVE SPACES TO REPORT-LINE
036500     STRING "  ORIGEN BOG            : " WKS-MASCARA-MONTO
036600            DELIMITED BY SIZE INTO REPORT-LINE
036700     WRITE REPORT-LINE
036800
036900     MOVE WKS-TOTAL-API TO WKS-MASCARA-MONTO
037000     MOVE SPACES TO REPORT-LINE
037100     STRING "  ORIGEN BANK-API       : " WKS-MASCARA-MONTO
037200            DELIMITED BY SIZE INTO REPORT-LINE
037300     WRITE REPORT-LINE.
037400 900-ESTADISTICAS-PAGOS-E. EXIT.
037500
037600 950-CIERRA-ARCHIVOS SECTION.
037700     CLOSE MAEPAG LISTADO.
037800 950-CIERRA-ARCHIVOS-E. EXIT.
