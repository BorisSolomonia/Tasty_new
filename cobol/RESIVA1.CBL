000100******************************************************************
000200* FECHA       : 02/02/1988                                       *
000300* PROGRAMADOR : J. L. MENDOZA (JLM)                               *
000400* APLICACION  : CARTERA / LIQUIDACION DE IMPUESTOS                *
000500* PROGRAMA    : RESIVA1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SOBRE UN RANGO DE FECHAS DADO POR EL USUARIO,     *
000800*             : NORMALIZA LAS FACTURAS ELECTRONICAS DEL ENTE      *
000900*             : FISCAL (VENTA Y COMPRA), SUMA LOS MONTOS BRUTOS   *
001000*             : POSITIVOS DE CADA TIPO Y LIQUIDA EL IVA DEL 18%   *
001100*             : INCLUIDO EN EL PRECIO, PARA OBTENER EL IVA NETO   *
001200*             : A FAVOR O EN CONTRA DE LA EMPRESA.                *
001300* ARCHIVOS    : FACELE=A, LISTADO=S                              *
001400* ACCION (ES) : A=CALCULA RESUMEN DE LIQUIDACION DE IVA           *
001500* INSTALADO   : 21/02/1988                                       *
001600* BPM/RATIONAL: 107882                                           *
001700* NOMBRE      : LIQUIDACION MENSUAL DE IVA                       *
001800******************************************************************
001900*                 B I T A C O R A   D E   C A M B I O S          *
002000******************************************************************
002100* 02/02/1988 JLM TKT-00201 VERSION ORIGINAL DEL PROGRAMA.        *TKT00201
002200* 19/03/1991 RAC TKT-00741 SE AJUSTA LA TASA DE IVA AL 18%       *TKT00741
002300*                          (ANTES ERA UNA TASA DISTINTA).        *
002400* 11/09/1998 PEDR TKT-01718 REVISION DEL SIGLO 2000 SOBRE EL     *TKT01718
002500*                          RANGO DE FECHAS RECIBIDO POR SYSIN.   *
002600* 20/01/2025 PEDR TKT-05525 MIGRACION HACIA CARTERA DE           *TKT05525
002700*                          DISTRIBUCION DE CARNICOS.             *
002800* 09/08/2026 PEDR TKT-05554 SE QUITAN LOS RENGLONES EN INGLES    *TKT05554
002900*                          DE 900-ESTADISTICAS (SOLD-GROSS,      *
003000*                          PURCHASED-GROSS, SOLD-VAT, PURCHASED- *
003100*                          VAT, NET-VAT) QUE SE HABIAN COLADO EN *
003200*                          EL REPORTE.  SE AGREGA TAMBIEN         *
003300*                          355-QUITA-SEPARADORES-NIT SOBRE LA     *
003400*                          CONTRAPARTE DE LA FACELE, POR PARIDAD  *
003500*                          CON LA NORMALIZACION DE RECDEU1.       *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. RESIVA1.
003900 AUTHOR. JORGE LUIS MENDOZA.
004000 INSTALLATION. DEPARTAMENTO DE SISTEMAS - CARTERA.
004100 DATE-WRITTEN. 02/02/1988.
004200 DATE-COMPILED.
004300 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS DIGITOS IS "0" THRU "9".
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT FACELE  ASSIGN   TO FACELE
005400            ORGANIZATION     IS LINE SEQUENTIAL
005500            FILE STATUS      IS FS-FACELE.
005600
005700     SELECT LISTADO ASSIGN   TO LISTADO
005800            ORGANIZATION     IS LINE SEQUENTIAL
005900            FILE STATUS      IS FS-LISTADO.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300*   FACTURAS ELECTRONICAS DEL ENTE FISCAL (VENTA Y COMPRA).
006400 FD  FACELE.
006500     COPY FCEL01.
006600*   LISTADO DE LIQUIDACION DE IVA.
006700 FD  LISTADO.
006800 01  REPORT-LINE                  PIC X(100).
006900
007000 WORKING-STORAGE SECTION.
007100 01  WKS-FS-STATUS.
007200     02  FS-FACELE             PIC 9(02) VALUE ZEROES.
007300     02  FS-LISTADO            PIC 9(02) VALUE ZEROES.
007400     02  FSE-FACELE.
007500         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
007600         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
007700         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
007800     02  PROGRAMA              PIC X(08) VALUE "RESIVA1".
007900     02  ARCHIVO               PIC X(08) VALUE SPACES.
008000     02  ACCION                PIC X(10) VALUE SPACES.
008100     02  LLAVE                 PIC X(32) VALUE SPACES.
008200
008300 01  WKS-PARAMETROS.
008400     02  WKS-FECHA-INICIO      PIC X(10).
008500     02  WKS-FECHA-INICIO-R REDEFINES WKS-FECHA-INICIO.
008600         04  WKS-FI-ANIO       PIC X(04).
008700         04  FILLER            PIC X(01).
008800         04  WKS-FI-MES        PIC X(02).
008900         04  FILLER            PIC X(01).
009000         04  WKS-FI-DIA        PIC X(02).
009100     02  WKS-FECHA-FIN         PIC X(10).
009200     02  WKS-FECHA-FIN-R REDEFINES WKS-FECHA-FIN.
009300         04  WKS-FF-ANIO       PIC X(04).
009400         04  FILLER            PIC X(01).
009500         04  WKS-FF-MES        PIC X(02).
009600         04  FILLER            PIC X(01).
009700         04  WKS-FF-DIA        PIC X(02).
009800
009900 01  WKS-INDICADORES.
010000     02  WKS-FIN-FACELE        PIC 9(01) VALUE ZERO.
010100         88  FIN-FACELE                  VALUE 1.
010200
010300*************************************************************
010400*      C A M P O S   P A R A   L I M P I A R   E L   N I T   *
010500*    (U11 - MISMA RUTINA DE 625-QUITA-SEPARADORES DE RECCAJ1,*
010600*    SE APLICA A LA CONTRAPARTE DEL DOCUMENTO POR PARIDAD CON*
010700*    LA NORMALIZACION; LA LIQUIDACION DE IVA (R15) ES POR    *
010800*    MONTO Y NO DESGLOSA POR CLIENTE.)                       *
010900*************************************************************
011000 01  WKS-CONTRAPARTE-FILA      PIC X(11).
011100 01  WKS-AREA-NIT.
011200     02  WKS-NIT-ENTRADA       PIC X(11).
011300     02  WKS-NIT-LIMPIO        PIC X(11) VALUE SPACES.
011400     02  WKS-NIT-LIMPIO-R REDEFINES WKS-NIT-LIMPIO.
011500         04  WKS-NL-CARACTER   PIC X(01) OCCURS 11 TIMES.
011600     02  WKS-NL-POS            PIC S9(02) COMP VALUE ZERO.
011700     02  WKS-NIT-POS           PIC S9(02) COMP VALUE ZERO.
011800     02  FILLER                PIC X(05) VALUE SPACES.
011900
012000******************************************************************
012100*   A R E A   D E   N O R M A L I Z A C I O N   D E L   D O C    *
012200*   (RESTATEMENT DE 350-NORMALIZA-FACELE, VER RECDEU1)           *
012300******************************************************************
012400 01  WKS-DOC-MONTO             PIC S9(09)V99.
012500 01  WKS-DOC-MONTO-R REDEFINES WKS-DOC-MONTO.
012600     02  WKS-DM-ENTEROS        PIC S9(09).
012700     02  WKS-DM-DECIMALES      PIC 99.
012800
012900 01  WKS-CONTADORES.
013000     02  WKS-CONT-DOC-VENTA    PIC S9(07) COMP VALUE ZERO.
013100     02  WKS-CONT-DOC-VENTA-POS PIC S9(07) COMP VALUE ZERO.
013200     02  WKS-CONT-DOC-COMPRA   PIC S9(07) COMP VALUE ZERO.
013300     02  WKS-CONT-DOC-COMPRA-POS PIC S9(07) COMP VALUE ZERO.
013400
013500 01  WKS-TOTALES.
013600     02  WKS-VENTA-BRUTA       PIC S9(11)V99 VALUE ZERO.
013700     02  WKS-COMPRA-BRUTA      PIC S9(11)V99 VALUE ZERO.
013800     02  WKS-IVA-VENTA         PIC S9(11)V99 VALUE ZERO.
013900     02  WKS-IVA-COMPRA        PIC S9(11)V99 VALUE ZERO.
014000     02  WKS-IVA-NETO          PIC S9(11)V99 VALUE ZERO.
014100
014200 01  WKS-MASCARA              PIC Z,ZZZ,ZZ9.
014300 01  WKS-MASCARA-MONTO        PIC Z,ZZZ,ZZZ,ZZ9.99-.
014400
014500 PROCEDURE DIVISION.
014600 000-MAIN SECTION.
014700     PERFORM 010-INICIO
014800     PERFORM 300-PROCESA-FACTURA THRU 300-PROCESA-FACTURA-E
014900             UNTIL FIN-FACELE
015000     PERFORM 600-LIQUIDA-IVA
015100     PERFORM 900-ESTADISTICAS
015200     PERFORM 950-CIERRA-ARCHIVOS
015300     STOP RUN.
015400 000-MAIN-E. EXIT.
015500
015600 010-INICIO SECTION.
015700     ACCEPT WKS-FECHA-INICIO FROM SYSIN
015800     ACCEPT WKS-FECHA-FIN    FROM SYSIN
015900
016000     OPEN INPUT  FACELE
016100     OPEN OUTPUT LISTADO
016200     IF FS-FACELE NOT = 0
016300        MOVE "FACELE" TO ARCHIVO
016400        MOVE "OPEN"   TO ACCION
016500        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
016600                               LLAVE, FS-FACELE, FSE-FACELE
016700        MOVE 91 TO RETURN-CODE
016800        STOP RUN
016900     END-IF.
017000 010-INICIO-E. EXIT.
017100
017200******************************************************************
017300*   300 - LEE CADA FACTURA, LA NORMALIZA (U11/R14) Y SI CAE      *
017400*   DENTRO DEL RANGO PEDIDO ACUMULA SU MONTO BRUTO POSITIVO      *
017500*   SEGUN SEA VENTA O COMPRA (U12/R15)                           *
017600******************************************************************
017700 300-PROCESA-FACTURA SECTION.
017800     READ FACELE
017900          AT END
018000             MOVE 1 TO WKS-FIN-FACELE
018100             GO TO 300-PROCESA-FACTURA-E
018200     END-READ
018300
018400     IF FCE-ANULADA-TIPO-1 OR FCE-ANULADA-TIPO-2
018500        GO TO 300-PROCESA-FACTURA-E
018600     END-IF
018700
018800     IF FCE-FECHA < WKS-FECHA-INICIO
018900        GO TO 300-PROCESA-FACTURA-E
019000     END-IF
019100     IF FCE-FECHA > WKS-FECHA-FIN
019200        GO TO 300-PROCESA-FACTURA-E
019300     END-IF
019400
019500     PERFORM 350-NORMALIZA-MONTO
019600
019700     IF FCE-ES-VENTA
019800        ADD 1 TO WKS-CONT-DOC-VENTA
019900        IF WKS-DOC-MONTO > 0
020000           ADD 1 TO WKS-CONT-DOC-VENTA-POS
020100           ADD WKS-DOC-MONTO TO WKS-VENTA-BRUTA
020200        END-IF
020300     ELSE
020400        IF FCE-ES-COMPRA
020500           ADD 1 TO WKS-CONT-DOC-COMPRA
020600           IF WKS-DOC-MONTO > 0
020700              ADD 1 TO WKS-CONT-DOC-COMPRA-POS
020800              ADD WKS-DOC-MONTO TO WKS-COMPRA-BRUTA
020900           END-IF
021000        END-IF
021100     END-IF.
021200 300-PROCESA-FACTURA-E. EXIT.
021300
021400*    350 - RESUELVE EL MONTO BRUTO DEL DOCUMENTO POR LA LISTA DE
021500*    PRIORIDAD DE CAMPOS DE MONTO (U11), RESTABLECIDA AQUI IGUAL
021600*    QUE EN 350-NORMALIZA-FACELE DE RECDEU1; TAMBIEN NORMALIZA EL
021700*    NIT DE LA CONTRAPARTE (COMPRADOR EN VENTA, VENDEDOR EN COMPRA)
021800*    PARA QUE QUEDE CONSISTENTE CON LOS DEMAS PROGRAMAS QUE LEEN
021900*    FACELE, AUNQUE LA LIQUIDACION DE IVA NO SE DESGLOSA POR CLIENTE.
022000 350-NORMALIZA-MONTO SECTION.
022100     EVALUATE TRUE
022200        WHEN FCE-ES-VENTA
022300           MOVE FCE-NIT-COMPRADOR TO WKS-NIT-ENTRADA
022400        WHEN FCE-ES-COMPRA
022500           MOVE FCE-NIT-VENDEDOR  TO WKS-NIT-ENTRADA
022600        WHEN OTHER
022700           MOVE SPACES            TO WKS-NIT-ENTRADA
022800     END-EVALUATE
022900     MOVE SPACES TO WKS-NIT-LIMPIO
023000     MOVE 0      TO WKS-NL-POS
023100     PERFORM 355-QUITA-SEPARADORES-NIT
023200             VARYING WKS-NIT-POS FROM 1 BY 1
023300             UNTIL WKS-NIT-POS > 11
023400     MOVE WKS-NIT-LIMPIO TO WKS-CONTRAPARTE-FILA
023500     EVALUATE TRUE
023600        WHEN FCE-MONTO-TOTAL NOT = ZERO
023700           MOVE FCE-MONTO-TOTAL TO WKS-DOC-MONTO
023800        WHEN FCE-MONTO-TOTAL-DOC NOT = ZERO
023900           MOVE FCE-MONTO-TOTAL-DOC TO WKS-DOC-MONTO
024000        WHEN FCE-MONTO-NETO NOT = ZERO
024100           MOVE FCE-MONTO-NETO TO WKS-DOC-MONTO
024200        WHEN FCE-MONTO-BRUTO NOT = ZERO
024300           MOVE FCE-MONTO-BRUTO TO WKS-DOC-MONTO
024400        WHEN FCE-MONTO-GENERICO NOT = ZERO
024500           MOVE FCE-MONTO-GENERICO TO WKS-DOC-MONTO
024600        WHEN FCE-PRECIO NOT = ZERO
024700           MOVE FCE-PRECIO TO WKS-DOC-MONTO
024800        WHEN FCE-COSTO NOT = ZERO
024900           MOVE FCE-COSTO TO WKS-DOC-MONTO
025000        WHEN OTHER
025100           MOVE ZERO TO WKS-DOC-MONTO
025200     END-EVALUATE.
025300 350-NORMALIZA-MONTO-E. EXIT.
025400
025500*    355 - ELIMINA ESPACIOS, GUIONES, GUION BAJO Y PUNTOS DEL NIT DE
025600*    LA CONTRAPARTE, CARACTER POR CARACTER (MISMA LOGICA DE
025700*    625-QUITA-SEPARADORES DE RECCAJ1, REESCRITA AQUI PORQUE LA CASA
025800*    NO COMPARTE PARRAFOS DE NEGOCIO ENTRE PROGRAMAS).
025900 355-QUITA-SEPARADORES-NIT SECTION.
026000     IF WKS-NIT-ENTRADA (WKS-NIT-POS:1) NOT = SPACE AND
026100        WKS-NIT-ENTRADA (WKS-NIT-POS:1) NOT = "-"    AND
026200        WKS-NIT-ENTRADA (WKS-NIT-POS:1) NOT = "_"    AND
026300        WKS-NIT-ENTRADA (WKS-NIT-POS:1) NOT = "."
026400        ADD 1 TO WKS-NL-POS
026500        MOVE WKS-NIT-ENTRADA (WKS-NIT-POS:1)
026600             TO WKS-NL-CARACTER (WKS-NL-POS)
026700     END-IF.
026800 355-QUITA-SEPARADORES-NIT-E. EXIT.
026900
027000******************************************************************
027100*   600 - LIQUIDA EL IVA DEL 18% INCLUIDO EN LOS MONTOS BRUTOS   *
027200*   DE VENTA Y DE COMPRA, Y OBTIENE EL IVA NETO (R15)            *
027300******************************************************************
027400 600-LIQUIDA-IVA SECTION.
027500     IF WKS-VENTA-BRUTA > 0
027600        COMPUTE WKS-IVA-VENTA ROUNDED =
027700                (WKS-VENTA-BRUTA * 0.18) / 1.18
027800     ELSE
027900        MOVE ZERO TO WKS-IVA-VENTA
028000     END-IF
028100
028200     IF WKS-COMPRA-BRUTA > 0
028300        COMPUTE WKS-IVA-COMPRA ROUNDED =
028400                (WKS-COMPRA-BRUTA * 0.18) / 1.18
028500     ELSE
028600        MOVE ZERO TO WKS-IVA-COMPRA
028700     END-IF
028800
028900     COMPUTE WKS-IVA-NETO = WKS-IVA-VENTA - WKS-IVA-COMPRA.
029000 600-LIQUIDA-IVA-E. EXIT.
029100
029200******************************************************************
029300*      900 - REPORTE DE LIQUIDACION DE IVA (U12)                 *
029400******************************************************************
029500 900-ESTADISTICAS SECTION.
029600     MOVE SPACES TO REPORT-LINE
029700     MOVE "RESUMEN DE LIQUIDACION DE IVA - RESIVA1"
029800          TO REPORT-LINE
029900     WRITE REPORT-LINE
030000
030100     MOVE SPACES TO REPORT-LINE
030200     STRING "RANGO DE FECHAS : " WKS-FECHA-INICIO
030300            " A " WKS-FECHA-FIN
030400            DELIMITED BY SIZE INTO REPORT-LINE
030500     WRITE REPORT-LINE
030600
030700     MOVE WKS-VENTA-BRUTA TO WKS-MASCARA-MONTO
030800     MOVE SPACES TO REPORT-LINE
030900     STRING "VENTA BRUTA                  : " WKS-MASCARA-MONTO
031000            DELIMITED BY SIZE INTO REPORT-LINE
031100     WRITE REPORT-LINE
031200
031300     MOVE WKS-COMPRA-BRUTA TO WKS-MASCARA-MONTO
031400     MOVE SPACES TO REPORT-LINE
031500     STRING "COMPRA BRUTA                 : " WKS-MASCARA-MONTO
031600            DELIMITED BY SIZE INTO REPORT-LINE
031700     WRITE REPORT-LINE
031800
031900     MOVE WKS-IVA-VENTA TO WKS-MASCARA-MONTO
032000     MOVE SPACES TO REPORT-LINE
032100     STRING "IVA DE VENTA                 : " WKS-MASCARA-MONTO
032200            DELIMITED BY SIZE INTO REPORT-LINE
032300     WRITE REPORT-LINE
032400
032500     MOVE WKS-IVA-COMPRA TO WKS-MASCARA-MONTO
032600     MOVE SPACES TO REPORT-LINE
032700     STRING "IVA DE COMPRA                : " WKS-MASCARA-MONTO
032800            DELIMITED BY SIZE INTO REPORT-LINE
032900     WRITE REPORT-LINE
033000
033100     MOVE WKS-IVA-NETO TO WKS-MASCARA-MONTO
033200     MOVE SPACES TO REPORT-LINE
033300     STRING "IVA NETO                     : " WKS-MASCARA-MONTO
033400            DELIMITED BY SIZE INTO REPORT-LINE
033500     WRITE REPORT-LINE
033600
033700     MOVE WKS-CONT-DOC-VENTA TO WKS-MASCARA
033800     MOVE SPACES TO REPORT-LINE
033900     STRING "DOCUMENTOS DE VENTA          : " WKS-MASCARA
034000            DELIMITED BY SIZE INTO REPORT-LINE
034100     WRITE REPORT-LINE
034200
034300     MOVE WKS-CONT-DOC-VENTA-POS TO WKS-MASCARA
034400     MOVE SPACES TO REPORT-LINE
034500     STRING "  CON MONTO POSITIVO        : " WKS-MASCARA
034600            DELIMITED BY SIZE INTO REPORT-LINE
034700     WRITE REPORT-LINE
034800
034900     MOVE WKS-CONT-DOC-COMPRA TO WKS-MASCARA
035000     MOVE SPACES TO REPORT-LINE
035100     STRING "DOCUMENTOS DE COMPRA         : " WKS-MASCARA
035200            DELIMITED BY SIZE INTO REPORT-LINE
035300     WRITE REPORT-LINE
035400
035500     MOVE WKS-CONT-DOC-COMPRA-POS TO WKS-MASCARA
035600     MOVE SPACES TO REPORT-LINE
035700     STRING "  CON MONTO POSITIVO        : " WKS-MASCARA
035800            DELIMITED BY SIZE INTO REPORT-LINE
035900     WRITE REPORT-LINE.
036000 900-ESTADISTICAS-E. EXIT.
036100
036200 950-CIERRA-ARCHIVOS SECTION.
036300     CLOSE FACELE LISTADO.
036400 950-CIERRA-ARCHIVOS-E. EXIT.
