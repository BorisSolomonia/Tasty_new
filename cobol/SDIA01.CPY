000100******************************************************************
000200*                 C O P Y   S D I A 0 1                          *
000300*------------------------------------------------------------------
000400* ARCHIVO      : SALDOI                                          *
000500* DESCRIPCION  : SALDO INICIAL (DE APERTURA) POR CLIENTE, UNICO   *
000600*              : POR NIT, CARGADO UNA SOLA VEZ AL ARRANCAR LA     *
000700*              : CONCILIACION DE CARTERA.                        *
000800* PROGRAMADOR  : E. RAMIREZ (PEDR)                                *
000900* FECHA        : 15/01/2025                                       *
001000******************************************************************
001100 01  SDI-REG.
001200*------------------> NIT DEL CLIENTE (LLAVE UNICA)
001300     05  SDI-CUENTA-CLIENTE      PIC X(11).
001400*------------------> NOMBRE DEL CLIENTE
001500     05  SDI-NOMBRE-CLIENTE      PIC X(40).
001600*------------------> SALDO DE APERTURA (NEGATIVO = A FAVOR)
001700     05  SDI-SALDO-INICIAL       PIC S9(09)V99.
001800*------------------> FECHA DE CORTE DEL SALDO, FORMATO AAAA-MM-DD
001900     05  SDI-FECHA-SALDO         PIC X(10).
002000*------------------> RESERVADO PARA AMPLIACIONES FUTURAS
002100     05  FILLER                  PIC X(15).
