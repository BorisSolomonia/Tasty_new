000100******************************************************************
000200* FECHA       : 28/01/1988                                       *
000300* PROGRAMADOR : J. L. MENDOZA (JLM)                               *
000400* APLICACION  : CARTERA / CONCILIACION DE PAGOS                  *
000500* PROGRAMA    : MORPAG1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA, POR CADA CLIENTE, LOS DIAS TRANSCURRIDOS*
000800*             : DESDE SU ULTIMO PAGO DE ORIGEN AUTORIZADO (BANCO  *
000900*             : TBC, BANCO BOG O CAJA MANUAL) HASTA LA FECHA DE   *
001000*             : CORRIDA, Y LE ASIGNA UN SEMAFORO DE MORA.         *
001100* ARCHIVOS    : MAEPAG=A, LISTADO=S                              *
001200* ACCION (ES) : A=GENERA SEMAFORO DE MORA DE CARTERA             *
001300* INSTALADO   : 09/02/1988                                       *
001400* BPM/RATIONAL: 107881                                           *
001500* NOMBRE      : SEMAFORO DE MORA DE PAGOS                        *
001600******************************************************************
001700*                 B I T A C O R A   D E   C A M B I O S          *
001800******************************************************************
001900* 28/01/1988 JLM TKT-00182 VERSION ORIGINAL DEL PROGRAMA.        *TKT00182
002000* 20/06/1993 RAC TKT-00910 SE AGREGA EL TERCER COLOR DE MORA     *TKT00910
002100*                          (ANTES SOLO HABIA AL DIA / VENCIDO).  *
002200* 11/09/1998 PEDR TKT-01715 REVISION DEL SIGLO 2000 SOBRE EL     *TKT01715
002300*                          CALCULO DE DIAS ENTRE FECHAS.         *
002400* 17/01/2025 PEDR TKT-05518 MIGRACION HACIA CARTERA DE           *TKT05518
002500*                          DISTRIBUCION DE CARNICOS.             *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. MORPAG1.
002900 AUTHOR. JORGE LUIS MENDOZA.
003000 INSTALLATION. DEPARTAMENTO DE SISTEMAS - CARTERA.
003100 DATE-WRITTEN. 28/01/1988.
003200 DATE-COMPILED.
003300 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS DIGITOS IS "0" THRU "9".
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT MAEPAG  ASSIGN   TO MAEPAG
004400            ORGANIZATION     IS LINE SEQUENTIAL
004500            FILE STATUS      IS FS-MAEPAG.
004600
004700     SELECT LISTADO ASSIGN   TO LISTADO
004800            ORGANIZATION     IS LINE SEQUENTIAL
004900            FILE STATUS      IS FS-LISTADO.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300*   MAESTRO DE PAGOS YA DEPURADO (SALIDA DE DEPPAG1).
005400 FD  MAEPAG.
005500     COPY MPGA01.
005600*   LISTADO DE CONTROL DE LA CORRIDA, CON EL SEMAFORO DE MORA
005700*   DE CADA CLIENTE (U10, SALIDA TIPO PAYMENT STATUS).
005800 FD  LISTADO.
005900 01  REPORT-LINE                  PIC X(100).
006000
006100 WORKING-STORAGE SECTION.
006200*   RENGLON DE SEMAFORO, ARMADO EN MEMORIA E IMPRESO EN
006300*   REPORT-LINE (NO ES UN ARCHIVO PROPIO; VER SPEC FILES).
006400 01  SMP-REG.
006500     05  SMP-CUENTA-CLIENTE       PIC X(11).
006600     05  SMP-FECHA-ULT-PAGO       PIC X(10).
006700     05  SMP-DIAS-TRANSCURRIDOS   PIC 9(05).
006800     05  SMP-COLOR-ESTADO         PIC X(06).
006900     05  FILLER                   PIC X(10).
007000
007100 01  WKS-FS-STATUS.
007200     02  FS-MAEPAG             PIC 9(02) VALUE ZEROES.
007300     02  FS-LISTADO            PIC 9(02) VALUE ZEROES.
007400     02  FSE-MAEPAG.
007500         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
007600         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
007700         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
007800     02  PROGRAMA              PIC X(08) VALUE "MORPAG1".
007900     02  ARCHIVO               PIC X(08) VALUE SPACES.
008000     02  ACCION                PIC X(10) VALUE SPACES.
008100     02  LLAVE                 PIC X(32) VALUE SPACES.
008200
008300 01  WKS-PARAMETROS.
008400     02  WKS-FECHA-CORTE-P     PIC X(10).
008500     02  WKS-FECHA-EJEC-P      PIC X(10).
008600 01  WKS-FECHA-CORTE          PIC X(10) VALUE "2025-04-29".
008700 01  WKS-FECHA-CORTE-R REDEFINES WKS-FECHA-CORTE.
008800     02  WKS-FC-ANIO           PIC X(04).
008900     02  FILLER                PIC X(01).
009000     02  WKS-FC-MES            PIC X(02).
009100     02  FILLER                PIC X(01).
009200     02  WKS-FC-DIA            PIC X(02).
009300 01  WKS-FECHA-EJECUCION      PIC X(10).
009400 01  WKS-FECHA-EJEC-R REDEFINES WKS-FECHA-EJECUCION.
009500     02  WKS-FE-ANIO           PIC X(04).
009600     02  FILLER                PIC X(01).
009700     02  WKS-FE-MES            PIC X(02).
009800     02  FILLER                PIC X(01).
009900     02  WKS-FE-DIA            PIC X(02).
010000
010100 01  WKS-INDICADORES.
010200     02  WKS-FIN-MAEPAG        PIC 9(01) VALUE ZERO.
010300         88  FIN-MAEPAG                  VALUE 1.
010400
010500******************************************************************
010600*    T A B L A   D E   U L T I M O S   P A G O S   P O R         *
010700*    C L I E N T E                                                *
010800******************************************************************
010900 01  WKS-TABLA-CLIENTES.
011000     02  WKS-TOPE-CLIENTES     PIC S9(05) COMP VALUE ZERO.
011100     02  WKS-REN-CLIENTE OCCURS 0 TO 3000 TIMES
011200                          DEPENDING ON WKS-TOPE-CLIENTES
011300                          INDEXED BY WKS-IX-CLI.
011400         04  WKS-CLI-ID            PIC X(11).
011500         04  WKS-CLI-FECHA-ULT-PAGO PIC X(10).
011600
011700 01  WKS-ID-BUSCADO            PIC X(11).
011800 01  WKS-IX-ENCONTRADO         PIC S9(05) COMP VALUE ZERO.
011900
012000******************************************************************
012100*    A R E A   D E   C A L C U L O   D E   F E C H A S           *
012200******************************************************************
012300 01  WKS-ENTRADA-FECHA-SER    PIC X(10).
012400 01  WKS-ENTRADA-FECHA-SER-R REDEFINES WKS-ENTRADA-FECHA-SER.
012500     02  WKS-EFS-ANIO          PIC 9(04).
012600     02  FILLER                PIC X(01).
012700     02  WKS-EFS-MES           PIC 9(02).
012800     02  FILLER                PIC X(01).
012900     02  WKS-EFS-DIA           PIC 9(02).
013000
013100 01  WKS-CALENDARIO-AUX.
013200     02  WKS-ANIO-AUX          PIC S9(09) COMP.
013300     02  WKS-MES-AUX           PIC S9(09) COMP.
013400     02  WKS-DIA-AUX           PIC S9(09) COMP.
013500     02  WKS-ANIO-AJUSTADO     PIC S9(09) COMP.
013600     02  WKS-ERA-AUX           PIC S9(09) COMP.
013700     02  WKS-YOE-AUX           PIC S9(09) COMP.
013800     02  WKS-DOY-AUX           PIC S9(09) COMP.
013900     02  WKS-DOE-AUX           PIC S9(09) COMP.
014000     02  WKS-MES-AJUSTADO      PIC S9(09) COMP.
014100     02  WKS-SERIAL-RESULTADO  PIC S9(09) COMP.
014200
014300 01  WKS-SERIAL-ULT-PAGO       PIC S9(09) COMP VALUE ZERO.
014400 01  WKS-SERIAL-EJECUCION      PIC S9(09) COMP VALUE ZERO.
014500 01  WKS-DIAS-TRANSCURRIDOS    PIC S9(09) COMP VALUE ZERO.
014600
014700 01  WKS-CONTADORES.
014800     02  WKS-CONT-CLIENTES     PIC S9(07) COMP VALUE ZERO.
014900     02  WKS-CONT-NONE         PIC S9(07) COMP VALUE ZERO.
015000     02  WKS-CONT-YELLOW       PIC S9(07) COMP VALUE ZERO.
015100     02  WKS-CONT-RED          PIC S9(07) COMP VALUE ZERO.
015200
015300 01  WKS-MASCARA              PIC Z,ZZZ,ZZ9.
015400
015500 PROCEDURE DIVISION.
015600 000-MAIN SECTION.
015700     PERFORM 010-INICIO
015800     PERFORM 300-ACUMULA-ULTIMO-PAGO THRU 300-ACUMULA-ULTIMO-PAGO-E
015900             UNTIL FIN-MAEPAG
016000     PERFORM 600-CALCULA-Y-ESCRIBE
016100             VARYING WKS-IX-CLI FROM 1 BY 1
016200             UNTIL WKS-IX-CLI > WKS-TOPE-CLIENTES
016300     PERFORM 900-ESTADISTICAS
016400     PERFORM 950-CIERRA-ARCHIVOS
016500     STOP RUN.
016600 000-MAIN-E. EXIT.
016700
016800 010-INICIO SECTION.
016900     ACCEPT WKS-FECHA-CORTE-P FROM SYSIN
017000     ACCEPT WKS-FECHA-EJEC-P  FROM SYSIN
017100     IF WKS-FECHA-CORTE-P NOT = SPACES
017200        MOVE WKS-FECHA-CORTE-P TO WKS-FECHA-CORTE
017300     END-IF
017400     IF WKS-FECHA-EJEC-P NOT = SPACES
017500        MOVE WKS-FECHA-EJEC-P TO WKS-FECHA-EJECUCION
017600     ELSE
017700        MOVE WKS-FECHA-CORTE TO WKS-FECHA-EJECUCION
017800     END-IF
017900
018000     OPEN INPUT  MAEPAG
018100     OPEN OUTPUT LISTADO
018200     IF FS-MAEPAG NOT = 0
018300        MOVE "MAEPAG" TO ARCHIVO
018400        MOVE "OPEN"   TO ACCION
018500        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
018600                               LLAVE, FS-MAEPAG, FSE-MAEPAG
018700        MOVE 91 TO RETURN-CODE
018800        STOP RUN
018900     END-IF
019000
019100     MOVE WKS-FECHA-EJECUCION TO WKS-ENTRADA-FECHA-SER
019200     PERFORM 680-FECHA-A-SERIAL
019300     MOVE WKS-SERIAL-RESULTADO TO WKS-SERIAL-EJECUCION.
019400 010-INICIO-E. EXIT.
019500
019600******************************************************************
019700*   300 - ACUMULA, POR CLIENTE, LA FECHA MAS RECIENTE DE UN      *
019800*   PAGO DE ORIGEN AUTORIZADO DENTRO DE LA VENTANA (U10)         *
019900******************************************************************
020000 300-ACUMULA-ULTIMO-PAGO SECTION.
020100     READ MAEPAG
020200          AT END
020300             MOVE 1 TO WKS-FIN-MAEPAG
020400             GO TO 300-ACUMULA-ULTIMO-PAGO-E
020500     END-READ
020600     IF MPG-BORRADO
020700        GO TO 300-ACUMULA-ULTIMO-PAGO-E
020800     END-IF
020900     IF MPG-FECHA NOT > WKS-FECHA-CORTE
021000        GO TO 300-ACUMULA-ULTIMO-PAGO-E
021100     END-IF
021200     IF MPG-ORIGEN-TBC OR MPG-ORIGEN-BOG OR MPG-ORIGEN-CAJA
021300        MOVE MPG-CUENTA-CLIENTE TO WKS-ID-BUSCADO
021400        PERFORM 215-BUSCA-CLIENTE
021500        IF WKS-IX-ENCONTRADO = 0
021600           IF WKS-TOPE-CLIENTES < 3000
021700              ADD 1 TO WKS-TOPE-CLIENTES
021800              SET WKS-IX-CLI TO WKS-TOPE-CLIENTES
021900              MOVE MPG-CUENTA-CLIENTE TO WKS-CLI-ID (WKS-IX-CLI)
022000              MOVE MPG-FECHA TO
022100                   WKS-CLI-FECHA-ULT-PAGO (WKS-IX-CLI)
022200           END-IF
022300        ELSE
022400           SET WKS-IX-CLI TO WKS-IX-ENCONTRADO
022500           IF MPG-FECHA > WKS-CLI-FECHA-ULT-PAGO (WKS-IX-CLI)
022600              MOVE MPG-FECHA TO
022700                   WKS-CLI-FECHA-ULT-PAGO (WKS-IX-CLI)
022800           END-IF
022900        END-IF
023000     END-IF.
023100 300-ACUMULA-ULTIMO-PAGO-E. EXIT.
023200
023300 215-BUSCA-CLIENTE SECTION.
023400     MOVE 0 TO WKS-IX-ENCONTRADO
023500     PERFORM 216-COMPARA-UN-CLIENTE
023600             VARYING WKS-IX-CLI FROM 1 BY 1
023700             UNTIL WKS-IX-CLI > WKS-TOPE-CLIENTES
023800                OR WKS-IX-ENCONTRADO NOT = 0.
023900 215-BUSCA-CLIENTE-E. EXIT.
024000
024100 216-COMPARA-UN-CLIENTE SECTION.
024200     IF WKS-CLI-ID (WKS-IX-CLI) = WKS-ID-BUSCADO
024300        SET WKS-IX-ENCONTRADO TO WKS-IX-CLI
024400     END-IF.
024500 216-COMPARA-UN-CLIENTE-E. EXIT.
024600
024700******************************************************************
024800*   600 - CALCULA LOS DIAS TRANSCURRIDOS Y EL COLOR DE MORA      *
024900*   (R13) Y ESCRIBE EL SEMAFORO                                  *
025000******************************************************************
025100 600-CALCULA-Y-ESCRIBE SECTION.
025200     MOVE WKS-CLI-FECHA-ULT-PAGO (WKS-IX-CLI) TO
025300          WKS-ENTRADA-FECHA-SER
025400     PERFORM 680-FECHA-A-SERIAL
025500     MOVE WKS-SERIAL-RESULTADO TO WKS-SERIAL-ULT-PAGO
025600     COMPUTE WKS-DIAS-TRANSCURRIDOS =
025700             WKS-SERIAL-EJECUCION - WKS-SERIAL-ULT-PAGO
025800
025900     INITIALIZE SMP-REG
026000     MOVE WKS-CLI-ID (WKS-IX-CLI) TO SMP-CUENTA-CLIENTE
026100     MOVE WKS-CLI-FECHA-ULT-PAGO (WKS-IX-CLI) TO
026200          SMP-FECHA-ULT-PAGO
026300     MOVE WKS-DIAS-TRANSCURRIDOS TO SMP-DIAS-TRANSCURRIDOS
026400
026500     EVALUATE TRUE
026600        WHEN WKS-DIAS-TRANSCURRIDOS < 14
026700           MOVE "none"   TO SMP-COLOR-ESTADO
026800           ADD 1 TO WKS-CONT-NONE
026900        WHEN WKS-DIAS-TRANSCURRIDOS < 30
027000           MOVE "yellow" TO SMP-COLOR-ESTADO
027100           ADD 1 TO WKS-CONT-YELLOW
027200        WHEN OTHER
027300           MOVE "red"    TO SMP-COLOR-ESTADO
027400           ADD 1 TO WKS-CONT-RED
027500     END-EVALUATE
027600
027700     ADD 1 TO WKS-CONT-CLIENTES
027800     MOVE SPACES TO REPORT-LINE
027900     STRING SMP-CUENTA-CLIENTE       DELIMITED BY SIZE
028000            " "                      DELIMITED BY SIZE
028100            SMP-FECHA-ULT-PAGO       DELIMITED BY SIZE
028200            " DIAS-SINCE="           DELIMITED BY SIZE
028300            SMP-DIAS-TRANSCURRIDOS   DELIMITED BY SIZE
028400            " STATUS-COLOR="         DELIMITED BY SIZE
028500            SMP-COLOR-ESTADO         DELIMITED BY SIZE
028600            INTO REPORT-LINE
028700     WRITE REPORT-LINE
028800     IF FS-LISTADO NOT = 0
028900        MOVE "LISTADO" TO ARCHIVO
029000        MOVE "WRITE"   TO ACCION
029100        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
029200                               LLAVE, FS-LISTADO, FSE-MAEPAG
029300        MOVE 91 TO RETURN-CODE
029400        STOP RUN
029500     END-IF.
029600 600-CALCULA-Y-ESCRIBE-E. EXIT.
029700
029800******************************************************************
029900*   680 - CONVIERTE LA FECHA RECIBIDA EN WKS-ENTRADA-FECHA-SER   *
030000*   (AAAA-MM-DD) EN UN NUMERO ABSOLUTO DE DIAS, POR EL ALGORITMO *
030100*   DE CALENDARIO CIVIL (INVERSO DEL USADO EN 690-SERIAL-A-      *
030200*   -CALENDARIO DE RECBCO1/RECCAJ1/RECDEU1), PARA PODER RESTAR   *
030300*   DOS FECHAS Y OBTENER LOS DIAS TRANSCURRIDOS (U10).           *
030400******************************************************************
030500 680-FECHA-A-SERIAL SECTION.
030600     MOVE WKS-EFS-ANIO   TO WKS-ANIO-AUX
030700     MOVE WKS-EFS-MES    TO WKS-MES-AUX
030800     MOVE WKS-EFS-DIA    TO WKS-DIA-AUX
030900
031000     IF WKS-MES-AUX <= 2
031100        COMPUTE WKS-ANIO-AJUSTADO = WKS-ANIO-AUX - 1
031200     ELSE
031300        MOVE WKS-ANIO-AUX TO WKS-ANIO-AJUSTADO
031400     END-IF
031500
031600     IF WKS-ANIO-AJUSTADO >= 0
031700        COMPUTE WKS-ERA-AUX = WKS-ANIO-AJUSTADO / 400
031800     ELSE
031900        COMPUTE WKS-ERA-AUX = (WKS-ANIO-AJUSTADO - 399) / 400
032000     END-IF
032100
032200     COMPUTE WKS-YOE-AUX =
032300             WKS-ANIO-AJUSTADO - (WKS-ERA-AUX * 400)
032400
032500     IF WKS-MES-AUX > 2
032600        COMPUTE WKS-MES-AJUSTADO = WKS-MES-AUX - 3
032700     ELSE
032800        COMPUTE WKS-MES-AJUSTADO = WKS-MES-AUX + 9
032900     END-IF
033000
033100     COMPUTE WKS-DOY-AUX =
033200             ((153 * WKS-MES-AJUSTADO) + 2) / 5
033300             + WKS-DIA-AUX - 1
033400
033500     COMPUTE WKS-DOE-AUX =
033600             (WKS-YOE-AUX * 365)
033700             + (WKS-YOE-AUX / 4)
033800             - (WKS-YOE-AUX / 100)
033900             + WKS-DOY-AUX
034000
034100     COMPUTE WKS-SERIAL-RESULTADO =
034200             (WKS-ERA-AUX * 146097) + WKS-DOE-AUX - 719468.
034300 680-FECHA-A-SERIAL-E. EXIT.
034400 900-ESTADISTICAS SECTION.
034500     MOVE SPACES TO REPORT-LINE
034600     MOVE "SEMAFORO DE MORA DE CARTERA - MORPAG1"
034700          TO REPORT-LINE
034800     WRITE REPORT-LINE
034900
035000     MOVE WKS-CONT-CLIENTES TO WKS-MASCARA
035100     MOVE SPACES TO REPORT-LINE
035200     STRING "CLIENTES EVALUADOS      : " WKS-MASCARA
035300            DELIMITED BY SIZE INTO REPORT-LINE
035400     WRITE REPORT-LINE
035500
035600     MOVE WKS-CONT-NONE TO WKS-MASCARA
035700     MOVE SPACES TO REPORT-LINE
035800     STRING "EN COLOR NONE           : " WKS-MASCARA
035900            DELIMITED BY SIZE INTO REPORT-LINE
036000     WRITE REPORT-LINE
036100
036200     MOVE WKS-CONT-YELLOW TO WKS-MASCARA
036300     MOVE SPACES TO REPORT-LINE
036400     STRING "EN COLOR YELLOW         : " WKS-MASCARA
036500            DELIMITED BY SIZE INTO REPORT-LINE
036600     WRITE REPORT-LINE
036700
036800     MOVE WKS-CONT-RED TO WKS-MASCARA
036900     MOVE SPACES TO REPORT-LINE
037000     STRING "EN COLOR RED            : " WKS-MASCARA
037100            DELIMITED BY SIZE INTO REPORT-LINE
037200     WRITE REPORT-LINE.
037300 900-ESTADISTICAS-E. EXIT.
037400
037500 950-CIERRA-ARCHIVOS SECTION.
037600     CLOSE MAEPAG LISTADO.
037700 950-CIERRA-ARCHIVOS-E. EXIT.
