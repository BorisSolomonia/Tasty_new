000100******************************************************************
000200* FECHA       : 15/01/1988                                       *
000300* PROGRAMADOR : J. L. MENDOZA (JLM)                               *       
000400* APLICACION  : CARTERA / CONCILIACION DE PAGOS                  *
000500* PROGRAMA    : RECCAJ1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA AL MAESTRO DE PAGOS LOS COBROS EN EFECTIVO *
000800*             : REGISTRADOS A MANO (HOJA DE CAJA), VALIDANDO EL  *
000900*             : NIT DEL CLIENTE, EL MONTO Y LA FECHA ANTES DE    *
001000*             : ACEPTAR CADA RENGLON (VER U15).                  *
001100* ARCHIVOS    : INGCAJ=E, MAEPAG=A, LISTADO=S                    *
001200* ACCION (ES) : A=ACTUALIZA MAESTRO DE PAGOS                     *
001300* INSTALADO   : 28/01/1988                                       *
001400* BPM/RATIONAL: 107801                                           *
001500* NOMBRE      : CARGA DE CAJA MANUAL                             *
001600******************************************************************
001700*                 B I T A C O R A   D E   C A M B I O S          *
001800******************************************************************
001900* 15/01/1988 JLM TKT-00151 VERSION ORIGINAL DEL PROGRAMA.        *TKT00151
002000* 20/07/1989 RAC TKT-00480 SE AGREGA VALIDACION DE NIT DE 9 O 11 *TKT00480
002100*                          DIGITOS ANTES DE GRABAR (U15).        *
002200* 11/09/1998 PEDR TKT-01711 REVISION DEL SIGLO 2000 SOBRE LA     *TKT01711
002300*                          COMPARACION DE FECHA CONTRA LA FECHA  *
002400*                          DE CORRIDA (VER 120-VALIDA-FUTURO).   *
002500* 16/01/2025 PEDR TKT-05513 MIGRACION HACIA CARTERA DE           *TKT05513
002600*                          DISTRIBUCION DE CARNICOS.             *
002700* 22/01/2025 PEDR TKT-05520 SE AGREGA CONTEO SEPARADO DE         *TKT05520
002800*                          RENGLONES RECHAZADOS POR NIT INVALIDO.*
002900* 02/02/2025 PEDR TKT-05545 SE AGREGA AL REPORTE EL RENGLON DE   *TKT05545
003000*                          "RENGLONES SIN DATOS VAL." (MONTO,    *  
003100*                          CLIENTE O FECHA), QUE SE CONTABA PERO *  
003200*                          NO SE IMPRIMIA.                  *       
003300* 09/08/2026 PEDR TKT-05550 SE QUITA EN 625-QUITA-SEPARADORES EL   *TKT05550
003400*                          MOVE INCONDICIONAL QUE SOBREESCRIBIA   *
003500*                          WKS-NL-CARACTER (1) EN CADA VUELTA DEL  *
003600*                          CICLO, DANANDO EL NIT LIMPIO DE 9       *
003700*                          DIGITOS Y RECHAZANDO NITS VALIDOS.      *
003800* 09/08/2026 PEDR TKT-05551 SE ELIMINA WKS-NIT-CARACTER, TABLA SIN *TKT05551
003900*                          USO QUE SE LLENABA EN 620-VALIDA-NIT    *
004000*                          Y NUNCA SE LEIA EN NINGUN OTRO LADO.    *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID. RECCAJ1.
004400 AUTHOR. JORGE LUIS MENDOZA.
004500 INSTALLATION. DEPARTAMENTO DE SISTEMAS - CARTERA.
004600 DATE-WRITTEN. 15/01/1988.
004700 DATE-COMPILED.
004800 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS DIGITOS IS "0" THRU "9".
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT INGCAJ  ASSIGN   TO INGCAJ
005900            ORGANIZATION     IS LINE SEQUENTIAL
006000            FILE STATUS      IS FS-INGCAJ.
006100
006200     SELECT MAEPAG  ASSIGN   TO MAEPAG
006300            ORGANIZATION     IS LINE SEQUENTIAL
006400            FILE STATUS      IS FS-MAEPAG.
006500
006600     SELECT LISTADO ASSIGN   TO LISTADO
006700            ORGANIZATION     IS LINE SEQUENTIAL
006800            FILE STATUS      IS FS-LISTADO.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200*   HOJA DE CAJA MANUAL, UN RENGLON POR COBRO.
007300 FD  INGCAJ.
007400     COPY ICJA01.
007500*   MAESTRO ACUMULADO DE PAGOS (SE EXTIENDE).
007600 FD  MAEPAG.
007700     COPY MPGA01.
007800*   LISTADO DE CONTROL DE LA CORRIDA.
007900 FD  LISTADO.
008000 01  REPORT-LINE                  PIC X(100).
008100
008200 WORKING-STORAGE SECTION.
008300 01  WKS-FS-STATUS.
008400     02  FS-INGCAJ             PIC 9(02) VALUE ZEROES.
008500     02  FS-MAEPAG             PIC 9(02) VALUE ZEROES.
008600     02  FS-LISTADO            PIC 9(02) VALUE ZEROES.
008700     02  FSE-INGCAJ.
008800         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
008900         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009000         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009100     02  FSE-MAEPAG.
009200         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009300         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009400         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009500     02  PROGRAMA              PIC X(08) VALUE "RECCAJ1".
009600     02  ARCHIVO               PIC X(08) VALUE SPACES.
009700     02  ACCION                PIC X(10) VALUE SPACES.
009800     02  LLAVE                 PIC X(32) VALUE SPACES.
009900
010000 01  WKS-PARAMETROS-SYSIN.
010100     02  WKS-FECHA-CORTE-P     PIC X(10) VALUE SPACES.
010200     02  FILLER                PIC X(01).
010300     02  WKS-FECHA-EJEC-P      PIC X(10) VALUE SPACES.
010400 01  WKS-FECHA-CORTE           PIC X(10) VALUE "2025-04-29".
010500 01  WKS-FECHA-EJECUCION       PIC X(10) VALUE SPACES.
010600
010700 01  WKS-INDICADORES.
010800     02  WKS-FIN-INGCAJ        PIC 9(01) VALUE ZERO.
010900         88  FIN-INGCAJ                  VALUE 1.
011000     02  WKS-ES-FECHA-VALIDA   PIC 9(01) VALUE ZERO.
011100         88  FECHA-ES-VALIDA             VALUE 1.
011200     02  WKS-NIT-ES-VALIDO     PIC 9(01) VALUE ZERO.
011300         88  NIT-ES-VALIDO               VALUE 1.
011400
011500 01  WKS-CONTADORES.
011600     02  WKS-CONT-PROCESADAS   PIC S9(07) COMP VALUE ZERO.
011700     02  WKS-CONT-AGREGADAS    PIC S9(07) COMP VALUE ZERO.
011800     02  WKS-CONT-ANTES-VENT   PIC S9(07) COMP VALUE ZERO.
011900     02  WKS-CONT-SIN-MONTO    PIC S9(07) COMP VALUE ZERO.
012000     02  WKS-CONT-SIN-CLIENTE  PIC S9(07) COMP VALUE ZERO.
012100     02  WKS-CONT-SIN-FECHA    PIC S9(07) COMP VALUE ZERO.
012200*    R8 - TOTAL DE RENGLONES SIN DATOS VALIDOS (SIN-MONTO +
012300*    SIN-CLIENTE + SIN-FECHA), PARA EL RENGLON DE "SKIPPED".
012400     02  WKS-CONT-SIN-DATOS    PIC S9(07) COMP VALUE ZERO.
012500     02  WKS-CONT-NIT-INVALIDO PIC S9(07) COMP VALUE ZERO.
012600     02  WKS-CONT-FECHA-FUTURA PIC S9(07) COMP VALUE ZERO.
012700     02  WKS-SECUENCIA-CARGA   PIC S9(09) COMP VALUE ZERO.
012800 01  WKS-TOTALES.
012900     02  WKS-TOTAL-EXCEL-TODO  PIC S9(11)V99 VALUE ZERO.
013000     02  WKS-TOTAL-EXCEL-VENT  PIC S9(11)V99 VALUE ZERO.
013100
013200 01  WKS-FILA-TRABAJO.
013300     02  WKS-ENTRADA-MONTO     PIC S9(09)V99.
013400     02  WKS-MONTO-FILA        PIC S9(09)V99.
013500     02  WKS-ENTRADA-FECHA     PIC X(10).
013600     02  WKS-FECHA-FILA        PIC X(10).
013700     02  WKS-CLIENTE-FILA      PIC X(11).
013800     02  WKS-SALDO-FILA        PIC S9(09)V99 VALUE ZERO.
013900     02  WKS-CODIGO-FILA       PIC X(40).
014000
014100******************************************************************
014200*      C A M P O S   P A R A   V A L I D A C I O N   D E   N I T  *       
014300******************************************************************
014400 01  WKS-AREA-NIT.
014500     02  WKS-NIT-ENTRADA       PIC X(11).
014600     02  WKS-NIT-LIMPIO        PIC X(11) VALUE SPACES.
014700     02  WKS-NIT-LIMPIO-R REDEFINES WKS-NIT-LIMPIO.
014800         04  WKS-NL-CARACTER   PIC X(01) OCCURS 11 TIMES.
014900     02  WKS-NL-POS            PIC S9(02) COMP VALUE ZERO.
015000     02  WKS-NIT-POS           PIC S9(02) COMP VALUE ZERO.
015100     02  WKS-NIT-TIPO          PIC X(10) VALUE SPACES.
015200
015300 01  WKS-AREA-MONTO.
015400     02  WKS-MONTO-CENTAVOS    PIC S9(11) COMP.
015500     02  WKS-MONTO-NUM-9       PIC 9(11)V99.
015600     02  WKS-MONTO-CENTAVOS-R REDEFINES WKS-MONTO-NUM-9.
015700         04  WKS-MT-ENTEROS    PIC 9(11).
015800         04  WKS-MT-DECIMALES  PIC 9(02).
015900
016000 01  WKS-AREA-FECHA.
016100     02  WKS-TEXTO-FECHA       PIC X(10).
016200     02  WKS-TEXTO-FECHA-R REDEFINES WKS-TEXTO-FECHA.
016300         04  WKS-TF-CARACTER   PIC X(01) OCCURS 10 TIMES.
016400     02  WKS-FECHA-AAAAMMDD.
016500         04  WKS-FAM-ANIO      PIC 9(04).
016600         04  WKS-FAM-MES       PIC 9(02).
016700         04  WKS-FAM-DIA       PIC 9(02).
016800     02  WKS-FECHA-SERIAL      PIC S9(07) COMP.
016900 01  WKS-CALENDARIO-AUX.
017000     02  WKS-CIV-Z             PIC S9(09) COMP.
017100     02  WKS-CIV-ERA           PIC S9(09) COMP.
017200     02  WKS-CIV-DOE           PIC S9(09) COMP.
017300     02  WKS-CIV-YOE           PIC S9(09) COMP.
017400     02  WKS-CIV-Y             PIC S9(09) COMP.
017500     02  WKS-CIV-DOY           PIC S9(09) COMP.
017600     02  WKS-CIV-MP            PIC S9(09) COMP.
017700     02  WKS-CIV-D             PIC S9(09) COMP.
017800     02  WKS-CIV-M             PIC S9(09) COMP.
017900     02  WKS-CIV-T1            PIC S9(09) COMP.
018000     02  WKS-CIV-T2            PIC S9(09) COMP.
018100     02  WKS-CIV-T3            PIC S9(09) COMP.
018200
018300 01  WKS-MASCARA              PIC Z,ZZZ,ZZ9.
018400 01  WKS-MASCARA-MONTO        PIC Z,ZZZ,ZZZ,ZZ9.99-.
018500
018600 PROCEDURE DIVISION.
018700 000-MAIN SECTION.
018800     PERFORM 010-INICIO
018900     PERFORM 300-PROCESA-CAJA THRU 300-PROCESA-CAJA-E
019000             UNTIL FIN-INGCAJ
019100     PERFORM 900-ESTADISTICAS
019200     PERFORM 950-CIERRA-ARCHIVOS
019300     STOP RUN.
019400 000-MAIN-E. EXIT.
019500
019600 010-INICIO SECTION.
019700     ACCEPT WKS-PARAMETROS-SYSIN FROM SYSIN
019800     MOVE WKS-FECHA-CORTE-P TO WKS-FECHA-CORTE
019900     MOVE WKS-FECHA-EJEC-P  TO WKS-FECHA-EJECUCION
020000     OPEN INPUT  INGCAJ
020100     OPEN INPUT  MAEPAG
020200     IF FS-MAEPAG = 35
020300        OPEN OUTPUT MAEPAG
020400        CLOSE MAEPAG
020500     ELSE
020600        CLOSE MAEPAG
020700     END-IF
020800     OPEN EXTEND MAEPAG
020900     OPEN OUTPUT LISTADO
021000     IF FS-INGCAJ NOT = 0
021100        MOVE "INGCAJ" TO ARCHIVO
021200        MOVE "OPEN"   TO ACCION
021300        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
021400                               LLAVE, FS-INGCAJ, FSE-INGCAJ
021500        MOVE 91 TO RETURN-CODE
021600        STOP RUN
021700     END-IF.
021800 010-INICIO-E. EXIT.
021900
022000******************************************************************
022100*      300 - PASO PRINCIPAL, UN RENGLON DE CAJA (U6)              *       
022200******************************************************************
022300 300-PROCESA-CAJA SECTION.
022400     READ INGCAJ
022500          AT END
022600             MOVE 1 TO WKS-FIN-INGCAJ
022700             GO TO 300-PROCESA-CAJA-E
022800     END-READ
022900     ADD 1 TO WKS-CONT-PROCESADAS
023000     MOVE ICJ-MONTO TO WKS-ENTRADA-MONTO
023100     PERFORM 600-CONVIERTE-MONTO
023200     IF WKS-MONTO-FILA > 0
023300        ADD WKS-MONTO-FILA TO WKS-TOTAL-EXCEL-TODO
023400     END-IF
023500     IF WKS-MONTO-FILA NOT > 0
023600        ADD 1 TO WKS-CONT-SIN-MONTO
023700        GO TO 300-PROCESA-CAJA-E
023800     END-IF
023900     IF ICJ-CUENTA-CLIENTE = SPACES
024000        ADD 1 TO WKS-CONT-SIN-CLIENTE
024100        GO TO 300-PROCESA-CAJA-E
024200     END-IF
024300     MOVE ICJ-FECHA TO WKS-ENTRADA-FECHA
024400     PERFORM 650-CONVIERTE-FECHA
024500     IF NOT FECHA-ES-VALIDA
024600        ADD 1 TO WKS-CONT-SIN-FECHA
024700        GO TO 300-PROCESA-CAJA-E
024800     END-IF
024900     IF WKS-FECHA-FILA NOT > WKS-FECHA-CORTE
025000        ADD 1 TO WKS-CONT-ANTES-VENT
025100        GO TO 300-PROCESA-CAJA-E
025200     END-IF
025300     IF WKS-FECHA-EJECUCION NOT = SPACES AND
025400        WKS-FECHA-FILA > WKS-FECHA-EJECUCION
025500        ADD 1 TO WKS-CONT-FECHA-FUTURA
025600        GO TO 300-PROCESA-CAJA-E
025700     END-IF
025800     MOVE ICJ-CUENTA-CLIENTE TO WKS-NIT-ENTRADA
025900     PERFORM 620-VALIDA-NIT
026000     IF NOT NIT-ES-VALIDO
026100        ADD 1 TO WKS-CONT-NIT-INVALIDO
026200        GO TO 300-PROCESA-CAJA-E
026300     END-IF
026400     ADD WKS-MONTO-FILA TO WKS-TOTAL-EXCEL-VENT
026500     MOVE WKS-NIT-LIMPIO     TO WKS-CLIENTE-FILA
026600     MOVE ZERO               TO WKS-SALDO-FILA
026700     PERFORM 680-GENERA-CODIGO-UNICO
026800     PERFORM 370-ESCRIBE-PAGO.
026900 300-PROCESA-CAJA-E. EXIT.
027000
027100 370-ESCRIBE-PAGO SECTION.
027200     INITIALIZE MPG-REG
027300     MOVE WKS-CODIGO-FILA      TO MPG-CODIGO-UNICO
027400     MOVE WKS-CLIENTE-FILA     TO MPG-CUENTA-CLIENTE
027500     MOVE WKS-FECHA-FILA       TO MPG-FECHA
027600     MOVE WKS-MONTO-FILA       TO MPG-MONTO
027700     MOVE ZERO                 TO MPG-SALDO
027800     MOVE "manual-cash"        TO MPG-ORIGEN
027900     MOVE "Manual cash (Excel)" TO MPG-DESCRIPCION
028000     ADD  1 TO WKS-SECUENCIA-CARGA
028100     MOVE WKS-SECUENCIA-CARGA  TO MPG-SECUENCIA-CARGA
028200     MOVE SPACES               TO MPG-IND-BORRADO
028300     WRITE MPG-REG
028400     IF FS-MAEPAG NOT = 0
028500        MOVE "MAEPAG" TO ARCHIVO
028600        MOVE "WRITE"  TO ACCION
028700        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
028800                               LLAVE, FS-MAEPAG, FSE-MAEPAG
028900        MOVE 91 TO RETURN-CODE
029000        STOP RUN
029100     END-IF
029200     ADD 1 TO WKS-CONT-AGREGADAS.
029300 370-ESCRIBE-PAGO-E. EXIT.
029400
029500******************************************************************
029600*                900 - REPORTE DE LA CORRIDA                     *
029700******************************************************************
029800 900-ESTADISTICAS SECTION.
029900     MOVE SPACES TO REPORT-LINE
030000     MOVE "CARGA DE CAJA MANUAL - RECCAJ1" TO REPORT-LINE
030100     WRITE REPORT-LINE
030200
030300     MOVE WKS-CONT-PROCESADAS TO WKS-MASCARA
030400     MOVE SPACES TO REPORT-LINE
030500     STRING "RENGLONES PROCESADOS    : " WKS-MASCARA
030600            DELIMITED BY SIZE INTO REPORT-LINE
030700     WRITE REPORT-LINE
030800
030900     MOVE WKS-CONT-AGREGADAS TO WKS-MASCARA
031000     MOVE SPACES TO REPORT-LINE
031100     STRING "RENGLONES AGREGADOS     : " WKS-MASCARA
031200            DELIMITED BY SIZE INTO REPORT-LINE
031300     WRITE REPORT-LINE
031400
031500     MOVE WKS-CONT-ANTES-VENT TO WKS-MASCARA
031600     MOVE SPACES TO REPORT-LINE
031700     STRING "RENGLONES ANTES DE VENT.: " WKS-MASCARA
031800            DELIMITED BY SIZE INTO REPORT-LINE
031900     WRITE REPORT-LINE
032000
032100     MOVE WKS-CONT-NIT-INVALIDO TO WKS-MASCARA
032200     MOVE SPACES TO REPORT-LINE
032300     STRING "RENGLONES NIT INVALIDO  : " WKS-MASCARA
032400            DELIMITED BY SIZE INTO REPORT-LINE
032500     WRITE REPORT-LINE
032600
032700     MOVE WKS-CONT-FECHA-FUTURA TO WKS-MASCARA
032800     MOVE SPACES TO REPORT-LINE
032900     STRING "RENGLONES FECHA FUTURA  : " WKS-MASCARA
033000            DELIMITED BY SIZE INTO REPORT-LINE
033100     WRITE REPORT-LINE
033200
033300*    R8 - RENGLONES DESCARTADOS POR NO TRAER MONTO, CLIENTE O       
033400*    FECHA VALIDOS (SIN-MONTO + SIN-CLIENTE + SIN-FECHA).
033500     COMPUTE WKS-CONT-SIN-DATOS =
033600             WKS-CONT-SIN-MONTO + WKS-CONT-SIN-CLIENTE
033700             + WKS-CONT-SIN-FECHA
033800     MOVE WKS-CONT-SIN-DATOS TO WKS-MASCARA
033900     MOVE SPACES TO REPORT-LINE
034000     STRING "RENGLONES SIN DATOS VAL.: " WKS-MASCARA
034100            DELIMITED BY SIZE INTO REPORT-LINE
034200     WRITE REPORT-LINE
034300
034400     MOVE WKS-TOTAL-EXCEL-TODO TO WKS-MASCARA-MONTO
034500     MOVE SPACES TO REPORT-LINE
034600     STRING "TOTAL EXCEL (TODO)      : " WKS-MASCARA-MONTO
034700            DELIMITED BY SIZE INTO REPORT-LINE
034800     WRITE REPORT-LINE
034900
035000     MOVE WKS-TOTAL-EXCEL-VENT TO WKS-MASCARA-MONTO
035100     MOVE SPACES TO REPORT-LINE
035200     STRING "TOTAL ANALIZADO         : " WKS-MASCARA-MONTO
035300            DELIMITED BY SIZE INTO REPORT-LINE
035400     WRITE REPORT-LINE.
035500 900-ESTADISTICAS-E. EXIT.
035600
035700 950-CIERRA-ARCHIVOS SECTION.
035800     CLOSE INGCAJ MAEPAG LISTADO.
035900 950-CIERRA-ARCHIVOS-E. EXIT.
036000
036100******************************************************************
036200*    600 - CONVIERTE MONTO DE LA FILA A 2 DECIMALES (U1)         *
036300******************************************************************
036400 600-CONVIERTE-MONTO SECTION.
036500     IF WKS-ENTRADA-MONTO > 0
036600        MOVE WKS-ENTRADA-MONTO TO WKS-MONTO-FILA
036700     ELSE
036800        MOVE ZERO TO WKS-MONTO-FILA
036900     END-IF.
037000 600-CONVIERTE-MONTO-E. EXIT.
037100
037200******************************************************************
037300*   620 - VALIDA Y NORMALIZA EL NIT DEL CLIENTE (U2/R2/U15)      *
037400*   ELIMINA ESPACIOS, GUIONES, GUION BAJO Y PUNTOS; VALIDO SOLO  *
037500*   SI QUEDAN EXACTAMENTE 9 (EMPRESA) U 11 (PERSONA) DIGITOS.    *
037600******************************************************************
037700 620-VALIDA-NIT SECTION.
037800     MOVE 0      TO WKS-NIT-ES-VALIDO
037900     MOVE SPACES TO WKS-NIT-LIMPIO
038000     MOVE 0      TO WKS-NL-POS
038100*    REDISTRIBUYE LA ENTRADA SOBRE LA TABLA DE CARACTERES
038200     MOVE WKS-NIT-ENTRADA TO WKS-NIT-LIMPIO
038300     PERFORM 625-QUITA-SEPARADORES
038400             VARYING WKS-NIT-POS FROM 1 BY 1
038500             UNTIL WKS-NIT-POS > 11
038600     IF WKS-NL-POS = 9 OR WKS-NL-POS = 11
038700        IF WKS-NIT-LIMPIO (1:WKS-NL-POS) IS NUMERIC
038800           MOVE 1 TO WKS-NIT-ES-VALIDO
038900           IF WKS-NL-POS = 9
039000              MOVE "COMPANY"    TO WKS-NIT-TIPO
039100           ELSE
039200              MOVE "INDIVIDUAL" TO WKS-NIT-TIPO
039300           END-IF
039400        END-IF
039500     END-IF.
039600 620-VALIDA-NIT-E. EXIT.
039700
039800 625-QUITA-SEPARADORES SECTION.
039900     IF WKS-NIT-ENTRADA (WKS-NIT-POS:1) NOT = SPACE AND
040000        WKS-NIT-ENTRADA (WKS-NIT-POS:1) NOT = "-"    AND
040100        WKS-NIT-ENTRADA (WKS-NIT-POS:1) NOT = "_"    AND
040200        WKS-NIT-ENTRADA (WKS-NIT-POS:1) NOT = "."
040300        ADD 1 TO WKS-NL-POS
040400        MOVE WKS-NIT-ENTRADA (WKS-NIT-POS:1)
040500             TO WKS-NL-CARACTER (WKS-NL-POS)
040600     END-IF.
040700 625-QUITA-SEPARADORES-E. EXIT.
040800
040900******************************************************************
041000*   650 - NORMALIZA LA FECHA DEL RENGLON A AAAA-MM-DD (U3)       *
041100******************************************************************
041200 650-CONVIERTE-FECHA SECTION.
041300     MOVE 0 TO WKS-ES-FECHA-VALIDA
041400     MOVE WKS-ENTRADA-FECHA TO WKS-TEXTO-FECHA
041500     IF WKS-TF-CARACTER (5) = "-" AND WKS-TF-CARACTER (8) = "-"
041600        MOVE WKS-TEXTO-FECHA (1:4) TO WKS-FAM-ANIO
041700        MOVE WKS-TEXTO-FECHA (6:2) TO WKS-FAM-MES
041800        MOVE WKS-TEXTO-FECHA (9:2) TO WKS-FAM-DIA
041900        MOVE WKS-TEXTO-FECHA       TO WKS-FECHA-FILA
042000        MOVE 1                     TO WKS-ES-FECHA-VALIDA
042100     ELSE
042200        IF WKS-TF-CARACTER (3) = "/" AND WKS-TF-CARACTER (6) = "/"
042300           MOVE WKS-TEXTO-FECHA (7:4) TO WKS-FAM-ANIO
042400           MOVE WKS-TEXTO-FECHA (1:2) TO WKS-FAM-MES
042500           MOVE WKS-TEXTO-FECHA (4:2) TO WKS-FAM-DIA
042600           STRING WKS-FAM-ANIO "-" WKS-FAM-MES "-" WKS-FAM-DIA
042700                  DELIMITED BY SIZE INTO WKS-FECHA-FILA
042800           MOVE 1                     TO WKS-ES-FECHA-VALIDA
042900        ELSE
043000           IF WKS-TEXTO-FECHA (1:10) IS NUMERIC
043100              MOVE WKS-TEXTO-FECHA TO WKS-FECHA-SERIAL
043200              PERFORM 690-SERIAL-A-CALENDARIO
043300              MOVE 1 TO WKS-ES-FECHA-VALIDA
043400           END-IF
043500        END-IF
043600     END-IF.
043700 650-CONVIERTE-FECHA-E. EXIT.
043800
043900*    ALGORITMO DE USO COMUN "DIAS A FECHA CIVIL" (H. HINNANT),
044000*    EXPRESADO AQUI SOLO CON DIVIDE/COMPUTE DE ENTEROS -- NINGUNA
044100*    FUNCION INTRINSECA.  EL SERIAL 25569 EQUIVALE A 01/01/1970.
044200 690-SERIAL-A-CALENDARIO SECTION.
044300     COMPUTE WKS-CIV-Z   = WKS-FECHA-SERIAL - 25569 + 719468
044400     COMPUTE WKS-CIV-ERA = WKS-CIV-Z / 146097
044500     COMPUTE WKS-CIV-DOE = WKS-CIV-Z - (WKS-CIV-ERA * 146097)
044600     COMPUTE WKS-CIV-T1  = WKS-CIV-DOE / 1460
044700     COMPUTE WKS-CIV-T2  = WKS-CIV-DOE / 36524
044800     COMPUTE WKS-CIV-T3  = WKS-CIV-DOE / 146096
044900     COMPUTE WKS-CIV-YOE = (WKS-CIV-DOE - WKS-CIV-T1 +
045000                            WKS-CIV-T2 - WKS-CIV-T3) / 365
045100     COMPUTE WKS-CIV-Y   = WKS-CIV-YOE + (WKS-CIV-ERA * 400)
045200     COMPUTE WKS-CIV-T1  = WKS-CIV-YOE / 4
045300     COMPUTE WKS-CIV-T2  = WKS-CIV-YOE / 100
045400     COMPUTE WKS-CIV-DOY = WKS-CIV-DOE -
045500             ((365 * WKS-CIV-YOE) + WKS-CIV-T1 - WKS-CIV-T2)
045600     COMPUTE WKS-CIV-MP  = ((5 * WKS-CIV-DOY) + 2) / 153
045700     COMPUTE WKS-CIV-T1  = ((153 * WKS-CIV-MP) + 2) / 5
045800     COMPUTE WKS-CIV-D   = WKS-CIV-DOY - WKS-CIV-T1 + 1
045900     IF WKS-CIV-MP < 10
046000        COMPUTE WKS-CIV-M = WKS-CIV-MP + 3
046100     ELSE
046200        COMPUTE WKS-CIV-M = WKS-CIV-MP - 9
046300     END-IF
046400     IF WKS-CIV-M <= 2
046500        ADD 1 TO WKS-CIV-Y
046600     END-IF
046700     MOVE WKS-CIV-Y TO WKS-FAM-ANIO
046800     MOVE WKS-CIV-M TO WKS-FAM-MES
046900     MOVE WKS-CIV-D TO WKS-FAM-DIA
047000     STRING WKS-FAM-ANIO "-" WKS-FAM-MES "-" WKS-FAM-DIA
047100            DELIMITED BY SIZE INTO WKS-FECHA-FILA.
047200 690-SERIAL-A-CALENDARIO-E. EXIT.
047300
047400******************************************************************
047500*   680 - CONSTRUYE LA LLAVE DE DEDUPLICACION DETERMINISTICA     *
047600*   FECHA|MONTO-EN-CENTAVOS|CLIENTE|SALDO-EN-CENTAVOS (R4)       *
047700*   EN CAJA MANUAL EL SALDO SIEMPRE ES CERO.                     *
047800******************************************************************
047900 680-GENERA-CODIGO-UNICO SECTION.
048000     COMPUTE WKS-MONTO-NUM-9 = WKS-MONTO-FILA
048100     COMPUTE WKS-MONTO-CENTAVOS =
048200             (WKS-MT-ENTEROS * 100) + WKS-MT-DECIMALES
048300     MOVE SPACES TO WKS-CODIGO-FILA
048400     STRING WKS-FECHA-FILA    DELIMITED BY SIZE
048500            "|"               DELIMITED BY SIZE
048600            WKS-MONTO-CENTAVOS DELIMITED BY SIZE
048700            "|"               DELIMITED BY SIZE
048800            WKS-CLIENTE-FILA  DELIMITED BY SPACE
048900            "|0"              DELIMITED BY SIZE
049000            INTO WKS-CODIGO-FILA.
049100 680-GENERA-CODIGO-UNICO-E. EXIT.
