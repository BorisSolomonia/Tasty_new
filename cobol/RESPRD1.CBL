000100******************************************************************
000200* FECHA       : 08/02/1988                                       *
000300* PROGRAMADOR : J. L. MENDOZA (JLM)                               *       
000400* APLICACION  : CARTERA / ESTADISTICA DE VENTAS                  *
000500* PROGRAMA    : RESPRD1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SOBRE LOS RENGLONES DE MERCADERIA DE LAS          *       
000800*             : FACTURAS DE VENTA, CLASIFICA CADA RENGLON COMO    *       
000900*             : RES O CERDO SEGUN EL NOMBRE DEL PRODUCTO, ACUMULA *       
001000*             : LOS KILOGRAMOS POR CLIENTE Y EMITE EL LISTADO     *       
001100*             : ORDENADO POR NOMBRE DE CLIENTE.                   *       
001200* ARCHIVOS    : DETFAC=A, FACELE=A, LISTADO=S, SORTWK1=T          *       
001300* ACCION (ES) : A=CALCULA ESTADISTICA DE KILOS VENDIDOS           *       
001400* INSTALADO   : 28/02/1988                                       *
001500* BPM/RATIONAL: 107883                                           *
001600* NOMBRE      : ESTADISTICA DE RES Y CERDO POR CLIENTE            *       
001700******************************************************************
001800*                 B I T A C O R A   D E   C A M B I O S          *
001900******************************************************************
002000* 08/02/1988 JLM TKT-00214 VERSION ORIGINAL DEL PROGRAMA.        *TKT00214
002100* 02/05/1995 SML TKT-00988 SE AGREGA LA COLUMNA DE CERDO (ANTES  *TKT00988
002200*                          SOLO SE LLEVABA RES).                 *
002300* 11/09/1998 PEDR TKT-01720 REVISION DEL SIGLO 2000 SOBRE LAS    *TKT01720
002400*                          FECHAS DE LAS FACTURAS DE REFERENCIA. *
002500* 24/01/2025 PEDR TKT-05529 MIGRACION HACIA CARTERA DE           *TKT05529
002600*                          DISTRIBUCION DE CARNICOS.             *
002700* 02/02/2025 PEDR TKT-05547 EL RENGLON DE DETALLE POR CLIENTE    *TKT05547
002800*                          AHORA MUESTRA LOS KILOS DE RES Y DE   *  
002900*                          CERDO POR SEPARADO, NO SOLO EL TOTAL. *  
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. RESPRD1.
003300 AUTHOR. JORGE LUIS MENDOZA.
003400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - CARTERA.
003500 DATE-WRITTEN. 08/02/1988.
003600 DATE-COMPILED.
003700 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS DIGITOS IS "0" THRU "9".
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT DETFAC  ASSIGN   TO DETFAC
004800            ORGANIZATION     IS LINE SEQUENTIAL
004900            FILE STATUS      IS FS-DETFAC.
005000
005100     SELECT FACELE  ASSIGN   TO FACELE
005200            ORGANIZATION     IS LINE SEQUENTIAL
005300            FILE STATUS      IS FS-FACELE.
005400
005500     SELECT LISTADO ASSIGN   TO LISTADO
005600            ORGANIZATION     IS LINE SEQUENTIAL
005700            FILE STATUS      IS FS-LISTADO.
005800
005900     SELECT WORKFILE ASSIGN TO SORTWK1.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300*   RENGLONES DE MERCADERIA DE LAS FACTURAS DE VENTA.
006400 FD  DETFAC.
006500     COPY DFCA01.
006600*   FACTURAS ELECTRONICAS, SOLO PARA RESOLVER EL NOMBRE DEL
006700*   CLIENTE COMPRADOR.
006800 FD  FACELE.
006900     COPY FCEL01.
007000*   LISTADO DE KILOS VENDIDOS POR CLIENTE.
007100 FD  LISTADO.
007200 01  REPORT-LINE                  PIC X(100).
007300*   ARCHIVO DE TRABAJO PARA EL ORDENAMIENTO POR NOMBRE DE CLIENTE.
007400 SD  WORKFILE.
007500 01  WORK-REG.
007600     05  WRK-NOMBRE-CLIENTE        PIC X(40).
007700     05  WRK-CUENTA-CLIENTE        PIC X(11).
007800     05  WRK-CUENTA-CLIENTE-R REDEFINES WRK-CUENTA-CLIENTE.
007900         10  WRK-CLI-TIPO-9        PIC X(09).
008000         10  WRK-CLI-TIPO-REL      PIC X(02).
008100     05  WRK-RES-KG                PIC S9(09)V999.
008200     05  WRK-CERDO-KG              PIC S9(09)V999.
008300     05  WRK-TOTAL-KG              PIC S9(09)V999.
008400
008500 WORKING-STORAGE SECTION.
008600 01  WKS-FS-STATUS.
008700     02  FS-DETFAC             PIC 9(02) VALUE ZEROES.
008800     02  FS-FACELE             PIC 9(02) VALUE ZEROES.
008900     02  FS-LISTADO            PIC 9(02) VALUE ZEROES.
009000     02  FSE-DETFAC.
009100         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009200         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009300         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009400     02  PROGRAMA              PIC X(08) VALUE "RESPRD1".
009500     02  ARCHIVO               PIC X(08) VALUE SPACES.
009600     02  ACCION                PIC X(10) VALUE SPACES.
009700     02  LLAVE                 PIC X(32) VALUE SPACES.
009800
009900 01  WKS-INDICADORES.
010000     02  WKS-FIN-FACELE        PIC 9(01) VALUE ZERO.
010100         88  FIN-FACELE                  VALUE 1.
010200     02  WKS-FIN-DETFAC        PIC 9(01) VALUE ZERO.
010300         88  FIN-DETFAC                  VALUE 1.
010400     02  WKS-FIN-SORT          PIC 9(01) VALUE ZERO.
010500         88  FIN-SORT                    VALUE 1.
010600
010700******************************************************************
010800*   T A B L A   D E   N O M B R E S   D E   C L I E N T E        *
010900*   (RESUELTOS DESDE LAS FACTURAS DE VENTA, U8 PASO 3)           *
011000******************************************************************
011100 01  WKS-TABLA-NOMBRES.
011200     02  WKS-TOPE-NOMBRES      PIC S9(05) COMP VALUE ZERO.
011300     02  WKS-REN-NOMBRE OCCURS 0 TO 3000 TIMES
011400                          DEPENDING ON WKS-TOPE-NOMBRES
011500                          INDEXED BY WKS-IX-NOM.
011600         04  WKS-NOM-CLIENTE-ID   PIC X(11).
011700         04  WKS-NOM-CLIENTE-NOM  PIC X(40).
011800
011900******************************************************************
012000*   T A B L A   D E   K I L O S   P O R   C L I E N T E          *
012100******************************************************************
012200 01  WKS-TABLA-CLIENTES.
012300     02  WKS-TOPE-CLIENTES     PIC S9(05) COMP VALUE ZERO.
012400     02  WKS-REN-CLIENTE OCCURS 0 TO 3000 TIMES
012500                          DEPENDING ON WKS-TOPE-CLIENTES
012600                          INDEXED BY WKS-IX-CLI.
012700         04  WKS-CLI-ID            PIC X(11).
012800         04  WKS-CLI-ID-R REDEFINES WKS-CLI-ID.
012900             06  WKS-CLI-TIPO-9A    PIC X(09).
013000             06  WKS-CLI-TIPO-RELA  PIC X(02).
013100         04  WKS-CLI-NOMBRE        PIC X(40).
013200         04  WKS-CLI-RES-KG        PIC S9(09)V999.
013300         04  WKS-CLI-CERDO-KG      PIC S9(09)V999.
013400
013500 01  WKS-ID-BUSCADO            PIC X(11).
013600 01  WKS-IX-ENCONTRADO         PIC S9(05) COMP VALUE ZERO.
013700
013800 01  WKS-CNT-COINCIDENCIAS     PIC S9(04) COMP VALUE ZERO.
013900 01  WKS-CLASE-PRODUCTO        PIC X(01).
014000     88  WKS-ES-RES                      VALUE "R".
014100     88  WKS-ES-CERDO                    VALUE "C".
014200     88  WKS-NO-CLASIFICA                VALUE " ".
014300
014400 01  WKS-CONTADORES.
014500     02  WKS-CONT-RENGLONES    PIC S9(07) COMP VALUE ZERO.
014600     02  WKS-CONT-CLIENTES     PIC S9(07) COMP VALUE ZERO.
014700
014800 01  WKS-TOTALES.
014900     02  WKS-TOTAL-RES-KG      PIC S9(11)V999 VALUE ZERO.
015000     02  WKS-TOTAL-CERDO-KG    PIC S9(11)V999 VALUE ZERO.
015100     02  WKS-TOTAL-GRAL-KG     PIC S9(11)V999 VALUE ZERO.
015200     02  WKS-TOTAL-GRAL-KG-R REDEFINES WKS-TOTAL-GRAL-KG.
015300         04  WKS-TGK-ENTERO    PIC S9(11).
015400         04  WKS-TGK-DECIMAL   PIC 999.
015500
015600 01  WKS-MASCARA              PIC Z,ZZZ,ZZ9.
015700 01  WKS-MASCARA-KG           PIC Z,ZZZ,ZZ9.999-.
015800*    U6 - MASCARAS PARA EL DETALLE DE RES Y CERDO DEL RENGLON       
015900*    DE 610-IMPRIME-UN-CLIENTE (KILOS DE RES, KILOS DE CERDO).      
016000 01  WKS-MASCARA-RES-KG       PIC Z,ZZZ,ZZ9.999-.
016100 01  WKS-MASCARA-CERDO-KG     PIC Z,ZZZ,ZZ9.999-.
016200
016300 PROCEDURE DIVISION.
016400 000-MAIN SECTION.
016500     PERFORM 010-INICIO
016600     PERFORM 100-CARGA-NOMBRES THRU 100-CARGA-NOMBRES-E
016700             UNTIL FIN-FACELE
016800     PERFORM 300-ACUMULA-RENGLON THRU 300-ACUMULA-RENGLON-E
016900             UNTIL FIN-DETFAC
017000     SORT WORKFILE
017100          ON ASCENDING KEY WRK-NOMBRE-CLIENTE OF WORK-REG
017200          INPUT PROCEDURE  IS 500-LIBERA-CLIENTES
017300          OUTPUT PROCEDURE IS 600-IMPRIME-ORDENADO
017400     PERFORM 900-ESTADISTICAS
017500     PERFORM 950-CIERRA-ARCHIVOS
017600     STOP RUN.
017700 000-MAIN-E. EXIT.
017800
017900 010-INICIO SECTION.
018000     OPEN INPUT  DETFAC
018100     OPEN INPUT  FACELE
018200     OPEN OUTPUT LISTADO
018300     IF FS-DETFAC NOT = 0
018400        MOVE "DETFAC" TO ARCHIVO
018500        MOVE "OPEN"   TO ACCION
018600        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
018700                               LLAVE, FS-DETFAC, FSE-DETFAC
018800        MOVE 91 TO RETURN-CODE
018900        STOP RUN
019000     END-IF.
019100 010-INICIO-E. EXIT.
019200
019300******************************************************************
019400*   100 - CARGA LA TABLA DE NOMBRES DE CLIENTE DESDE LAS          *       
019500*   FACTURAS DE VENTA (PRIMER NOMBRE DE COMPRADOR ENCONTRADO)     *       
019600******************************************************************
019700 100-CARGA-NOMBRES SECTION.
019800     READ FACELE
019900          AT END
020000             MOVE 1 TO WKS-FIN-FACELE
020100             GO TO 100-CARGA-NOMBRES-E
020200     END-READ
020300     IF NOT FCE-ES-VENTA
020400        GO TO 100-CARGA-NOMBRES-E
020500     END-IF
020600     MOVE FCE-NIT-COMPRADOR TO WKS-ID-BUSCADO
020700     PERFORM 150-BUSCA-NOMBRE
020800     IF WKS-IX-ENCONTRADO = 0 AND WKS-TOPE-NOMBRES < 3000
020900        ADD 1 TO WKS-TOPE-NOMBRES
021000        SET WKS-IX-NOM TO WKS-TOPE-NOMBRES
021100        MOVE FCE-NIT-COMPRADOR  TO WKS-NOM-CLIENTE-ID (WKS-IX-NOM)
021200        MOVE FCE-NOMBRE-COMPRADOR TO
021300             WKS-NOM-CLIENTE-NOM (WKS-IX-NOM)
021400     END-IF.
021500 100-CARGA-NOMBRES-E. EXIT.
021600
021700 150-BUSCA-NOMBRE SECTION.
021800     MOVE 0 TO WKS-IX-ENCONTRADO
021900     PERFORM 155-COMPARA-UN-NOMBRE
022000             VARYING WKS-IX-NOM FROM 1 BY 1
022100             UNTIL WKS-IX-NOM > WKS-TOPE-NOMBRES
022200                OR WKS-IX-ENCONTRADO NOT = 0.
022300 150-BUSCA-NOMBRE-E. EXIT.
022400
022500 155-COMPARA-UN-NOMBRE SECTION.
022600     IF WKS-NOM-CLIENTE-ID (WKS-IX-NOM) = WKS-ID-BUSCADO
022700        SET WKS-IX-ENCONTRADO TO WKS-IX-NOM
022800     END-IF.
022900 155-COMPARA-UN-NOMBRE-E. EXIT.
023000
023100******************************************************************
023200*   300 - POR CADA RENGLON DE MERCADERIA, CLASIFICA EL PRODUCTO  *
023300*   (U13/R16) Y ACUMULA LOS KILOGRAMOS POR CLIENTE               *
023400******************************************************************
023500 300-ACUMULA-RENGLON SECTION.
023600     READ DETFAC
023700          AT END
023800             MOVE 1 TO WKS-FIN-DETFAC
023900             GO TO 300-ACUMULA-RENGLON-E
024000     END-READ
024100     ADD 1 TO WKS-CONT-RENGLONES
024200     PERFORM 360-CLASIFICA-PRODUCTO
024300     IF WKS-NO-CLASIFICA
024400        GO TO 300-ACUMULA-RENGLON-E
024500     END-IF
024600
024700     MOVE DFC-CUENTA-CLIENTE TO WKS-ID-BUSCADO
024800     PERFORM 215-BUSCA-CLIENTE
024900     IF WKS-IX-ENCONTRADO = 0
025000        IF WKS-TOPE-CLIENTES < 3000
025100           ADD 1 TO WKS-TOPE-CLIENTES
025200           SET WKS-IX-CLI TO WKS-TOPE-CLIENTES
025300           MOVE DFC-CUENTA-CLIENTE TO WKS-CLI-ID (WKS-IX-CLI)
025400           MOVE ZERO TO WKS-CLI-RES-KG (WKS-IX-CLI)
025500           MOVE ZERO TO WKS-CLI-CERDO-KG (WKS-IX-CLI)
025600           MOVE DFC-CUENTA-CLIENTE TO WKS-ID-BUSCADO
025700           PERFORM 150-BUSCA-NOMBRE
025800           IF WKS-IX-ENCONTRADO NOT = 0
025900              SET WKS-IX-NOM TO WKS-IX-ENCONTRADO
026000              MOVE WKS-NOM-CLIENTE-NOM (WKS-IX-NOM) TO
026100                   WKS-CLI-NOMBRE (WKS-IX-CLI)
026200           ELSE
026300              MOVE "Unknown Customer" TO WKS-CLI-NOMBRE (WKS-IX-CLI)      
026400           END-IF
026500        END-IF
026600     ELSE
026700        SET WKS-IX-CLI TO WKS-IX-ENCONTRADO
026800     END-IF
026900
027000     IF WKS-ES-RES
027100        ADD DFC-CANTIDAD-KG TO WKS-CLI-RES-KG (WKS-IX-CLI)
027200     ELSE
027300        IF WKS-ES-CERDO
027400           ADD DFC-CANTIDAD-KG TO WKS-CLI-CERDO-KG (WKS-IX-CLI)
027500        END-IF
027600     END-IF.
027700 300-ACUMULA-RENGLON-E. EXIT.
027800
027900 215-BUSCA-CLIENTE SECTION.
028000     MOVE 0 TO WKS-IX-ENCONTRADO
028100     PERFORM 216-COMPARA-UN-CLIENTE
028200             VARYING WKS-IX-CLI FROM 1 BY 1
028300             UNTIL WKS-IX-CLI > WKS-TOPE-CLIENTES
028400                OR WKS-IX-ENCONTRADO NOT = 0.
028500 215-BUSCA-CLIENTE-E. EXIT.
028600
028700 216-COMPARA-UN-CLIENTE SECTION.
028800     IF WKS-CLI-ID (WKS-IX-CLI) = WKS-ID-BUSCADO
028900        SET WKS-IX-ENCONTRADO TO WKS-IX-CLI
029000     END-IF.
029100 216-COMPARA-UN-CLIENTE-E. EXIT.
029200
029300*    360 - CLASIFICA EL PRODUCTO DEL RENGLON CONTRA LAS LISTAS
029400*    DE RES Y DE CERDO.  SE REVISA RES PRIMERO (R16).  LA
029500*    COINCIDENCIA PUEDE SER EXACTA O POR CONTENIDO (INSPECT
029600*    TALLYING CONTRA EL TEXTO LITERAL DE CADA PRODUCTO).
029700 360-CLASIFICA-PRODUCTO SECTION.
029800     MOVE SPACES TO WKS-CLASE-PRODUCTO
029900     MOVE 0 TO WKS-CNT-COINCIDENCIAS
030000     INSPECT DFC-NOMBRE-PRODUCTO TALLYING WKS-CNT-COINCIDENCIAS
030100             FOR ALL "საქონლის ხორცი (ძვლიანი)"
030200     IF WKS-CNT-COINCIDENCIAS > 0
030300        MOVE "R" TO WKS-CLASE-PRODUCTO
030400        GO TO 360-CLASIFICA-PRODUCTO-E
030500     END-IF
030600     MOVE 0 TO WKS-CNT-COINCIDENCIAS
030700     INSPECT DFC-NOMBRE-PRODUCTO TALLYING WKS-CNT-COINCIDENCIAS
030800             FOR ALL "საქონლის ხორცი (რბილი)"
030900     IF WKS-CNT-COINCIDENCIAS > 0
031000        MOVE "R" TO WKS-CLASE-PRODUCTO
031100        GO TO 360-CLASIFICA-PRODUCTO-E
031200     END-IF
031300     MOVE 0 TO WKS-CNT-COINCIDENCIAS
031400     INSPECT DFC-NOMBRE-PRODUCTO TALLYING WKS-CNT-COINCIDENCIAS
031500             FOR ALL "საქონლის ხორცი (სუკი)"
031600     IF WKS-CNT-COINCIDENCIAS > 0
031700        MOVE "R" TO WKS-CLASE-PRODUCTO
031800        GO TO 360-CLASIFICA-PRODUCTO-E
031900     END-IF
032000     MOVE 0 TO WKS-CNT-COINCIDENCIAS
032100     INSPECT DFC-NOMBRE-PRODUCTO TALLYING WKS-CNT-COINCIDENCIAS
032200             FOR ALL "ხბოს ხორცი"
032300     IF WKS-CNT-COINCIDENCIAS > 0
032400        MOVE "R" TO WKS-CLASE-PRODUCTO
032500        GO TO 360-CLASIFICA-PRODUCTO-E
032600     END-IF
032700     MOVE 0 TO WKS-CNT-COINCIDENCIAS
032800     INSPECT DFC-NOMBRE-PRODUCTO TALLYING WKS-CNT-COINCIDENCIAS
032900             FOR ALL "ღორის ხორცი (რბილი)"
033000     IF WKS-CNT-COINCIDENCIAS > 0
033100        MOVE "C" TO WKS-CLASE-PRODUCTO
033200        GO TO 360-CLASIFICA-PRODUCTO-E
033300     END-IF
033400     MOVE 0 TO WKS-CNT-COINCIDENCIAS
033500     INSPECT DFC-NOMBRE-PRODUCTO TALLYING WKS-CNT-COINCIDENCIAS
033600             FOR ALL "ღორის ხორცი (კისერი)"
033700     IF WKS-CNT-COINCIDENCIAS > 0
033800        MOVE "C" TO WKS-CLASE-PRODUCTO
033900        GO TO 360-CLASIFICA-PRODUCTO-E
034000     END-IF
034100     MOVE 0 TO WKS-CNT-COINCIDENCIAS
034200     INSPECT DFC-NOMBRE-PRODUCTO TALLYING WKS-CNT-COINCIDENCIAS
034300             FOR ALL "ღორის ხორცი (ფერდი)"
034400     IF WKS-CNT-COINCIDENCIAS > 0
034500        MOVE "C" TO WKS-CLASE-PRODUCTO
034600        GO TO 360-CLASIFICA-PRODUCTO-E
034700     END-IF
034800     MOVE 0 TO WKS-CNT-COINCIDENCIAS
034900     INSPECT DFC-NOMBRE-PRODUCTO TALLYING WKS-CNT-COINCIDENCIAS
035000             FOR ALL "ღორის ხორცი"
035100     IF WKS-CNT-COINCIDENCIAS > 0
035200        MOVE "C" TO WKS-CLASE-PRODUCTO
035300     END-IF.
035400 360-CLASIFICA-PRODUCTO-E. EXIT.
035500
035600******************************************************************
035700*   500 - PROCEDIMIENTO DE ENTRADA DEL SORT: LIBERA UN RENGLON   *
035800*   DE TRABAJO POR CADA CLIENTE ACUMULADO                        *
035900******************************************************************
036000 500-LIBERA-CLIENTES SECTION.
036100     PERFORM 510-LIBERA-UN-CLIENTE
036200             VARYING WKS-IX-CLI FROM 1 BY 1
036300             UNTIL WKS-IX-CLI > WKS-TOPE-CLIENTES.
036400 500-LIBERA-CLIENTES-E. EXIT.
036500
036600 510-LIBERA-UN-CLIENTE SECTION.
036700     MOVE WKS-CLI-NOMBRE (WKS-IX-CLI) TO WRK-NOMBRE-CLIENTE
036800     MOVE WKS-CLI-ID     (WKS-IX-CLI) TO WRK-CUENTA-CLIENTE
036900     MOVE WKS-CLI-RES-KG (WKS-IX-CLI) TO WRK-RES-KG
037000     MOVE WKS-CLI-CERDO-KG (WKS-IX-CLI) TO WRK-CERDO-KG
037100     COMPUTE WRK-TOTAL-KG =
037200             WKS-CLI-RES-KG (WKS-IX-CLI) +
037300             WKS-CLI-CERDO-KG (WKS-IX-CLI)
037400     RELEASE WORK-REG.
037500 510-LIBERA-UN-CLIENTE-E. EXIT.
037600
037700******************************************************************
037800*   600 - PROCEDIMIENTO DE SALIDA DEL SORT: IMPRIME CADA         *
037900*   CLIENTE YA ORDENADO POR NOMBRE Y ACUMULA LOS TOTALES         *
038000*   GENERALES                                                    *
038100******************************************************************
038200 600-IMPRIME-ORDENADO SECTION.
038300     PERFORM 610-IMPRIME-UN-CLIENTE
038400             UNTIL FIN-SORT.
038500 600-IMPRIME-ORDENADO-E. EXIT.
038600
038700 610-IMPRIME-UN-CLIENTE SECTION.
038800     RETURN WORKFILE
038900            AT END
039000               MOVE 1 TO WKS-FIN-SORT
039100               GO TO 610-IMPRIME-UN-CLIENTE-E
039200     END-RETURN
039300
039400     ADD 1 TO WKS-CONT-CLIENTES
039500     ADD WRK-RES-KG   TO WKS-TOTAL-RES-KG
039600     ADD WRK-CERDO-KG TO WKS-TOTAL-CERDO-KG
039700     ADD WRK-TOTAL-KG TO WKS-TOTAL-GRAL-KG
039800
039900     MOVE SPACES TO REPORT-LINE
040000*    U6 - EL RENGLON DE DETALLE MUESTRA CLIENTE, KILOS DE RES,      
040100*    KILOS DE CERDO Y EL TOTAL DE KILOS, NO SOLO EL TOTAL.
040200     MOVE WRK-RES-KG   TO WKS-MASCARA-RES-KG
040300     MOVE WRK-CERDO-KG TO WKS-MASCARA-CERDO-KG
040400     MOVE WRK-TOTAL-KG TO WKS-MASCARA-KG
040500     STRING WRK-CUENTA-CLIENTE   DELIMITED BY SIZE
040600            " "                  DELIMITED BY SIZE
040700            WRK-NOMBRE-CLIENTE   DELIMITED BY SIZE
040800            " RES-KG="           DELIMITED BY SIZE
040900            WKS-MASCARA-RES-KG   DELIMITED BY SIZE
041000            " CERDO-KG="         DELIMITED BY SIZE
041100            WKS-MASCARA-CERDO-KG DELIMITED BY SIZE
041200            " TOTAL-KG="         DELIMITED BY SIZE
041300            WKS-MASCARA-KG       DELIMITED BY SIZE
041400            INTO REPORT-LINE
041500     WRITE REPORT-LINE.
041600 610-IMPRIME-UN-CLIENTE-E. EXIT.
041700
041800******************************************************************
041900*      900 - TOTALES GENERALES DEL REPORTE (U13)                 *
042000******************************************************************
042100 900-ESTADISTICAS SECTION.
042200     MOVE SPACES TO REPORT-LINE
042300     MOVE "ESTADISTICA DE KILOS VENDIDOS POR CLIENTE - RESPRD1"
042400          TO REPORT-LINE
042500     WRITE REPORT-LINE
042600
042700     MOVE WKS-CONT-CLIENTES TO WKS-MASCARA
042800     MOVE SPACES TO REPORT-LINE
042900     STRING "CLIENTES CON VENTA DE RES O CERDO : " WKS-MASCARA
043000            DELIMITED BY SIZE INTO REPORT-LINE
043100     WRITE REPORT-LINE
043200
043300     MOVE WKS-TOTAL-RES-KG TO WKS-MASCARA-KG
043400     MOVE SPACES TO REPORT-LINE
043500     STRING "TOTAL KILOS DE RES   (BEEF-KG)    : " WKS-MASCARA-KG
043600            DELIMITED BY SIZE INTO REPORT-LINE
043700     WRITE REPORT-LINE
043800
043900     MOVE WKS-TOTAL-CERDO-KG TO WKS-MASCARA-KG
044000     MOVE SPACES TO REPORT-LINE
044100     STRING "TOTAL KILOS DE CERDO (PORK-KG)    : " WKS-MASCARA-KG
044200            DELIMITED BY SIZE INTO REPORT-LINE
044300     WRITE REPORT-LINE
044400
044500     MOVE WKS-TOTAL-GRAL-KG TO WKS-MASCARA-KG
044600     MOVE SPACES TO REPORT-LINE
044700     STRING "TOTAL GENERAL DE KILOS (TOTAL-KG) : " WKS-MASCARA-KG
044800            DELIMITED BY SIZE INTO REPORT-LINE
044900     WRITE REPORT-LINE.
045000 900-ESTADISTICAS-E. EXIT.
045100
045200 950-CIERRA-ARCHIVOS SECTION.
045300     CLOSE DETFAC FACELE LISTADO.
045400 950-CIERRA-ARCHIVOS-E. EXIT.
