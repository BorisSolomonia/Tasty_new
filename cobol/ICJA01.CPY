000100******************************************************************
000200*                 C O P Y   I C J A 0 1                          *
000300*------------------------------------------------------------------
000400* ARCHIVO      : INGCAJ                                          *
000500* DESCRIPCION  : LAYOUT DE FILA DE INGRESO DE CAJA (PAGOS EN      *
000600*              : EFECTIVO REGISTRADOS MANUALMENTE EN LA HOJA DE   *
000700*              : EXCEL DE COBROS).                                *
000800* PROGRAMADOR  : E. RAMIREZ (PEDR)                                *
000900* FECHA        : 14/01/2025                                       *
001000******************************************************************
001100 01  ICJ-REG.
001200*------------------> COLUMNA A DE LA HOJA (FECHA DEL COBRO)
001300     05  ICJ-FECHA               PIC X(10).
001400*------------------> COLUMNA C DE LA HOJA (MONTO EN EFECTIVO)
001500     05  ICJ-MONTO               PIC S9(09)V99.
001600*------------------> COLUMNA E DE LA HOJA (NIT DEL CLIENTE)
001700     05  ICJ-CUENTA-CLIENTE      PIC X(11).
001800*------------------> RESERVADO PARA AMPLIACIONES FUTURAS
001900     05  FILLER                  PIC X(20).
