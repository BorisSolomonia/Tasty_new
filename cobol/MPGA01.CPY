000100******************************************************************
000200*                 C O P Y   M P G A 0 1                          *
000300*------------------------------------------------------------------
000400* ARCHIVO      : MAEPAG                                          *
000500* DESCRIPCION  : MAESTRO DE PAGOS ACUMULADOS (EXTRACTO BANCARIO   *
000600*              : TBC, EXTRACTO BANCARIO BOG Y CAJA MANUAL), YA    *
000700*              : DEPURADO DE FILAS INVALIDAS.  CLAVE DE CONTROL   *
000800*              : DE DUPLICADOS: MPG-CODIGO-UNICO.                 *
000900* PROGRAMADOR  : E. RAMIREZ (PEDR)                                *
001000* FECHA        : 14/01/2025                                       *
001100* CAMBIOS      : 20/02/2025 PEDR TKT-55012 SE AGREGA MPG-BORRADO  *
001200*              : PARA LA DEPURACION DE DUPLICADOS (U9).           *
001300******************************************************************
001400 01  MPG-REG.
001500*------------------> LLAVE UNICA DE DEDUPLICACION
001600*                    FECHA|MONTO-CENTAVOS|CUENTA|SALDO-CENTAVOS
001700     05  MPG-CODIGO-UNICO        PIC X(40).
001800*------------------> NIT DEL CLIENTE QUE PAGA
001900     05  MPG-CUENTA-CLIENTE      PIC X(11).
002000*------------------> FECHA DEL PAGO, FORMATO AAAA-MM-DD
002100     05  MPG-FECHA               PIC X(10).
002200     05  MPG-FECHA-R REDEFINES MPG-FECHA.
002300         10  MPG-FECHA-ANIO      PIC X(04).
002400         10  FILLER              PIC X(01).
002500         10  MPG-FECHA-MES       PIC X(02).
002600         10  FILLER              PIC X(01).
002700         10  MPG-FECHA-DIA       PIC X(02).
002800*------------------> MONTO DEL PAGO, 2 DECIMALES
002900     05  MPG-MONTO               PIC S9(09)V99.
003000*------------------> SALDO BANCARIO ASOCIADO (CERO SI ES CAJA)
003100     05  MPG-SALDO               PIC S9(09)V99.
003200*------------------> ORIGEN DEL PAGO
003300     05  MPG-ORIGEN              PIC X(12).
003400         88  MPG-ORIGEN-TBC                  VALUE "tbc".
003500         88  MPG-ORIGEN-BOG                  VALUE "bog".
003600         88  MPG-ORIGEN-EXCEL                VALUE "excel".
003700         88  MPG-ORIGEN-API                  VALUE "bank-api".
003800         88  MPG-ORIGEN-CAJA                 VALUE "manual-cash".
003900*------------------> DESCRIPCION DEL PAGO (LIBRE O FIJA PARA CAJA)
004000     05  MPG-DESCRIPCION         PIC X(40).
004100*------------------> ORDEN DE CARGA (DESEMPATE DE DUPLICADOS)
004200     05  MPG-SECUENCIA-CARGA     PIC 9(09).
004300*------------------> INDICADOR DE DEPURACION (U9)
004400     05  MPG-IND-BORRADO         PIC X(01)       VALUE SPACES.
004500         88  MPG-BORRADO                     VALUE "B".
004600         88  MPG-VIGENTE                     VALUE SPACES.
004700*------------------> RESERVADO PARA AMPLIACIONES FUTURAS
004800     05  FILLER                  PIC X(15).
